000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HRPE03.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   IHCC DATA PROCESSING.
000500 DATE-WRITTEN.   5/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - REVENUE MGMT USE ONLY.
000800******************************************************************
000900*  HRPE03 - DIRECT-BOOKING SAVINGS RUN.                         *
001000*  READS THE OTA-COMMISSION TABLE ONCE, THEN FOR EACH HOTEL ON  *
001100*  HOTEL-CONFIG WORKS OUT WHAT THAT HOTEL PAYS THE ONLINE       *
001200*  TRAVEL AGENTS EACH MONTH AND WHAT IT COULD SAVE BY PUSHING   *
001300*  THOSE ROOM-NIGHTS TO DIRECT BOOKINGS INSTEAD.                *
001400*                                                                *
001500*  THE OTA-COMMISSION FILE IS A SMALL TABLE (A HANDFUL OF       *
001600*  AGENCIES) THAT RARELY CHANGES - IT IS LOADED ONCE AT INIT     *
001700*  AND HELD IN WORKING-STORAGE FOR THE WHOLE RUN RATHER THAN     *
001800*  BEING RE-READ HOTEL BY HOTEL.  EVERY HOTEL ON THE PROPERTY    *
001900*  MASTER SHARES THE SAME WEIGHTED OTA RATE AND SHARE.          *
002000*                                                                *
002100*  CHANGE LOG                                                   *
002200*  ---------------------------------------------------------   *
002300*  05/02/87  LC  0003  ORIGINAL PROGRAM.                        * LC0003  
002400*  11/19/88  LC  0016  ADDED DEFAULT OTA SEED TABLE FOR HOTELS  * LC0016  
002500*                      WITH NO COMMISSION FEED (REQ RM-88-041). * LC0016  
002600*  07/30/91  RG  0024  GRAND TOTAL BLOCK ADDED AT REQUEST OF    * RG0024  
002700*                      REVENUE MGR.                             * RG0024  
002800*  02/18/94  LC  0027  CHANGED THE SAVINGS ESTIMATE FROM A FLAT * LC0027  
002900*                      20% OF COMMISSION TO 25% - REVENUE MGMT  * LC0027  
003000*                      FOUND THE DESK WAS ALREADY WINNING BACK  * LC0027  
003100*                      ABOUT A QUARTER OF OTA NIGHTS ON ITS OWN * LC0027  
003200*                      WITHOUT ANY FORMAL DIRECT-BOOKING PUSH.  * LC0027  
003300*  12/29/98  RG  0031  Y2K - VERIFIED ALL DATE FIELDS 4-DIGIT   * RG0031  
003400*                      YEAR; TEST DECK 98-Y2K.                  * RG0031  
003500*  09/14/99  RG  0032  ADDED W-OTA-FEED-BAD SWITCH AND THE      * RG0032  
003600*                      "HOTELS READ" COUNT TO GRAND-TOTALS SO   * RG0032  
003700*                      THE DESK COULD TELL AT A GLANCE WHETHER  * RG0032  
003800*                      THE DEFAULT SEED TABLE HAD KICKED IN -   * RG0032  
003900*                      TWO BAD OTA FEEDS IN A ROW WENT UNNOTICED* RG0032  
004000*                      UNTIL THE MONTHLY NUMBERS LOOKED OFF.    * RG0032  
004100******************************************************************
004200*  PROGRAMMER NOTES (RG, 07/30/91) -                             *
004300*  THIS RUN DOES NOT ACTUALLY NEED TO SORT OR KEY OFF OTA-NAME - *
004400*  THE FINAL FIGURE USED BY EVERY HOTEL IS A SINGLE BLENDED     *
004500*  RATE AND SHARE ACROSS ALL AGENCIES, NOT A PER-AGENCY BREAK.   *
004600*  IF THE DESK EVER WANTS A PER-OTA BREAKDOWN INSTEAD OF A       *
004700*  BLENDED NUMBER, THIS PROGRAM WOULD NEED A REAL TABLE LOOKUP   *
004800*  KEYED BY OTA-NAME RATHER THAN THE RUNNING-SUM APPROACH BELOW. *
004900******************************************************************
005000*  RUN AND FILE NOTES (RG, 09/14/99) -                           *
005100*  THIS PROGRAM RUNS AFTER HRPE01 IN THE NIGHTLY STREAM BUT DOES *
005200*  NOT READ ANYTHING HRPE01 WRITES - IT ONLY NEEDS HOTEL-CONFIG  *
005300*  AND THE OTA FEED, BOTH OF WHICH ARE DROPPED BY THE FRONT-     *
005400*  OFFICE EXTRACT JOB WELL BEFORE THIS STEP STARTS.  IT IS       *
005500*  SCHEDULED AFTER HRPE01 ONLY BECAUSE THE OPERATIONS RUNBOOK    *
005600*  GROUPS ALL "REVENUE MANAGEMENT" STEPS TOGETHER ON THE NIGHTLY *
005700*  JCL STREAM, NOT BECAUSE OF ANY DATA DEPENDENCY.               *
005800*                                                                *
005900*  OTARATES (THE OTA-COMMISSION FEED) COMES FROM A THIRD-PARTY  *
006000*  RATE-SHOPPING VENDOR, NOT FROM ANYTHING IHCC OWNS.  IT HAS    *
006100*  GONE MISSING OR ARRIVED EMPTY MORE THAN ONCE OVER THE YEARS,  *
006200*  WHICH IS WHY 1100-LOAD-OTA-TABLE BELOW CAN FALL ALL THE WAY   *
006300*  BACK TO A HARD-CODED 1988 SEED TABLE RATHER THAN ABENDING.    *
006400*  A TRUE VENDOR OUTAGE STILL PRODUCES A USABLE (IF STALE)       *
006500*  SAVINGS REPORT INSTEAD OF A BLANK ONE.                        *
006600*                                                                *
006700*  SAVEOUT (SAV-REC) IS PICKED UP BY THE MONTHLY REVENUE PACKAGE *
006800*  THE SAME WAY HRPE01'S FCSTOUT IS - DO NOT RESHAPE SAV-REC     *
006900*  WITHOUT CHECKING WITH THAT TEAM FIRST.  SAVERPT (THE PRINTED  *
007000*  REPORT) IS OURS TO RESHAPE FREELY.                           *
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400*  SAME C01/TOP-OF-FORM MNEMONIC USED BY EVERY REPORT PROGRAM.  *
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100*  PROPERTY MASTER - READ SEQUENTIALLY, ONE HOTEL PER PASS OF   *
008200*  2000-MAINLINE.  SAME FILE AND LAYOUT HRPE01 AND HRPE04 READ. *
008300     SELECT HOTEL-CONFIG
008400         ASSIGN TO 'HOTELCFG'
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700*  THE OTA RATE/SHARE FEED - USUALLY JUST A FEW LINES, ONE PER *
008800*  AGENCY THE HOTELS CONTRACT WITH.  MAY ARRIVE EMPTY ON A     *
008900*  GIVEN RUN IF THE UPSTREAM FEED JOB FAILS; SEE 1100 BELOW.    *
009000     SELECT OTA-COMMISSION
009100         ASSIGN TO 'OTARATES'
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300
009400*  ONE SAV-REC WRITTEN PER HOTEL - PICKED UP BY THE MONTHLY     *
009500*  REVENUE MANAGEMENT PACKAGE, NOT READ BACK BY THIS PROGRAM.   *
009600     SELECT SAVINGS-OUT
009700         ASSIGN TO 'SAVEOUT'
009800         ORGANIZATION IS LINE SEQUENTIAL.
009900
010000     SELECT PRTOUT
010100         ASSIGN TO 'SAVERPT'
010200         ORGANIZATION IS RECORD SEQUENTIAL.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700*  SAME 106-BYTE PROPERTY MASTER LAYOUT AS HRPE01/HRPE04 - SEE  *
010800*  THOSE PROGRAMS FOR THE FULL FIELD-BY-FIELD COMMENTARY; ONLY  *
010900*  HC-TOTAL-ROOMS, HC-BASE-OCCUPANCY, HC-MIN-PRICE AND          *
011000*  HC-MAX-PRICE ARE ACTUALLY USED BY THIS PROGRAM'S ARITHMETIC. *
011100 FD  HOTEL-CONFIG
011200     LABEL RECORD IS STANDARD
011300     DATA RECORD IS HC-REC
011400     RECORD CONTAINS 106 CHARACTERS.
011500
011600 01  HC-REC.
011700     05  HC-HOTEL-ID             PIC 9(4).
011800     05  HC-HOTEL-NAME           PIC X(30).
011900     05  HC-LOCATION             PIC X(30).
012000*      ROOM COUNT - DRIVES MONTHLY ROOM-NIGHT VOLUME BELOW.     *
012100     05  HC-TOTAL-ROOMS          PIC 9(4).
012200*      AVERAGE OCCUPANCY PCT (0-100) USED FOR THE SAME CALC.    *
012300     05  HC-BASE-OCCUPANCY       PIC 9(3).
012400*      MIN/MAX RACK RATE - AVERAGED TO GET A ROUGH ADR FOR THE  *
012500*      COMMISSION CALCULATION; THIS RUN DOES NOT NEED THE       *
012600*      HOUR-BY-HOUR PRICING ENGINE HRPE01 USES.                 *
012700     05  HC-MIN-PRICE            PIC 9(5)V99.
012800     05  HC-MAX-PRICE            PIC 9(5)V99.
012900*      NOT USED BY THIS PROGRAM - HRPE01 USES IT FOR PRICE CAPS. *
013000     05  HC-STAR-RATING          PIC 9.
013100     05  FILLER                  PIC X(20).
013200
013300*  ONE RECORD PER CONTRACTED OTA.  OTA-RATE IS THE COMMISSION   *
013400*  PERCENTAGE THAT AGENCY CHARGES; OTA-SHARE IS THE PORTION OF  *
013500*  THE HOTEL'S ROOM-NIGHTS BOOKED THROUGH THAT AGENCY.  BOTH    *
013600*  ARE BLENDED ACROSS ALL AGENCIES IN 1100-LOAD-OTA-TABLE.      *
013700 FD  OTA-COMMISSION
013800     LABEL RECORD IS STANDARD
013900     DATA RECORD IS OTA-REC
014000     RECORD CONTAINS 48 CHARACTERS.
014100
014200 01  OTA-REC.
014300*      AGENCY NAME - DISPLAY/REFERENCE ONLY, NOT KEYED ON SINCE  *
014400*      THIS RUN BLENDS ACROSS AGENCIES RATHER THAN BREAKING OUT  *
014500*      A PER-AGENCY FIGURE (SEE THE PROGRAMMER NOTE UP TOP).     *
014600     05  OTA-NAME                PIC X(20).
014700     05  OTA-RATE                PIC 9V999.
014800*      X-VIEW USED ONLY WHEN A BAD/NON-NUMERIC FEED RECORD      *
014900*      NEEDS TO BE DISPLAYED FOR A SYSOUT DUMP.                 *
015000     05  OTA-RATE-X REDEFINES OTA-RATE
015100                                 PIC X(4).
015200     05  OTA-SHARE               PIC 9V999.
015300     05  FILLER                  PIC X(20).
015400
015500*  ONE SAVINGS RECORD PER HOTEL - COMMISSION PAID AND ESTIMATED*
015600*  SAVINGS, BOTH MONTHLY AND PROJECTED ANNUAL, PLUS THE THREE  *
015700*  KPI PERCENTAGES PRINTED ON THE REPORT'S KPI-LINE.            *
015800 01  SAV-REC.
015900*      WHAT THE HOTEL PAYS THE OTAS IN A TYPICAL MONTH.          *
016000     05  SAV-MONTHLY-COMMISSION  PIC 9(7)V99.
016100*      ESTIMATED SAVINGS IF THOSE BOOKINGS WENT DIRECT.          *
016200     05  SAV-MONTHLY-SAVINGS     PIC 9(7)V99.
016300*      MONTHLY COMMISSION, PROJECTED OUT TO A FULL YEAR.         *
016400     05  SAV-ANNUAL-COMMISSION   PIC 9(8)V99.
016500     05  SAV-ANNUAL-SAVINGS      PIC 9(8)V99.
016600*      KPI BLOCK - SAME THREE FIGURES PRINTED ON THE KPI-LINE.   *
016700     05  SAV-OTA-PCT             PIC 9(3)V9.
016800     05  SAV-AVG-COMM-RATE       PIC 9(3)V9.
016900     05  SAV-SHIFT-PCT           PIC 9(3)V9.
017000
017100*  66-LINE PAGE, FOOTING AT 55 - LEAVES ROOM FOR THE GRAND       *
017200*  TOTALS LINE (WRITTEN WITH ADVANCING 3 LINES) TO NEVER SPILL   *
017300*  PAST THE BOTTOM MARGIN, EVEN ON THE LAST PAGE OF A LONG RUN.  *
017400 FD  PRTOUT
017500     LABEL RECORD IS OMITTED
017600     RECORD CONTAINS 132 CHARACTERS
017700     LINAGE IS 60 WITH FOOTING AT 55
017800     DATA RECORD IS PRTLINE.
017900
018000 01  PRTLINE                     PIC X(132).
018100
018200 WORKING-STORAGE SECTION.
018300******************************************************************
018400*  LIKE THE OTHER THREE PROGRAMS IN THIS SUITE, WORKING-STORAGE  *
018500*  RUNS COUNTERS/SWITCHES FIRST, THEN THE OTA TABLE, THEN THE    *
018600*  CALCULATION SCRATCH AREAS, THEN THE REPORT LINE LAYOUTS.      *
018700******************************************************************
018800
018900*  WORK-AREA HOLDS THE SWITCHES AND COUNTERS THAT DRIVE THE TWO  *
019000*  MAIN READ LOOPS (HOTEL-CONFIG AND OTA-COMMISSION) - NOTHING   *
019100*  HERE SURVIVES ACROSS A SINGLE HOTEL'S CALCULATION EXCEPT THE  *
019200*  RUNNING COUNTERS, WHICH ACCUMULATE FOR THE WHOLE RUN.         *
019300 01  WORK-AREA.
019400*      PAGE COUNTER FOR THE SAVINGS REPORT HEADING.             *
019500     05  C-PCTR                  PIC 99    COMP VALUE 0.
019600*      END-OF-FILE SWITCHES FOR THE TWO INPUT FILES.            *
019700     05  MORE-HOTELS             PIC XXX   VALUE 'YES'.
019800         88  NO-MORE-HOTELS          VALUE 'NO'.
019900     05  MORE-OTA                PIC XXX   VALUE 'YES'.
020000         88  NO-MORE-OTA             VALUE 'NO'.
020100*      COUNT OF OTA-COMMISSION RECORDS ACTUALLY READ - ZERO     *
020200*      MEANS THE FEED WAS EMPTY AND THE DEFAULT SEED IS USED.   *
020300     05  W-OTA-CTR               PIC 9(3)  COMP VALUE 0.
020400*      COUNT OF HOTELS PROCESSED - GOES ON THE GRAND TOTALS.    *
020500     05  W-HOTEL-CTR             PIC 9(5)  COMP VALUE 0.
020600
020700*  77-LEVEL STANDALONE ITEMS - KEPT OUT OF WORK-AREA SO THE     *
020800*  "USING THE FALLBACK SEED" FLAG IS EASY TO SPOT ON ITS OWN    *
020900*  WHEN WALKING THROUGH A DUMP (REQ RM-99 / RQ0032).            *
021000 77  W-OTA-FEED-BAD              PIC X     VALUE 'N'.
021100     88  OTA-FEED-IS-BAD             VALUE 'Y'.
021200 77  W-SAVINGS-FACTOR            PIC 9V99  VALUE 0.25.
021300******************************************************************
021400*  PROGRAMMER NOTES (LC, 02/18/94) -                             *
021500*  EVERY MONEY AND PERCENTAGE FIELD IN THIS PROGRAM IS ORDINARY  *
021600*  ZONED DISPLAY, THE SAME AS HRPE01, HRPE02 AND HRPE04 - THIS   *
021700*  SHOP HAS NEVER PACKED ITS REVENUE MANAGEMENT FIGURES AND      *
021800*  W-SAVINGS-FACTOR ABOVE IS NO EXCEPTION.  IT IS PULLED OUT AS  *
021900*  ITS OWN 77-LEVEL, SEPARATE FROM A NUMBERED LITERAL BURIED IN  *
022000*  THE MIDDLE OF A COMPUTE STATEMENT, SO THE 25% FACTOR FROM THE *
022100*  02/18/94 CHANGE IS THE ONE LINE THAT CHANGES IF REVENUE MGMT  *
022200*  EVER REVISITS THAT ASSUMPTION AGAIN THE WAY THEY DID IN 1994. *
022300******************************************************************
022400
022500*  RUNNING SUMS BUILT WHILE THE OTA-COMMISSION FILE IS BEING    *
022600*  READ (OR WHILE THE DEFAULT SEED TABLE IS BEING SCANNED) -    *
022700*  COLLAPSED INTO A SINGLE BLENDED RATE/SHARE PAIR FOR THE      *
022800*  WHOLE RUN ONCE 1100-LOAD-OTA-TABLE FINISHES.  NEVER TOUCHED  *
022900*  AGAIN AFTER INIT - THE MAINLINE HOTEL LOOP ONLY READS        *
023000*  W-WEIGHTED-RATE AND W-WEIGHTED-SHARE BELOW.                  *
023100 01  OTA-ACCUM-AREA.
023200     05  W-RATE-SUM              PIC 9(3)V9999  VALUE 0.
023300     05  W-SHARE-SUM             PIC 9(3)V9999  VALUE 0.
023400*      THE TWO FIGURES EVERY HOTEL'S SAVINGS CALC USES.         *
023500     05  W-WEIGHTED-RATE         PIC 9V9999     VALUE 0.
023600     05  W-WEIGHTED-SHARE        PIC 9V9999     VALUE 0.
023700
023800*  DEFAULT OTA SEED - USED ONLY WHEN OTA-COMMISSION IS EMPTY;   *
023900*  GIVES A WEIGHTED RATE OF 0.1075 AND SHARE OF 0.60, THE SAME  *
024000*  HOUSE NUMBERS REVENUE MGMT HAS QUOTED SINCE 1988.  STORED AS *
024100*  ONE BIG X(32)-TIMES-3 FILLER BLOCK AND RE-VIEWED AS A TABLE   *
024200*  VIA REDEFINES RATHER THAN BUILT AS A TABLE WITH VALUE        *
024300*  CLAUSES, SINCE THAT IS HOW THIS SHOP HAS ALWAYS SEEDED SMALL  *
024400*  FIXED TABLES - SEE HRPE02'S HOLIDAY-OVERRIDE-INFO FOR THE     *
024500*  SAME PATTERN.                                                 *
024600 01  OTA-DEFAULT-INFO.
024700*          BOOKING.COM - 18.0% COMMISSION, 25% OF OTA NIGHTS.    *
024800     05  FILLER          PIC X(32)  VALUE
024900         'BOOKING.COM         0180 0250   '.
025000*          EXPEDIA - 20.0% COMMISSION, 20% OF OTA NIGHTS.        *
025100     05  FILLER          PIC X(32)  VALUE
025200         'EXPEDIA             0200 0200   '.
025300*          HOTELS.COM - 15.0% COMMISSION, 15% OF OTA NIGHTS.     *
025400     05  FILLER          PIC X(32)  VALUE
025500         'HOTELS.COM          0150 0150   '.
025600*  TABLE VIEW OF THE THREE SEED ENTRIES ABOVE.                  *
025700 01  OTA-DEFAULT-TABLE REDEFINES OTA-DEFAULT-INFO.
025800*      THREE ENTRIES, ONE PER AGENCY NAMED IN THE FILLERS ABOVE. *
025900     05  OD-ENTRY OCCURS 3.
026000         10  OD-NAME             PIC X(20).
026100         10  FILLER              PIC X.
026200*              COMMISSION RATE FOR THIS AGENCY.                 *
026300         10  OD-RATE             PIC 9V999.
026400         10  FILLER              PIC X.
026500*              THIS AGENCY'S SHARE OF TOTAL OTA ROOM-NIGHTS.     *
026600         10  OD-SHARE            PIC 9V999.
026700         10  FILLER              PIC X(3).
026800*      SUBSCRIPT FOR OD-ENTRY - DRIVEN BY 1131-ACCUM-ONE-DEFAULT *
026900*      VIA THE PERFORM VARYING IN 1130-USE-OTA-DEFAULTS BELOW.   *
027000 01  OD-IDX                      PIC 9  COMP VALUE 0.
027100
027200*  SCRATCH AREA FOR ONE HOTEL'S SAVINGS CALCULATION - REBUILT   *
027300*  EACH PASS THROUGH 2100-CALC-SAVINGS.                         *
027400*  REBUILT FROM SCRATCH EACH PASS THROUGH 2100-CALC-SAVINGS -    *
027500*  NONE OF THESE FIGURES CARRY OVER FROM ONE HOTEL TO THE NEXT.  *
027600 01  CALC-AREA.
027700*      MIDPOINT OF HC-MIN-PRICE/HC-MAX-PRICE - THIS RUN'S       *
027800*      ROUGH STAND-IN FOR AN ACTUAL DAILY RATE.                 *
027900     05  W-AVG-PRICE             PIC 9(5)V99    VALUE 0.
028000*      ROOMS * OCCUPANCY% * 30 - A 30-DAY MONTH ASSUMPTION.     *
028100     05  W-MONTHLY-ROOM-NIGHTS   PIC 9(7)V9999  VALUE 0.
028200*      THE SHARE OF THOSE ROOM-NIGHTS BOOKED THROUGH AN OTA.    *
028300     05  W-OTA-ROOM-NIGHTS       PIC 9(7)V9999  VALUE 0.
028400*      RESERVED - NOT USED BY THE CURRENT CALCULATION, CARRIED   *
028500*      OVER FROM AN EARLY DRAFT THAT COMPUTED OCCUPANCY AS A     *
028600*      FRACTION RATHER THAN A WHOLE PERCENT.  LEFT IN PLACE      *
028700*      RATHER THAN REMOVED SINCE SAV-REC AND THE COPYBOOK THAT   *
028800*      FEEDS THE MONTHLY PACKAGE WERE BOTH SIZED AROUND IT.      *
028900     05  W-OCC-FRACTION          PIC 9V9999     VALUE 0.
029000
029100*  ACCUMULATES ACROSS ALL HOTELS FOR THE CLOSING SUMMARY LINE -  *
029200*  ADDED WITH THE GRAND-TOTALS REPORT LINE ITSELF BACK IN 1991   *
029300*  (RQ0024) AND EXTENDED WITH THE HOTEL-COUNT FIELD IN 1999      *
029400*  (RQ0032) AFTER THE OTA FEED RELIABILITY TROUBLE THAT YEAR.    *
029500 01  GRAND-TOTAL-AREA.
029600     05  C-GT-HOTEL-CTR          PIC 9(5)  COMP VALUE 0.
029700     05  C-GT-COMMISSION         PIC 9(9)V99    VALUE 0.
029800*      X-VIEW FOR DUMP DISPLAY ONLY - NOT MOVED ANYWHERE ELSE.  *
029900     05  C-GT-COMMISSION-X REDEFINES C-GT-COMMISSION
030000                                 PIC X(11).
030100     05  C-GT-SAVINGS            PIC 9(9)V99    VALUE 0.
030200
030300*  SYSTEM DATE, CAPTURED ONCE AT 1000-INIT FOR THE REPORT'S     *
030400*  RUN-DATE HEADING - THIS RUN DOES NO DATE ARITHMETIC BEYOND   *
030500*  THAT, UNLIKE HRPE02 AND HRPE04, WHICH BOTH PROJECT THE RUN   *
030600*  DATE FORWARD TO BUILD A FORECAST WINDOW.                     *
030700 01  CURRENT-DATE-AND-TIME.
030800     05  I-DATE.
030900         10  I-YY                PIC 9(4).
031000         10  I-MM                PIC 99.
031100         10  I-DD                PIC 99.
031200*      FLAT 8-DIGIT VIEW, KEPT FOR CONSISTENCY WITH THE OTHER   *
031300*      PROGRAMS IN THIS SUITE - NOT REFERENCED IN THIS ONE.     *
031400     05  I-DATE-FLAT REDEFINES I-DATE
031500                                 PIC 9(8).
031600     05  I-TIME                  PIC X(11).
031700
031800*  PAGE HEADING LINE, PRINTED BY 9300-HEADINGS ON EVERY PAGE.   *
031900*  SAME OVERALL LAYOUT AS THE HEADING LINES IN HRPE01/02/04 -    *
032000*  DATE ON THE LEFT, TITLE IN THE MIDDLE, PAGE NUMBER ON THE     *
032100*  RIGHT - SO A REPORT READER FLIPPING BETWEEN ALL FOUR RUNS'    *
032200*  OUTPUT SEES THE SAME FAMILIAR SHAPE ON EVERY PAGE.            *
032300 01  COMPANY-TITLE.
032400*      RUN DATE, MOVED FROM CURRENT-DATE-AND-TIME AT 1000-INIT.  *
032500     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
032600     05  O-MM                    PIC 99.
032700     05  FILLER                  PIC X       VALUE '/'.
032800     05  O-DD                    PIC 99.
032900     05  FILLER                  PIC X       VALUE '/'.
033000     05  O-YY                    PIC 9(4).
033100     05  FILLER                  PIC X(22)   VALUE ' '.
033200*      REPORT TITLE - DOES NOT CHANGE FROM PAGE TO PAGE.         *
033300     05  FILLER                  PIC X(46)   VALUE
033400         'HOTEL DYNAMIC PRICING RULE ENGINE - SAVINGS'.
033500     05  FILLER                  PIC X(32)   VALUE ' '.
033600*      PAGE NUMBER - C-PCTR, BUMPED EACH TIME 9300-HEADINGS RUNS.*
033700     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
033800     05  O-PCTR                  PIC Z9.
033900
034000*  COLUMN CAPTIONS - WIDTHS LINE UP UNDER DETAIL-LINE'S EDITED   *
034100*  MONEY FIELDS BELOW, NOT UNDER THE RAW SAV-REC WIDTHS.         *
034200 01  COLUMN-HEADINGS-1.
034300*      HOTEL NAME COLUMN - SAME 30-BYTE WIDTH AS HC-HOTEL-NAME.  *
034400     05  FILLER                  PIC X(30)   VALUE 'HOTEL'.
034500     05  FILLER                  PIC X(6)    VALUE ' '.
034600*      MONTHLY COMMISSION PAID TO THE OTAS.                     *
034700     05  FILLER                  PIC X(12)   VALUE 'MO. COMMSN'.
034800     05  FILLER                  PIC X(4)    VALUE ' '.
034900*      MONTHLY SAVINGS ESTIMATE IF BOOKINGS SHIFTED DIRECT.      *
035000     05  FILLER                  PIC X(12)   VALUE 'MO. SAVINGS'.
035100     05  FILLER                  PIC X(4)    VALUE ' '.
035200*      SAME TWO FIGURES, PROJECTED OUT TO A FULL YEAR.           *
035300     05  FILLER                  PIC X(12)   VALUE 'ANN. COMMSN'.
035400     05  FILLER                  PIC X(4)    VALUE ' '.
035500     05  FILLER                  PIC X(12)   VALUE 'ANN. SAVINGS'.
035600     05  FILLER                  PIC X(20)   VALUE ' '.
035700
035800*  ONE DETAIL LINE PRINTED PER HOTEL - MIRRORS SAV-REC'S FIRST  *
035900*  FOUR MONEY FIELDS.  WRITTEN BY 2300-PRINT-DETAIL, ALWAYS     *
036000*  FOLLOWED BY ONE KPI-LINE AND ONE BLANK-LINE FOR THAT SAME    *
036100*  HOTEL BEFORE THE NEXT HOTEL'S DETAIL-LINE IS WRITTEN.        *
036200 01  DETAIL-LINE.
036300*      FROM HC-HOTEL-NAME - NOT SAV-REC, WHICH CARRIES NO NAME.  *
036400     05  O-HOTEL-NAME            PIC X(30).
036500     05  FILLER                  PIC X(2)    VALUE ' '.
036600*      FROM SAV-MONTHLY-COMMISSION.                              *
036700     05  O-MONTHLY-COMMISSION    PIC ZZ,ZZ9.99.
036800     05  FILLER                  PIC X(2)    VALUE ' '.
036900*      FROM SAV-MONTHLY-SAVINGS.                                 *
037000     05  O-MONTHLY-SAVINGS       PIC ZZ,ZZ9.99.
037100     05  FILLER                  PIC X(2)    VALUE ' '.
037200*      FROM SAV-ANNUAL-COMMISSION - ONE DIGIT WIDER THAN THE     *
037300*      MONTHLY FIELD SINCE IT IS TWELVE TIMES THE SIZE.          *
037400     05  O-ANNUAL-COMMISSION     PIC ZZZ,ZZ9.99.
037500     05  FILLER                  PIC X(2)    VALUE ' '.
037600*      FROM SAV-ANNUAL-SAVINGS.                                  *
037700     05  O-ANNUAL-SAVINGS        PIC ZZZ,ZZ9.99.
037800     05  FILLER                  PIC X(23)   VALUE ' '.
037900
038000*  SECOND LINE PER HOTEL - THE THREE KPI PERCENTAGES REVENUE    *
038100*  MANAGEMENT ACTUALLY WATCHES MONTH TO MONTH.  REVENUE MGMT    *
038200*  ASKED FOR THESE TO BE BROKEN OUT ONTO THEIR OWN LINE RATHER  *
038300*  THAN SQUEEZED ONTO DETAIL-LINE, WHICH WAS ALREADY FULL.      *
038400 01  KPI-LINE.
038500*      SHARE OF ROOM-NIGHTS BOOKED THROUGH AN OTA, AS A PERCENT. *
038600     05  FILLER                  PIC X(12)   VALUE
038700         '  OTA PCT: '.
038800     05  O-OTA-PCT               PIC ZZ9.9.
038900*      BLENDED COMMISSION RATE CHARGED ACROSS ALL OTAS.          *
039000     05  FILLER                  PIC X(16)   VALUE
039100         '  AVG COMM RATE:'.
039200     05  O-AVG-COMM-RATE         PIC ZZ9.9.
039300*      ALWAYS 25.0 - THE FLAT SHIFT TARGET FROM THE 1994 CHANGE. *
039400     05  FILLER                  PIC X(18)   VALUE
039500         '  TARGET SHIFT %:'.
039600     05  O-SHIFT-PCT             PIC ZZ9.9.
039700     05  FILLER                  PIC X(65)   VALUE ' '.
039800
039900*  SEPARATOR LINE BETWEEN HOTELS - KEEPS THE TWO-LINE-PER-HOTEL  *
040000*  BLOCK FROM RUNNING TOGETHER ON THE PRINTED PAGE.              *
040100 01  BLANK-LINE.
040200     05  FILLER                  PIC X(132)  VALUE ' '.
040300
040400*  CLOSING GRAND-TOTALS LINE (RQ0024/RQ0032) - HOTEL COUNT PLUS *
040500*  TOTAL MONTHLY COMMISSION AND SAVINGS ACROSS THE WHOLE CHAIN. *
040600 01  GRAND-TOTALS.
040700     05  FILLER                  PIC X(14)   VALUE
040800         'GRAND TOTALS: '.
040900*      HOTELS READ COUNT - ADDED RQ0032 SO THE DESK CAN CROSS-   *
041000*      CHECK THIS AGAINST THE PROPERTY MASTER'S KNOWN COUNT.     *
041100     05  FILLER                  PIC X(14)   VALUE
041200         'HOTELS READ: '.
041300     05  O-GT-HOTEL-CTR          PIC ZZ,ZZ9.
041400     05  FILLER                  PIC X(6)    VALUE ' '.
041500*      CHAIN-WIDE TOTAL MONTHLY OTA COMMISSION, ALL HOTELS.      *
041600     05  FILLER                  PIC X(20)   VALUE
041700         'TOTAL MO. COMMSN: '.
041800     05  O-GT-COMMISSION         PIC $$$,$$$,$$9.99.
041900     05  FILLER                  PIC X(4)    VALUE ' '.
042000*      CHAIN-WIDE TOTAL MONTHLY DIRECT-BOOKING SAVINGS ESTIMATE. *
042100     05  FILLER                  PIC X(19)   VALUE
042200         'TOTAL MO. SAVINGS:'.
042300     05  O-GT-SAVINGS            PIC $$$,$$$,$$9.99.
042400     05  FILLER                  PIC X(19)   VALUE ' '.
042500
042600*  FOOTNOTE PRINTED UNDER THE GRAND TOTALS ONLY WHEN THE OTA FEED *
042700*  CAME IN EMPTY AND THE 3-LINE DEFAULT SEED TABLE WAS USED FOR   *
042800*  THE WHOLE RUN (RQ0032) - 3000-CLOSING TESTS OTA-FEED-IS-BAD.   *
042900 01  OTA-FALLBACK-NOTE.
043000     05  FILLER                  PIC X(51)   VALUE
043100         '*** OTA FEED WAS EMPTY - DEFAULT SEED RATES USED '.
043200     05  FILLER                  PIC X(12)   VALUE 'THIS RUN ***'.
043300
043400 PROCEDURE DIVISION.
043500******************************************************************
043600*  PARAGRAPH NUMBERING - SAME CONVENTION AS HRPE01/02/04: 0000   *
043700*  MAINLINE, 1000 ONE-TIME INIT, 2000 PER-HOTEL PROCESSING,      *
043800*  3000 CLOSING, 9000 REPORT/FILE UTILITIES.                     *
043900******************************************************************
044000*  PARAGRAPH INDEX -                                             *
044100*    0000-MAIN           MAINLINE DRIVER, STOP RUN.              *
044200*    1000-INIT           OPEN FILES, RUN DATE, LOAD OTA TABLE.   *
044300*    1100-LOAD-OTA-TABLE BLEND THE OTA FEED OR FALL BACK.        *
044400*    1110/1120           READ-AHEAD + ACCUMULATE ONE OTA RECORD. *
044500*    1130/1131           DEFAULT-SEED FALLBACK PATH.             *
044600*    2000-MAINLINE       PER-HOTEL DRIVER.                       *
044700*    2100-CALC-SAVINGS   THE SAVINGS ARITHMETIC ITSELF.          *
044800*    2200-WRITE-SAV-REC  WRITE SAVEOUT.                          *
044900*    2300-PRINT-DETAIL   TWO REPORT LINES PER HOTEL.             *
045000*    3000-CLOSING        GRAND TOTALS, CLOSE FILES.              *
045100*    9200-READ-HOTEL     READ-AHEAD ON HOTEL-CONFIG.             *
045200*    9300-HEADINGS       PAGE HEADING ROUTINE.                   *
045300*                                                                *
045400*  MAINLINE - LOAD THE OTA TABLE ONCE, THEN WALK HOTEL-CONFIG    *
045500*  ONE HOTEL AT A TIME UNTIL END OF FILE, THEN PRINT THE GRAND   *
045600*  TOTALS AND STOP.                                              *
045700 0000-MAIN.
045800*      ONE-TIME SETUP - FILES, RUN DATE, OTA TABLE, FIRST PAGE.  *
045900     PERFORM 1000-INIT.
046000*      DRIVE THE PER-HOTEL LOOP UNTIL HOTEL-CONFIG IS EXHAUSTED. *
046100     PERFORM 2000-MAINLINE
046200         UNTIL NO-MORE-HOTELS.
046300*      PRINT THE GRAND TOTALS AND CLOSE EVERYTHING DOWN.         *
046400     PERFORM 3000-CLOSING.
046500 STOP RUN.
046600
046700*  OPEN FILES, CAPTURE THE RUN DATE, LOAD THE OTA TABLE (ONCE   *
046800*  FOR THE WHOLE RUN), PRINT THE FIRST HEADING, THEN PRIME THE  *
046900*  READ-AHEAD ON HOTEL-CONFIG FOR THE MAINLINE LOOP.            *
047000 1000-INIT.
047100*      TWO INPUTS, TWO OUTPUTS - SEE FILE-CONTROL ABOVE FOR      *
047200*      WHAT EACH ONE IS AND WHO OWNS IT.                         *
047300     OPEN INPUT HOTEL-CONFIG OTA-COMMISSION.
047400     OPEN OUTPUT SAVINGS-OUT PRTOUT.
047500
047600*      RUN DATE FOR THE REPORT HEADING ONLY - NO DATE ARITHMETIC *
047700*      IS DONE AGAINST IT IN THIS PROGRAM.                       *
047800     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
047900     MOVE I-YY TO O-YY.
048000     MOVE I-MM TO O-MM.
048100     MOVE I-DD TO O-DD.
048200
048300*      BUILD THE WEIGHTED OTA RATE/SHARE BEFORE THE FIRST HOTEL  *
048400*      IS READ - EVERY HOTEL USES THE SAME BLENDED FIGURES.      *
048500     PERFORM 1100-LOAD-OTA-TABLE.
048600     PERFORM 9300-HEADINGS.
048700     PERFORM 9200-READ-HOTEL.
048800
048900*  LOADS ALL OTA-COMMISSION RECORDS AND BUILDS THE WEIGHTED     *
049000*  RATE AND SHARE USED BY EVERY HOTEL THIS RUN; IF THE FILE IS  *
049100*  EMPTY, FALLS BACK TO THE 3-LINE DEFAULT SEED TABLE ABOVE.    *
049200*  W-OTA-FEED-BAD IS SET HERE SO 3000-CLOSING CAN FLAG A        *
049300*  FALLBACK RUN ON THE GRAND-TOTALS LINE (RQ0032).              *
049400 1100-LOAD-OTA-TABLE.
049500     PERFORM 1110-READ-OTA.
049600     PERFORM 1120-ACCUM-OTA
049700         UNTIL NO-MORE-OTA.
049800
049900     IF W-OTA-CTR = 0
050000         SET OTA-FEED-IS-BAD TO TRUE
050100         PERFORM 1130-USE-OTA-DEFAULTS
050200     ELSE
050300         MOVE W-RATE-SUM  TO W-WEIGHTED-RATE
050400         MOVE W-SHARE-SUM TO W-WEIGHTED-SHARE.
050500
050600*  READ-AHEAD LOGIC ON THE OTA FEED - SAME "AT END" PATTERN     *
050700*  USED FOR HOTEL-CONFIG IN 9200-READ-HOTEL BELOW.              *
050800 1110-READ-OTA.
050900*      NORMAL READ - FALLS THROUGH TO 1120 ON A HIT, OR FLIPS    *
051000*      MORE-OTA TO STOP THE PERFORM LOOP IN 1100 ON END OF FILE. *
051100     READ OTA-COMMISSION
051200         AT END
051300             SET NO-MORE-OTA TO TRUE.
051400
051500*  ADD THIS AGENCY'S CONTRIBUTION TO THE RUNNING BLENDED RATE   *
051600*  AND SHARE, WEIGHTED BY HOW MUCH OF THE BUSINESS IT CARRIES.  *
051700 1120-ACCUM-OTA.
051800*      COUNT THE RECORD - ZERO AT THE END MEANS EMPTY FEED.      *
051900     ADD 1 TO W-OTA-CTR.
052000*      RATE * SHARE GIVES THIS AGENCY'S WEIGHTED CONTRIBUTION -  *
052100*      SUMMING THESE ACROSS ALL AGENCIES, THEN DIVIDING BY THE   *
052200*      TOTAL SHARE (IMPLICITLY, SINCE SHARES SHOULD SUM TO 1),   *
052300*      GIVES THE BLENDED RATE USED BY EVERY HOTEL THIS RUN.      *
052400     COMPUTE W-RATE-SUM = W-RATE-SUM + (OTA-RATE * OTA-SHARE).
052500     ADD OTA-SHARE TO W-SHARE-SUM.
052600     PERFORM 1110-READ-OTA.
052700
052800*  NO FEED RECORDS READ - FALL BACK TO THE 1988 SEED TABLE SO   *
052900*  THE RUN CAN STILL PRODUCE A REASONABLE SAVINGS ESTIMATE      *
053000*  INSTEAD OF ABENDING OR WRITING ZEROES FOR EVERY HOTEL.       *
053100 1130-USE-OTA-DEFAULTS.
053200*      RESET THE ACCUMULATORS - THEY MAY HAVE PICKED UP A STRAY  *
053300*      PARTIAL READ BEFORE THE "AT END" CONDITION FIRED.         *
053400     MOVE 0 TO W-RATE-SUM W-SHARE-SUM.
053500*      WALK ALL THREE SEED ENTRIES - THE LITERAL 3 HERE MATCHES  *
053600*      THE OCCURS 3 ON OD-ENTRY ABOVE, NOT A SEPARATE CONSTANT,  *
053700*      SINCE THIS TABLE IS FIXED AND HAS NEVER NEEDED A FOURTH   *
053800*      ENTRY IN OVER A DECADE OF USE.                            *
053900     PERFORM 1131-ACCUM-ONE-DEFAULT
054000         VARYING OD-IDX FROM 1 BY 1 UNTIL OD-IDX > 3.
054100     MOVE W-RATE-SUM  TO W-WEIGHTED-RATE.
054200     MOVE W-SHARE-SUM TO W-WEIGHTED-SHARE.
054300
054400*  SAME WEIGHTED-SUM LOGIC AS 1120-ACCUM-OTA ABOVE, JUST AGAINST *
054500*  THE DEFAULT TABLE'S OD-RATE/OD-SHARE INSTEAD OF A REAL FEED   *
054600*  RECORD'S OTA-RATE/OTA-SHARE.                                  *
054700 1131-ACCUM-ONE-DEFAULT.
054800     COMPUTE W-RATE-SUM = W-RATE-SUM
054900                         + (OD-RATE(OD-IDX) * OD-SHARE(OD-IDX)).
055000     ADD OD-SHARE(OD-IDX) TO W-SHARE-SUM.
055100
055200*  ONE PASS PER HOTEL - CALCULATE, WRITE THE OUTPUT RECORD,     *
055300*  PRINT THE TWO REPORT LINES, THEN READ THE NEXT HOTEL.        *
055400 2000-MAINLINE.
055500*      COUNT THE HOTEL - FEEDS THE GRAND-TOTALS HOTEL COUNT AND  *
055600*      THE RQ0032 READ-COUNT CROSS-CHECK.                       *
055700     ADD 1 TO W-HOTEL-CTR.
055800     PERFORM 2100-CALC-SAVINGS.
055900     PERFORM 2200-WRITE-SAV-REC.
056000     PERFORM 2300-PRINT-DETAIL.
056100*      READ-AHEAD FOR THE NEXT PASS OF THIS SAME PARAGRAPH.      *
056200     PERFORM 9200-READ-HOTEL.
056300
056400*  ALL THE DIRECT-BOOKING SAVINGS ARITHMETIC FOR ONE HOTEL.     *
056500 2100-CALC-SAVINGS.
056600*      A ROUGH AVERAGE DAILY RATE - MIDPOINT OF MIN AND MAX.     *
056700     COMPUTE W-AVG-PRICE ROUNDED =
056800         (HC-MIN-PRICE + HC-MAX-PRICE) / 2.
056900
057000*      30-DAY MONTH ASSUMPTION - NOT CALENDAR-EXACT, BUT THE     *
057100*      DESK HAS ALWAYS TREATED THIS AS A MONTHLY PLANNING        *
057200*      ESTIMATE RATHER THAN AN ACTUAL-NIGHTS RECONCILIATION.     *
057300     COMPUTE W-MONTHLY-ROOM-NIGHTS =
057400         HC-TOTAL-ROOMS * (HC-BASE-OCCUPANCY / 100) * 30.
057500     COMPUTE W-OTA-ROOM-NIGHTS =
057600         W-MONTHLY-ROOM-NIGHTS * W-WEIGHTED-SHARE.
057700
057800*      COMMISSION - OTA ROOM-NIGHTS TIMES RATE TIMES PRICE.      *
057900     COMPUTE SAV-MONTHLY-COMMISSION ROUNDED =
058000         W-OTA-ROOM-NIGHTS * W-AVG-PRICE * W-WEIGHTED-RATE.
058100*      SAVINGS - W-SAVINGS-FACTOR (77-LEVEL, 0.25) IS THE SHARE  *
058200*      OF COMMISSION THE DESK EXPECTS TO WIN BACK BY SHIFTING    *
058300*      BOOKINGS DIRECT; SEE THE 02/18/94 CHANGE LOG ENTRY.       *
058400     COMPUTE SAV-MONTHLY-SAVINGS ROUNDED =
058500         SAV-MONTHLY-COMMISSION * W-SAVINGS-FACTOR.
058600     COMPUTE SAV-ANNUAL-COMMISSION ROUNDED =
058700         SAV-MONTHLY-COMMISSION * 12.
058800     COMPUTE SAV-ANNUAL-SAVINGS ROUNDED =
058900         SAV-MONTHLY-SAVINGS * 12.
059000
059100*      KPI PERCENTAGES FOR THE SECOND REPORT LINE.               *
059200     COMPUTE SAV-OTA-PCT ROUNDED = W-WEIGHTED-SHARE * 100.
059300     COMPUTE SAV-AVG-COMM-RATE ROUNDED = W-WEIGHTED-RATE * 100.
059400     MOVE 25.0 TO SAV-SHIFT-PCT.
059500
059600*      ROLL THIS HOTEL'S FIGURES INTO THE RUN'S GRAND TOTALS.    *
059700     ADD SAV-MONTHLY-COMMISSION TO C-GT-COMMISSION.
059800     ADD SAV-MONTHLY-SAVINGS TO C-GT-SAVINGS.
059900
060000*  WRITES THE OUTPUT RECORD BUILT BY 2100-CALC-SAVINGS - NO      *
060100*  EDITING OR MOVING IS DONE HERE, SAV-REC IS ALREADY IN ITS     *
060200*  FINAL SHAPE WHEN THIS PARAGRAPH RUNS.                         *
060300 2200-WRITE-SAV-REC.
060400     WRITE SAV-REC.
060500
060600*  TWO PRINT LINES PER HOTEL - MONEY FIGURES, THEN THE KPI      *
060700*  PERCENTAGES, THEN A BLANK SEPARATOR LINE.                    *
060800 2300-PRINT-DETAIL.
060900*      FIRST LINE - MOVE THE FOUR MONEY FIGURES INTO THE EDITED  *
061000*      OUTPUT FIELDS AND WRITE THE LINE.                         *
061100     MOVE HC-HOTEL-NAME          TO O-HOTEL-NAME.
061200     MOVE SAV-MONTHLY-COMMISSION TO O-MONTHLY-COMMISSION.
061300     MOVE SAV-MONTHLY-SAVINGS    TO O-MONTHLY-SAVINGS.
061400     MOVE SAV-ANNUAL-COMMISSION  TO O-ANNUAL-COMMISSION.
061500     MOVE SAV-ANNUAL-SAVINGS     TO O-ANNUAL-SAVINGS.
061600     WRITE PRTLINE FROM DETAIL-LINE
061700         AFTER ADVANCING 1 LINE
061800             AT EOP PERFORM 9300-HEADINGS.
061900
062000*      SECOND LINE - THE THREE KPI PERCENTAGES.                  *
062100     MOVE SAV-OTA-PCT            TO O-OTA-PCT.
062200     MOVE SAV-AVG-COMM-RATE      TO O-AVG-COMM-RATE.
062300     MOVE SAV-SHIFT-PCT          TO O-SHIFT-PCT.
062400     WRITE PRTLINE FROM KPI-LINE
062500         AFTER ADVANCING 1 LINE
062600             AT EOP PERFORM 9300-HEADINGS.
062700     WRITE PRTLINE FROM BLANK-LINE
062800         AFTER ADVANCING 1 LINE.
062900
063000*  GRAND TOTALS (RQ0024) - HOTEL COUNT AND CHAIN-WIDE MONTHLY    *
063100*  COMMISSION/SAVINGS, THEN CLOSE EVERYTHING DOWN.               *
063200 3000-CLOSING.
063300*      ONE FINAL LINE ACROSS THE WHOLE CHAIN, THEN CLOSE DOWN.   *
063400     MOVE W-HOTEL-CTR    TO C-GT-HOTEL-CTR O-GT-HOTEL-CTR.
063500     MOVE C-GT-COMMISSION TO O-GT-COMMISSION.
063600     MOVE C-GT-SAVINGS    TO O-GT-SAVINGS.
063700     WRITE PRTLINE FROM GRAND-TOTALS
063800         AFTER ADVANCING 3 LINES.
063900
064000*      RQ0032 - FLAG THE FALLBACK RUN RIGHT UNDER THE GRAND       *
064100*      TOTALS SO THE DESK DOES NOT MISTAKE A DEFAULT-SEED RUN     *
064200*      FOR A NORMAL ONE.                                          *
064300     IF OTA-FEED-IS-BAD
064400         WRITE PRTLINE FROM OTA-FALLBACK-NOTE
064500             AFTER ADVANCING 2 LINES.
064600
064700*      ALL FOUR FILES CLOSE HERE - NO RESTART/CHECKPOINT LOGIC,  *
064800*      SAME AS HRPE01, HRPE02 AND HRPE04.                        *
064900     CLOSE HOTEL-CONFIG OTA-COMMISSION SAVINGS-OUT PRTOUT.
065000
065100*  READ-AHEAD ON HOTEL-CONFIG - MIRRORS 1110-READ-OTA ABOVE.    *
065200 9200-READ-HOTEL.
065300*      SAME "AT END" PATTERN AS 1110-READ-OTA ABOVE - THE ONLY   *
065400*      DIFFERENCE IS WHICH SWITCH GETS FLIPPED.                  *
065500     READ HOTEL-CONFIG
065600         AT END
065700             SET NO-MORE-HOTELS TO TRUE.
065800
065900*  COMMON HEADING ROUTINE - CALLED FROM INIT, ON EVERY PAGE      *
066000*  BREAK (AT EOP), AND ONCE MORE BEFORE THE GRAND TOTALS.        *
066100 9300-HEADINGS.
066200*      BUMP AND STAMP THE PAGE NUMBER BEFORE PRINTING THE TITLE. *
066300     ADD 1 TO C-PCTR.
066400     MOVE C-PCTR TO O-PCTR.
066500*      TOP-OF-FORM SKIPS TO A NEW PAGE ON THE PRINTER/VIEWER.    *
066600     WRITE PRTLINE FROM COMPANY-TITLE
066700         AFTER ADVANCING TOP-OF-FORM.
066800     WRITE PRTLINE FROM COLUMN-HEADINGS-1
066900         AFTER ADVANCING 2 LINES.
067000     WRITE PRTLINE FROM BLANK-LINE
067100         AFTER ADVANCING 1 LINE.
067200******************************************************************
067300*  END OF PROGRAM HRPE03.                                       *
067400*  NO SORT STEP, NO CALLED SUBPROGRAMS, NO DATABASE I/O.  THE    *
067500*  OTA TABLE IS THE ONLY "MASTER DATA" THIS PROGRAM TOUCHES AND  *
067600*  IT IS SMALL ENOUGH TO HOLD ENTIRELY IN WORKING-STORAGE FOR    *
067700*  THE LIFE OF THE RUN.                                          *
067800******************************************************************
