000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HRPE04.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   IHCC DATA PROCESSING.
000500 DATE-WRITTEN.   6/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - REVENUE MGMT USE ONLY.
000800******************************************************************
000900*  HRPE04 - ESTIMATED HISTORY RUN.                              *
001000*  FOR EACH HOTEL ON HOTEL-CONFIG, BUILDS AN ESTIMATED NIGHTLY  *
001100*  PRICE/OCCUPANCY HISTORY FOR THE W-HISTORY-DAYS NIGHTS        *
001200*  IMMEDIATELY BEFORE THE RUN DATE, FROM DAY-OF-WEEK BASE-PRICE *
001300*  AND OCCUPANCY TABLES WITH A SEASONAL ADJUSTMENT - THERE IS   *
001400*  NO LIVE FEED FOR ACTUAL HISTORY, SO THIS IS THE ESTIMATE     *
001500*  REVENUE MGMT USES WHEN NOTHING BETTER IS ON FILE.            *
001600*                                                                *
001700*  THE RUN DATE IS STEPPED BACKWARD ONE NIGHT AT A TIME, THE    *
001800*  SAME ZELLER-CONGRUENCE DAY-OF-WEEK LOGIC HRPE02 RUNS FORWARD *
001900*  IS RUN HERE TO FIND THE RUN DATE'S OWN DAY-OF-WEEK, AND THEN *
002000*  8200-SUBTRACT-ONE-DAY JUST WALKS BACKWARD ONE DAY PER NIGHT  *
002100*  OF THE LOOKBACK WINDOW RATHER THAN RE-DERIVING THE DAY OF    *
002200*  WEEK FROM SCRATCH EACH TIME.                                 *
002300*                                                                *
002400*  CHANGE LOG                                                   *
002500*  ---------------------------------------------------------   *
002600*  06/09/87  LC  0004  ORIGINAL PROGRAM - 30 NIGHT LOOKBACK.    * LC0004  
002700*  02/14/89  LC  0018  ADDED SEASONAL ADJUSTMENT (SUMMER/       * LC0018  
002800*                      WINTER) PER REQUEST RM-89-003.           * LC0018  
002900*  08/05/92  RG  0026  ADDED PER-HOTEL SUMMARY METRICS BLOCK    * RG0026  
003000*                      (TOTAL REVENUE, AVERAGES) AND GRAND      * RG0026  
003100*                      TOTAL ACROSS ALL HOTELS.                 * RG0026  
003200*  12/29/98  RG  0032  Y2K - VERIFIED 4-DIGIT YEAR THROUGHOUT;  * RG0032  
003300*                      TEST DECK 98-Y2K.                        * RG0032  
003400*  03/02/00  RG  0037  PROMOTED THE LOOKBACK-WINDOW LENGTH TO   * RG0037  
003500*                      A STANDALONE 77-LEVEL (W-HISTORY-DAYS)   * RG0037  
003600*                      SO OPERATIONS CAN FIND IT WITHOUT        * RG0037  
003700*                      WADING THROUGH ALL OF WORK-AREA - SAME   * RG0037  
003800*                      CLEANUP DONE TO W-MAX-HOLIDAYS IN        * RG0037  
003900*                      HRPE02 EARLIER THAT YEAR.                * RG0037  
004000*  06/19/01  RG  0039  ADDED W-RUN-OK-SWITCH - SAME ABEND-       *RG0039  
004100*                      DETECTION IDEA AS HRPE02'S RQ0029,       * RG0039  
004200*                      EXTENDED TO THE REST OF THE SUITE AFTER  * RG0039  
004300*                      OPERATIONS ASKED FOR IT CONSISTENTLY     * RG0039  
004400*                      ACROSS ALL FOUR NIGHTLY STEPS.           * RG0039  
004500******************************************************************
004600*  PROGRAMMER NOTES (RG, 08/05/92) -                             *
004700*  THIS IS AN ESTIMATE, NOT A RECONCILIATION - THERE IS NO       *
004800*  ACTUAL-HISTORY FEED FOR THIS SHOP TO READ, SO EVERY NIGHT'S   *
004900*  ADR/OCCUPANCY/REVPAR FIGURE IS DERIVED PURELY FROM THE        *
005000*  DAY-OF-WEEK TABLES AND THE SEASONAL FACTOR BELOW.  THE        *
005100*  O-CONFIDENCE COLUMN ON THE REPORT EXISTS SO THE DESK NEVER    *
005200*  MISTAKES THIS RUN'S OUTPUT FOR ACTUAL BOOKED HISTORY.  A      *
005300*  CONFIDENCE OF 1.00 WOULD MEAN "THIS IS KNOWN FACT" - 0.50 IS  *
005400*  DELIBERATELY THE MIDPOINT, SIGNALLING "BEST GUESS ONLY."      *
005500*                                                                *
005600*  THE 30-NIGHT WINDOW (W-HISTORY-DAYS) WAS PICKED BECAUSE THE   *
005700*  DESK'S MONTHLY REVIEW LOOKS BACK ROUGHLY ONE CALENDAR MONTH   *
005800*  AT A TIME - IT IS NOT TIED TO ANY CALENDAR-MONTH BOUNDARY,    *
005900*  JUST A FLAT COUNT OF NIGHTS BACKWARD FROM TODAY.              *
006000******************************************************************
006100*  RUN AND FILE NOTES (RG, 08/05/92) -                           *
006200*  THIS STEP RUNS IN THE SAME NIGHTLY STREAM AS HRPE01/02/03     *
006300*  BUT DOES NOT DEPEND ON ANY OF THEIR OUTPUT - IT ONLY READS    *
006400*  HOTEL-CONFIG.  HISTRPT IS A STANDALONE REPORT FOR THE         *
006500*  REVENUE DESK AND IS NOT READ BACK IN BY ANY OTHER STEP IN     *
006600*  THE SUITE, SO ITS LAYOUT CAN CHANGE FREELY WITHOUT A RIPPLE   *
006700*  EFFECT ELSEWHERE.                                             *
006800******************************************************************
006900*  PROGRAMMER NOTES (RG, 03/02/00) -                             *
007000*  EVERY COUNTER, SUBSCRIPT, AND DATE FIELD IN THIS PROGRAM IS   *
007100*  DECLARED COMP - THIS RUN DOES NOTHING BUT ADD/SUBTRACT SMALL  *
007200*  INTEGERS AND COMPARE THEM, SO BINARY BEATS ZONED DECIMAL ON   *
007300*  EVERY ONE OF THEM.  THE MONEY FIELDS (W-ADR, W-REVENUE,       *
007400*  C-GT-REVENUE AND THE LIKE) STAY ZONED DISPLAY, SAME AS        *
007500*  EVERYWHERE ELSE IN THIS SUITE - REVENUE MGMT'S SPREADSHEETS   *
007600*  READ THE PRINTED REPORT, NOT A MACHINE-READABLE EXTRACT, SO   *
007700*  THERE IS NO PACKED-DECIMAL FEED TO PROTECT HERE.              *
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100*  SAME C01/TOP-OF-FORM MNEMONIC USED BY EVERY REPORT PROGRAM    *
008200*  IN THIS SUITE - ONE CARRIAGE-CONTROL CHANNEL, DEFINED ONCE    *
008300*  AND REUSED, RATHER THAN EACH PROGRAM PICKING ITS OWN LETTER.  *
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900
009000*  PROPERTY MASTER - READ SEQUENTIALLY, ONE HOTEL PER PASS OF   *
009100*  2000-MAINLINE.  SAME FILE AND LAYOUT HRPE01 AND HRPE03 READ. *
009200     SELECT HOTEL-CONFIG
009300         ASSIGN TO 'HOTELCFG'
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500
009600*  THE HISTORY REPORT - ONE COPY PER RUN, NOT APPENDED TO FROM   *
009700*  RUN TO RUN, SO OPERATIONS CAN PURGE THE PRIOR NIGHT'S COPY    *
009800*  BEFORE THIS STEP STARTS WITHOUT LOSING ANYTHING.              *
009900     SELECT PRTOUT
010000         ASSIGN TO 'HISTRPT'
010100         ORGANIZATION IS RECORD SEQUENTIAL.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600*  SAME 106-BYTE PROPERTY MASTER LAYOUT AS HRPE01/HRPE03 - SEE  *
010700*  THOSE PROGRAMS FOR THE FULL FIELD-BY-FIELD COMMENTARY; ONLY  *
010800*  HC-TOTAL-ROOMS IS ACTUALLY USED BY THIS PROGRAM'S ARITHMETIC *
010900*  (THE ADR AND OCCUPANCY FIGURES COME FROM THE DOW TABLES      *
011000*  BELOW, NOT FROM HC-MIN-PRICE/HC-MAX-PRICE/HC-BASE-OCCUPANCY).*
011100 FD  HOTEL-CONFIG
011200     LABEL RECORD IS STANDARD
011300     DATA RECORD IS HC-REC
011400     RECORD CONTAINS 106 CHARACTERS.
011500
011600 01  HC-REC.
011700*      PROPERTY NUMBER - PRINTED NOWHERE ON THIS REPORT, BUT     *
011800*      KEPT FOR PARITY WITH THE OTHER THREE PROGRAMS' HC-REC.    *
011900     05  HC-HOTEL-ID             PIC 9(4).
012000*      MOVED STRAIGHT TO O-HOTEL-NAME AT THE TOP OF EACH HOTEL'S *
012100*      BLOCK - THE ONLY IDENTIFYING FIELD THIS REPORT PRINTS.    *
012200     05  HC-HOTEL-NAME           PIC X(30).
012300     05  HC-LOCATION             PIC X(30).
012400*      ROOM COUNT - THE ONLY HC-REC FIELD THIS PROGRAM USES,    *
012500*      TO TURN A PER-ROOM REVPAR INTO A TOTAL NIGHTLY REVENUE.  *
012600     05  HC-TOTAL-ROOMS          PIC 9(4).
012700*      NOT USED BY THIS PROGRAM - HRPE01/HRPE03 USE IT.         *
012800     05  HC-BASE-OCCUPANCY       PIC 9(3).
012900*      NOT USED - THIS RUN PRICES FROM THE DOW TABLE, NOT FROM  *
013000*      THE PROPERTY'S OWN FLOOR/CEILING.                        *
013100     05  HC-MIN-PRICE            PIC 9(5)V99.
013200     05  HC-MAX-PRICE            PIC 9(5)V99.
013300*      NOT USED BY THIS PROGRAM.                                *
013400     05  HC-STAR-RATING          PIC 9.
013500*      PADS THE RECORD TO 106 BYTES, ROOM FOR FUTURE FIELDS     *
013600*      WITHOUT RESIZING HOTELCFG.                                *
013700     05  FILLER                  PIC X(20).
013800
013900*  STANDARD 132-COLUMN PRINT FILE, 60-LINE PAGE WITH A FOOTING   *
014000*  AT 55 SO 9300-HEADINGS HAS ROOM TO FIRE BEFORE THE BOTTOM OF  *
014100*  THE FORM - SAME LINAGE HRPE01/HRPE02/HRPE03 ALL USE.         *
014200 FD  PRTOUT
014300     LABEL RECORD IS OMITTED
014400     RECORD CONTAINS 132 CHARACTERS
014500     LINAGE IS 60 WITH FOOTING AT 55
014600     DATA RECORD IS PRTLINE.
014700
014800*  ONE GENERIC 132-BYTE PRINT RECORD - EVERY REPORT LINE GROUP   *
014900*  BELOW IS MOVED INTO THIS AREA BY A WRITE ... FROM.            *
015000 01  PRTLINE                     PIC X(132).
015100
015200 WORKING-STORAGE SECTION.
015300******************************************************************
015400*  WORKING-STORAGE RUNS COUNTERS/SWITCHES FIRST, THEN THE DOW    *
015500*  PRICE/OCCUPANCY TABLES AND ALL THE DATE-ARITHMETIC SCRATCH    *
015600*  AREAS, THEN THE CALCULATION AREA, THEN THE REPORT LAYOUTS.    *
015700*  THIS IS THE SAME TOP-TO-BOTTOM ORDER HRPE01/02/03 FOLLOW, SO  *
015800*  ANYONE WHO HAS MAINTAINED ONE OF THE OTHER THREE PROGRAMS     *
015900*  CAN FIND THEIR WAY AROUND THIS ONE WITHOUT A MAP.             *
016000******************************************************************
016100
016200 01  WORK-AREA.
016300*      PAGE COUNTER FOR THE HISTORY REPORT HEADING - BUMPED      *
016400*      EVERY TIME 9300-HEADINGS FIRES, NEVER RESET MID-RUN.      *
016500     05  C-PCTR                  PIC 99    COMP VALUE 0.
016600*      END-OF-FILE SWITCH ON HOTEL-CONFIG - FLIPPED TO 'NO' BY   *
016700*      9200-READ-HOTEL'S AT END CLAUSE.                          *
016800     05  MORE-HOTELS              PIC XXX   VALUE 'YES'.
016900         88  NO-MORE-HOTELS          VALUE 'NO'.
017000*      SUBSCRIPT DRIVING THE PER-HOTEL HISTORY-NIGHT LOOP BELOW, *
017100*      1 THROUGH W-HISTORY-DAYS.                                 *
017200     05  SUB-DAY                  PIC 9(3)  COMP VALUE 0.
017300
017400*  77-LEVEL STANDALONE ITEMS.  W-HISTORY-DAYS BOUNDS THE PER-    *
017500*  HOTEL LOOKBACK LOOP IN 2000-MAINLINE - PULLED OUT OF WORK-    *
017600*  AREA (RQ0037) SO IT IS THE ONE FIELD OPERATIONS HAS TO CHECK  *
017700*  IF THE DESK EVER ASKS FOR A LONGER OR SHORTER HISTORY WINDOW. *
017800*  W-RUN-OK-SWITCH (RQ0039) IS SET 'N' AT THE START OF THE PER-  *
017900*  HOTEL LOOP AND ONLY SET BACK TO 'Y' ONCE THE WHOLE HOTEL-     *
018000*  CONFIG FILE HAS BEEN PROCESSED CLEANLY - A DUMP TAKEN MID-    *
018100*  ABEND SHOWS 'N' AND TELLS OPERATIONS THE RUN DID NOT FINISH.  *
018200 77  W-HISTORY-DAYS              PIC 9(3)  COMP VALUE 30.
018300 77  W-RUN-OK-SWITCH             PIC X     VALUE 'Y'.
018400     88  RUN-COMPLETED-OK           VALUE 'Y'.
018500
018600*  DAY-OF-WEEK BASE PRICE TABLE (1=MON..7=SUN) - THE STARTING    *
018700*  ADR BEFORE THE SEASONAL FACTOR IN 2110-CALC-SEASON-FACTOR IS  *
018800*  APPLIED.  WEEKENDS (FRI/SAT) RUN HIGHEST, MONDAY LOWEST,      *
018900*  MATCHING THE SAME WEEKLY PATTERN HRPE01'S PRICING ENGINE      *
019000*  ASSUMES FOR LIVE QUOTES.                                      *
019100 01  DOW-PRICE-INFO.
019200*          MONDAY.                                              *
019300     05  FILLER          PIC 9(3)V99  VALUE 120.00.
019400*          TUESDAY.                                             *
019500     05  FILLER          PIC 9(3)V99  VALUE 130.00.
019600*          WEDNESDAY.                                           *
019700     05  FILLER          PIC 9(3)V99  VALUE 135.00.
019800*          THURSDAY.                                            *
019900     05  FILLER          PIC 9(3)V99  VALUE 140.00.
020000*          FRIDAY.                                              *
020100     05  FILLER          PIC 9(3)V99  VALUE 165.00.
020200*          SATURDAY - THE WEEK'S PEAK RATE.                     *
020300     05  FILLER          PIC 9(3)V99  VALUE 180.00.
020400*          SUNDAY.                                              *
020500     05  FILLER          PIC 9(3)V99  VALUE 150.00.
020600*  SUBSCRIPTED BY W-D-DOW (1=MON..7=SUN) IN 2100-ONE-HISTORY-    *
020700*  NIGHT - THE TABLE VIEW USED BY ALL PROCEDURE DIVISION CODE.   *
020800 01  DOW-PRICE-TABLE REDEFINES DOW-PRICE-INFO.
020900     05  DOW-BASE-PRICE          PIC 9(3)V99  OCCURS 7.
021000
021100*  DAY-OF-WEEK OCCUPANCY TABLE (1=MON..7=SUN) - SAME SEVEN-DAY   *
021200*  SHAPE AS THE PRICE TABLE ABOVE, HIGHEST ON THE WEEKEND.       *
021300 01  DOW-OCC-INFO.
021400*          MONDAY - 60 PERCENT.                                  *
021500     05  FILLER                  PIC 9(3)     VALUE 60.
021600*          TUESDAY.                                              *
021700     05  FILLER                  PIC 9(3)     VALUE 65.
021800*          WEDNESDAY.                                            *
021900     05  FILLER                  PIC 9(3)     VALUE 70.
022000*          THURSDAY.                                             *
022100     05  FILLER                  PIC 9(3)     VALUE 72.
022200*          FRIDAY.                                               *
022300     05  FILLER                  PIC 9(3)     VALUE 80.
022400*          SATURDAY - THE WEEK'S PEAK OCCUPANCY.                 *
022500     05  FILLER                  PIC 9(3)     VALUE 85.
022600*          SUNDAY.                                               *
022700     05  FILLER                  PIC 9(3)     VALUE 70.
022800*  SAME SUBSCRIPTING AS DOW-BASE-PRICE ABOVE.                    *
022900 01  DOW-OCC-TABLE REDEFINES DOW-OCC-INFO.
023000     05  DOW-BASE-OCC            PIC 9(3)     OCCURS 7.
023100
023200*  SYSTEM DATE, CAPTURED ONCE AT 1000-INIT - USED BOTH FOR THE   *
023300*  REPORT'S RUN-DATE HEADING AND AS THE STARTING POINT FOR THE   *
023400*  BACKWARD WALK THROUGH THE LOOKBACK WINDOW.                    *
023500 01  CURRENT-DATE-AND-TIME.
023600*      FUNCTION CURRENT-DATE LANDS HERE WHOLESALE - I-YY/I-MM/   *
023700*      I-DD ARE THEN PULLED OUT INDIVIDUALLY BY 1000-INIT.       *
023800     05  I-DATE.
023900         10  I-YY                PIC 9(4).
024000         10  I-MM                PIC 99.
024100         10  I-DD                PIC 99.
024200*      NOT USED BY THIS PROGRAM - PART OF THE STANDARD RETURN.   *
024300     05  I-TIME                  PIC X(11).
024400
024500*  RUN DATE AND ITS DAY-OF-WEEK, DERIVED ONCE AT INIT AND RE-    *
024600*  LOADED INTO DATE-STEP-AREA AT THE TOP OF EVERY HOTEL'S PASS   *
024700*  THROUGH 2000-MAINLINE, SINCE THE BACKWARD WALK CONSUMES       *
024800*  DATE-STEP-AREA ONE NIGHT AT A TIME.                           *
024900 01  RUN-DATE-AREA.
025000*      TODAY'S YEAR, MONTH, DAY, AND DAY-OF-WEEK - SET ONCE BY  *
025100*      1000-INIT AND RELOADED INTO DATE-STEP-AREA PER HOTEL.     *
025200     05  W-RUN-YY                PIC 9(4)  COMP VALUE 0.
025300     05  W-RUN-MM                PIC 99    COMP VALUE 0.
025400     05  W-RUN-DD                PIC 99    COMP VALUE 0.
025500     05  W-RUN-DOW               PIC 9     COMP VALUE 0.
025600     05  FILLER                  PIC X(4).
025700
025800*  WORKING COPY OF THE DATE BEING STEPPED BACKWARD - RELOADED    *
025900*  FROM RUN-DATE-AREA AT THE START OF EACH HOTEL AND WALKED      *
026000*  BACKWARD ONE NIGHT PER PASS OF 2100-ONE-HISTORY-NIGHT.        *
026100 01  DATE-STEP-AREA.
026200*      THE "CURRENT" HISTORY-NIGHT DATE AS THE BACKWARD WALK    *
026300*      PROGRESSES - STARTS AT THE RUN DATE, LOSES ONE DAY EACH  *
026400*      PASS OF 8200-SUBTRACT-ONE-DAY.                            *
026500     05  W-D-YY                  PIC 9(4)  COMP VALUE 0.
026600     05  W-D-MM                  PIC 99    COMP VALUE 0.
026700     05  W-D-DD                  PIC 99    COMP VALUE 0.
026800     05  W-D-DOW                 PIC 9     COMP VALUE 0.
026900         88  WEEKEND-DAY             VALUE 5 THRU 6.
027000     05  FILLER                  PIC X(4).
027100
027200*  ZELLER'S CONGRUENCE SCRATCH - RUN ONCE AT 1000-INIT TO FIND   *
027300*  THE RUN DATE'S OWN DAY-OF-WEEK, THE SAME FORMULA AND FIELD    *
027400*  NAMES HRPE02 USES FOR ITS FORECAST WINDOW.                    *
027500 01  ZELLER-AREA.
027600*      ZELLER'S "CENTURY YEAR" (YEAR, SHIFTED -1 IN JAN/FEB).   *
027700     05  W-Z-Y                   PIC 9(4)  COMP VALUE 0.
027800*      ZELLER'S "SHIFTED MONTH" (MAR=3 .. FEB=14).               *
027900     05  W-Z-M                   PIC 99    COMP VALUE 0.
028000*      CENTURY PORTION OF W-Z-Y (YEAR / 100).                    *
028100     05  W-Z-J                   PIC 99    COMP VALUE 0.
028200*      YEAR-WITHIN-CENTURY PORTION (YEAR MOD 100).               *
028300     05  W-Z-K                   PIC 99    COMP VALUE 0.
028400*      INTERMEDIATE TERMS OF THE ZELLER FORMULA - NO MEANING     *
028500*      OUTSIDE THE COMPUTATION ITSELF.                           *
028600     05  W-Z-T1                  PIC 9(3)  COMP VALUE 0.
028700     05  W-Z-T2                  PIC 9(3)  COMP VALUE 0.
028800     05  W-Z-T3                  PIC 9(3)  COMP VALUE 0.
028900*      UNREDUCED ZELLER SUM BEFORE THE MOD-7 REDUCTION.          *
029000     05  W-Z-RAW                 PIC 9(5)  COMP VALUE 0.
029100*      QUOTIENT OF THE MOD-7 DIVIDE - DISCARDED, KEPT ONLY       *
029200*      BECAUSE DIVIDE REQUIRES A GIVING TARGET.                  *
029300     05  W-Z-Q                   PIC 9(5)  COMP VALUE 0.
029400*      ZELLER'S RAW DAY CODE (0=SAT..6=FRI) - REMAPPED BY        *
029500*      1060-MAP-ZELLER-TO-DOW.                                   *
029600     05  W-Z-H                   PIC 9     COMP VALUE 0.
029700     05  FILLER                  PIC X(4).
029800
029900*  LEAP-YEAR SCRATCH FOR 8500-LEAP-CHECK - DIVIDE-BY-4/100/400   *
030000*  REMAINDERS, SAME AS THE FORWARD VERSION OF THIS CHECK IN      *
030100*  HRPE02.                                                       *
030200 01  LEAP-AREA.
030300*      QUOTIENTS ARE THROWAWAY - ONLY THE THREE REMAINDERS      *
030400*      BELOW DRIVE THE 4/100/400 LEAP TEST.                      *
030500     05  W-LP-Q                  PIC 9(4)  COMP VALUE 0.
030600*      YEAR MOD 4 - ZERO MEANS A CANDIDATE LEAP YEAR.            *
030700     05  W-LP-R4                 PIC 99    COMP VALUE 0.
030800*      YEAR MOD 100 - ZERO MEANS A CENTURY YEAR.                 *
030900     05  W-LP-R100               PIC 99    COMP VALUE 0.
031000*      YEAR MOD 400 - ZERO OVERRIDES THE CENTURY EXCLUSION.      *
031100     05  W-LP-R400               PIC 9(3)  COMP VALUE 0.
031200     05  FILLER                  PIC X(4).
031300
031400*  DAYS-IN-MONTH TABLE (JAN..DEC) - FEBRUARY'S ENTRY IS PATCHED  *
031500*  BETWEEN 28 AND 29 BY 8500-LEAP-CHECK EVERY TIME THE BACKWARD  *
031600*  WALK CROSSES A MONTH BOUNDARY INTO FEBRUARY.                  *
031700 01  MONTH-DAYS-INFO.
031800*          JANUARY.                                             *
031900     05  FILLER                  PIC 99  VALUE 31.
032000*          FEBRUARY - PATCHED TO 29 IN LEAP YEARS.               *
032100     05  FILLER                  PIC 99  VALUE 28.
032200*          MARCH.                                               *
032300     05  FILLER                  PIC 99  VALUE 31.
032400*          APRIL.                                               *
032500     05  FILLER                  PIC 99  VALUE 30.
032600*          MAY.                                                 *
032700     05  FILLER                  PIC 99  VALUE 31.
032800*          JUNE.                                                *
032900     05  FILLER                  PIC 99  VALUE 30.
033000*          JULY.                                                *
033100     05  FILLER                  PIC 99  VALUE 31.
033200*          AUGUST.                                              *
033300     05  FILLER                  PIC 99  VALUE 31.
033400*          SEPTEMBER.                                           *
033500     05  FILLER                  PIC 99  VALUE 30.
033600*          OCTOBER.                                             *
033700     05  FILLER                  PIC 99  VALUE 31.
033800*          NOVEMBER.                                            *
033900     05  FILLER                  PIC 99  VALUE 30.
034000*          DECEMBER.                                            *
034100     05  FILLER                  PIC 99  VALUE 31.
034200 01  MONTH-DAYS-TABLE REDEFINES MONTH-DAYS-INFO.
034300     05  MONTH-DAYS              PIC 99  OCCURS 12.
034400
034500*  YYYY-MM-DD DISPLAY VIEW OF ONE HISTORY NIGHT'S DATE, BUILT    *
034600*  FRESH EACH PASS OF 2100-ONE-HISTORY-NIGHT AND MOVED STRAIGHT  *
034700*  ONTO THE DETAIL LINE VIA THE REDEFINED STRING VIEW BELOW.     *
034800 01  HIST-DATE-GROUP.
034900*      4-DIGIT YEAR - Y2K-SAFE, NO 2-DIGIT WINDOWING ANYWHERE   *
035000*      IN THIS PROGRAM.                                         *
035100     05  W-HD-YY                 PIC 9(4).
035200     05  FILLER                  PIC X       VALUE '-'.
035300     05  W-HD-MM                 PIC 99.
035400     05  FILLER                  PIC X       VALUE '-'.
035500     05  W-HD-DD                 PIC 99.
035600 01  HIST-DATE-STR REDEFINES HIST-DATE-GROUP
035700                             PIC X(10).
035800
035900*  SCRATCH AREA FOR ONE HISTORY NIGHT'S CALCULATION - REBUILT    *
036000*  EACH PASS THROUGH 2100-ONE-HISTORY-NIGHT.  NOTHING HERE       *
036100*  SURVIVES FROM ONE NIGHT TO THE NEXT EXCEPT W-CONFIDENCE,      *
036200*  WHICH NEVER CHANGES.                                          *
036300 01  CALC-AREA.
036400*      1.2 IN SUMMER, 0.9 IN WINTER, 1.0 OTHERWISE - SEE         *
036500*      2110-CALC-SEASON-FACTOR.                                  *
036600     05  W-SEASON-FACTOR         PIC 9V9     VALUE 1.0.
036700*      AVERAGE DAILY RATE FOR THIS NIGHT - DOW BASE PRICE TIMES  *
036800*      THE SEASONAL FACTOR.                                      *
036900     05  W-ADR                   PIC 9(5)V99 VALUE 0.
037000*      OCCUPANCY PERCENT FOR THIS NIGHT, STRAIGHT FROM THE DOW   *
037100*      OCCUPANCY TABLE - NOT SEASONALLY ADJUSTED.                *
037200     05  W-OCC-PCT               PIC 9(3)V9  VALUE 0.
037300*      REVENUE PER AVAILABLE ROOM - ADR TIMES OCCUPANCY FRACTION.*
037400     05  W-REVPAR                PIC 9(5)V99 VALUE 0.
037500*      TOTAL ESTIMATED REVENUE FOR THE HOTEL THIS NIGHT - REVPAR *
037600*      TIMES THE ROOM COUNT.                                     *
037700     05  W-REVENUE               PIC 9(7)V99 VALUE 0.
037800*      FIXED 0.50 CONFIDENCE FACTOR PRINTED ON EVERY DETAIL      *
037900*      LINE SO THE DESK NEVER MISTAKES THIS FOR ACTUAL HISTORY.  *
038000     05  W-CONFIDENCE            PIC 9V99    VALUE 0.50.
038100
038200*  ACCUMULATES ACROSS ONE HOTEL'S W-HISTORY-DAYS NIGHTS - RESET  *
038300*  TO ZERO AT THE TOP OF EACH HOTEL'S PASS THROUGH 2000-MAINLINE.*
038400 01  HOTEL-TOTALS-AREA.
038500*      SHOULD EQUAL W-HISTORY-DAYS WHEN THE HOTEL FINISHES -     *
038600*      USED AS THE DIVISOR FOR ALL THREE AVERAGES BELOW.         *
038700     05  C-H-DATA-POINTS         PIC 9(3)  COMP VALUE 0.
038800*      SUM OF W-REVENUE ACROSS ALL NIGHTS FOR THIS HOTEL.        *
038900     05  C-H-REVENUE             PIC 9(9)V99    VALUE 0.
039000*      SUM OF W-OCC-PCT - DIVIDED DOWN FOR O-H-AVG-OCC.          *
039100     05  C-H-OCC-SUM             PIC 9(7)V9     VALUE 0.
039200*      SUM OF W-ADR - DIVIDED DOWN FOR O-H-AVG-ADR.              *
039300     05  C-H-ADR-SUM             PIC 9(9)V99    VALUE 0.
039400*      SUM OF W-REVPAR - DIVIDED DOWN FOR O-H-AVG-REVPAR.        *
039500     05  C-H-REVPAR-SUM          PIC 9(9)V99    VALUE 0.
039600
039700*  ACCUMULATES ACROSS ALL HOTELS FOR THE CLOSING SUMMARY LINE.   *
039800 01  GRAND-TOTALS-AREA.
039900*      BUMPED ONCE PER HOTEL AT THE BOTTOM OF 2000-MAINLINE.     *
040000     05  C-GT-HOTEL-CTR          PIC 9(5)  COMP VALUE 0.
040100*      RUNNING SUM OF C-H-DATA-POINTS OVER ALL HOTELS.           *
040200     05  C-GT-DATA-POINTS        PIC 9(6)  COMP VALUE 0.
040300*      RUNNING SUM OF C-H-REVENUE OVER ALL HOTELS.               *
040400     05  C-GT-REVENUE            PIC 9(11)V99   VALUE 0.
040500
040600*  PAGE HEADING LINE, PRINTED BY 9300-HEADINGS ON EVERY PAGE -   *
040700*  SAME DATE/TITLE/PAGE LAYOUT AS THE OTHER THREE PROGRAMS.      *
040800 01  COMPANY-TITLE.
040900*      RUN DATE - MOVED FROM CURRENT-DATE-AND-TIME AT 1000-     *
041000*      INIT, PRINTED UNCHANGED ON EVERY PAGE.                   *
041100     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
041200     05  O-MM                    PIC 99.
041300     05  FILLER                  PIC X       VALUE '/'.
041400     05  O-DD                    PIC 99.
041500     05  FILLER                  PIC X       VALUE '/'.
041600     05  O-YY                    PIC 9(4).
041700     05  FILLER                  PIC X(24)   VALUE ' '.
041800     05  FILLER                  PIC X(46)   VALUE
041900         'HOTEL DYNAMIC PRICING RULE ENGINE - HISTORY'.
042000     05  FILLER                  PIC X(30)   VALUE ' '.
042100*      PAGE COUNT - BUMPED BY 9300-HEADINGS EVERY TIME IT FIRES.*
042200     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
042300     05  O-PCTR                  PIC Z9.
042400
042500*  ONE PER HOTEL - PRINTED ONCE BEFORE THAT HOTEL'S BLOCK OF     *
042600*  HISTORY-NIGHT DETAIL LINES.                                   *
042700 01  HOTEL-NAME-LINE.
042800     05  FILLER                  PIC X(7)    VALUE 'HOTEL: '.
042900*      FROM HC-HOTEL-NAME ON THE CURRENT HOTEL-CONFIG RECORD.    *
043000     05  O-HOTEL-NAME            PIC X(30).
043100     05  FILLER                  PIC X(95)   VALUE ' '.
043200
043300*  COLUMN HEADING, PRINTED ONCE PER HOTEL JUST BELOW THE HOTEL   *
043400*  NAME - MATCHES THE SIX FIELDS OF HIST-DETAIL-LINE BELOW.      *
043500 01  HIST-HEADING-LINE.
043600     05  FILLER                  PIC X(10)   VALUE 'NIGHT'.
043700     05  FILLER                  PIC X(5)    VALUE ' '.
043800     05  FILLER                  PIC X(6)    VALUE 'ADR'.
043900     05  FILLER                  PIC X(6)    VALUE ' '.
044000     05  FILLER                  PIC X(10)   VALUE 'OCCUPANCY'.
044100     05  FILLER                  PIC X(3)    VALUE ' '.
044200     05  FILLER                  PIC X(7)    VALUE 'REVPAR'.
044300     05  FILLER                  PIC X(5)    VALUE ' '.
044400     05  FILLER                  PIC X(9)    VALUE 'REVENUE'.
044500     05  FILLER                  PIC X(4)    VALUE ' '.
044600     05  FILLER                  PIC X(10)   VALUE 'CONFIDENCE'.
044700
044800*  ONE LINE PER ESTIMATED NIGHT - THE CORE OUTPUT OF THIS RUN.   *
044900 01  HIST-DETAIL-LINE.
045000*      FROM HIST-DATE-STR - YYYY-MM-DD FOR THIS HISTORY NIGHT.   *
045100     05  O-HD-DATE               PIC X(10).
045200     05  FILLER                  PIC X(5)    VALUE ' '.
045300*      FROM W-ADR - DOW BASE PRICE TIMES SEASON FACTOR.          *
045400     05  O-ADR                   PIC ZZ,ZZ9.99.
045500     05  FILLER                  PIC X(3)    VALUE ' '.
045600*      FROM W-OCC-PCT - STRAIGHT DOW TABLE LOOKUP.               *
045700     05  O-OCC-PCT               PIC ZZ9.9.
045800     05  FILLER                  PIC X(6)    VALUE ' '.
045900*      FROM W-REVPAR - ADR TIMES OCCUPANCY FRACTION.             *
046000     05  O-REVPAR                PIC ZZ,ZZ9.99.
046100     05  FILLER                  PIC X(3)    VALUE ' '.
046200*      FROM W-REVENUE - ROOMS TIMES OCCUPANCY TIMES ADR.         *
046300     05  O-REVENUE               PIC ZZZ,ZZ9.99.
046400     05  FILLER                  PIC X(3)    VALUE ' '.
046500*      ALWAYS 0.50 - SEE W-CONFIDENCE ABOVE.                     *
046600     05  O-CONFIDENCE            PIC 9.99.
046700
046800*  SEPARATOR LINE BETWEEN HOTELS - WRITTEN ONCE AFTER EACH       *
046900*  HOTEL'S SECOND SUMMARY LINE, BEFORE THE NEXT HOTEL'S BLOCK    *
047000*  STARTS.                                                       *
047100 01  BLANK-LINE.
047200     05  FILLER                  PIC X(132)  VALUE ' '.
047300
047400*  FIRST OF TWO SUMMARY LINES PER HOTEL, PRINTED AFTER ALL       *
047500*  W-HISTORY-DAYS DETAIL LINES FOR THAT HOTEL (RQ0026).          *
047600 01  HOTEL-SUMMARY-LINE-1.
047700     05  FILLER                  PIC X(20)   VALUE
047800         'HOTEL SUMMARY:'.
047900     05  FILLER                  PIC X(18)   VALUE
048000         '  DATA POINTS: '.
048100*      FROM C-H-DATA-POINTS - SHOULD MATCH W-HISTORY-DAYS.       *
048200     05  O-H-DATA-POINTS         PIC ZZ9.
048300     05  FILLER                  PIC X(17)   VALUE
048400         '  TOTAL REVENUE:'.
048500*      FROM C-H-REVENUE - THIS HOTEL'S FULL LOOKBACK WINDOW.     *
048600     05  O-H-REVENUE             PIC $$$,$$$,$$9.99.
048700     05  FILLER                  PIC X(59)   VALUE ' '.
048800
048900*  SECOND SUMMARY LINE - THE THREE PER-NIGHT AVERAGES.           *
049000 01  HOTEL-SUMMARY-LINE-2.
049100     05  FILLER                  PIC X(20)   VALUE
049200         '  AVG OCCUPANCY: '.
049300*      C-H-OCC-SUM / C-H-DATA-POINTS, COMPUTED IN 2200.          *
049400     05  O-H-AVG-OCC             PIC ZZ9.9.
049500     05  FILLER                  PIC X(14)   VALUE
049600         '  AVG ADR: '.
049700*      C-H-ADR-SUM / C-H-DATA-POINTS.                            *
049800     05  O-H-AVG-ADR             PIC ZZ,ZZ9.99.
049900     05  FILLER                  PIC X(16)   VALUE
050000         '  AVG REVPAR: '.
050100*      C-H-REVPAR-SUM / C-H-DATA-POINTS.                         *
050200     05  O-H-AVG-REVPAR          PIC ZZ,ZZ9.99.
050300     05  FILLER                  PIC X(55)   VALUE ' '.
050400
050500*  CLOSING GRAND-TOTALS LINE - HOTEL COUNT, TOTAL DATA POINTS    *
050600*  WRITTEN (SHOULD EQUAL HOTELS * W-HISTORY-DAYS), AND TOTAL     *
050700*  ESTIMATED REVENUE ACROSS THE WHOLE CHAIN.                     *
050800 01  GRAND-TOTALS-LINE.
050900     05  FILLER                  PIC X(14)   VALUE
051000         'GRAND TOTALS:'.
051100     05  FILLER                  PIC X(14)   VALUE
051200         '  HOTELS: '.
051300*      FROM C-GT-HOTEL-CTR - TOTAL HOTELS PROCESSED THIS RUN.    *
051400     05  O-GT-HOTEL-CTR          PIC ZZ9.
051500     05  FILLER                  PIC X(17)   VALUE
051600         '  DATA POINTS: '.
051700*      FROM C-GT-DATA-POINTS - SHOULD EQUAL HOTELS TIMES         *
051800*      W-HISTORY-DAYS IF EVERY HOTEL RAN CLEAN.                  *
051900     05  O-GT-DATA-POINTS        PIC ZZ,ZZ9.
052000     05  FILLER                  PIC X(20)   VALUE
052100         '  TOTAL REVENUE: '.
052200*      FROM C-GT-REVENUE - TOTAL ESTIMATED REVENUE, ALL HOTELS.  *
052300     05  O-GT-REVENUE            PIC $$,$$$,$$$,$$9.99.
052400     05  FILLER                  PIC X(34)   VALUE ' '.
052500
052600 PROCEDURE DIVISION.
052700******************************************************************
052800*  PARAGRAPH NUMBERING - SAME CONVENTION AS HRPE01/02/03: 0000   *
052900*  MAINLINE, 1000 ONE-TIME INIT, 2000 PER-HOTEL PROCESSING,      *
053000*  3000 CLOSING, 8000 DATE-ARITHMETIC HELPERS, 9000 REPORT AND   *
053100*  FILE UTILITIES.                                               *
053200*                                                                *
053300*  PARAGRAPH INDEX -                                            *
053400*    0000-MAIN              MAINLINE DRIVER, STOP RUN.          *
053500*    1000-INIT              OPEN FILES, DERIVE RUN-DATE DOW.    *
053600*    1050/1060              ZELLER CONGRUENCE FOR THE RUN DATE. *
053700*    2000-MAINLINE          PER-HOTEL DRIVER.                   *
053800*    2100-ONE-HISTORY-NIGHT ONE NIGHT'S ESTIMATE AND ACCUM.     *
053900*    2110-CALC-SEASON-FACTOR SUMMER/WINTER ADJUSTMENT.          *
054000*    2120-PRINT-HISTORY-NIGHT WRITE ONE DETAIL LINE.            *
054100*    2200-HOTEL-SUMMARY      TWO SUMMARY LINES PER HOTEL.       *
054200*    3000-CLOSING            GRAND TOTALS, CLOSE FILES.         *
054300*    8200/8210               BACKWARD DATE STEP + MONTH ROLL.   *
054400*    8500-LEAP-CHECK         FEBRUARY 28 VS 29.                 *
054500*    9200-READ-HOTEL         READ-AHEAD ON HOTEL-CONFIG.        *
054600*    9300-HEADINGS           PAGE HEADING ROUTINE.              *
054700*                                                                *
054800*  NO GO TO OUTSIDE A PARAGRAPH RANGE ANYWHERE IN THIS PROGRAM - *
054900*  EACH PARAGRAPH BELOW DOES ONE JOB AND RETURNS TO ITS CALLER,  *
055000*  SO THE PARAGRAPH INDEX ABOVE DOUBLES AS THE FULL CALL MAP.    *
055100******************************************************************
055200*  MAINLINE - DERIVE THE RUN DATE'S DAY-OF-WEEK ONCE, THEN WALK  *
055300*  HOTEL-CONFIG ONE HOTEL AT A TIME, BUILDING A FULL LOOKBACK    *
055400*  HISTORY FOR EACH, THEN PRINT THE GRAND TOTALS AND STOP.       *
055500 0000-MAIN.
055600*      ONE-TIME SETUP - OPEN FILES, CAPTURE AND ANCHOR THE RUN   *
055700*      DATE, PRIME THE FIRST HOTEL.                              *
055800     PERFORM 1000-INIT.
055900*      ONE PASS OF 2000-MAINLINE PER HOTEL ON HOTEL-CONFIG.      *
056000     PERFORM 2000-MAINLINE
056100         UNTIL NO-MORE-HOTELS.
056200*      GRAND TOTALS, CLOSE FILES.                                *
056300     PERFORM 3000-CLOSING.
056400 STOP RUN.
056500
056600******************************************************************
056700*  ONE-TIME INITIALIZATION.                                     *
056800******************************************************************
056900*  OPEN FILES, CAPTURE THE RUN DATE, DERIVE ITS DAY-OF-WEEK      *
057000*  (VIA ZELLER'S CONGRUENCE), STASH BOTH IN RUN-DATE-AREA FOR    *
057100*  2000-MAINLINE TO RELOAD PER HOTEL, PRINT THE FIRST HEADING,   *
057200*  THEN PRIME THE READ-AHEAD ON HOTEL-CONFIG.                    *
057300 1000-INIT.
057400     OPEN INPUT HOTEL-CONFIG.
057500     OPEN OUTPUT PRTOUT.
057600
057700*      RUN DATE FOR THE HEADING AND AS THE BACKWARD-WALK ANCHOR.*
057800     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
057900     MOVE I-MM TO O-MM.
058000     MOVE I-DD TO O-DD.
058100     MOVE I-YY TO O-YY.
058200*      STAGE THE RUN DATE INTO DATE-STEP-AREA JUST LONG ENOUGH   *
058300*      TO DERIVE ITS DAY-OF-WEEK BELOW.                          *
058400     MOVE I-YY TO W-D-YY.
058500     MOVE I-MM TO W-D-MM.
058600     MOVE I-DD TO W-D-DD.
058700     PERFORM 1050-CALC-RUN-DOW.
058800     PERFORM 1060-MAP-ZELLER-TO-DOW.
058900*      SAVE THE RUN DATE AND ITS DAY-OF-WEEK ASIDE IN RUN-DATE-  *
059000*      AREA - 2000-MAINLINE RELOADS FROM HERE FOR EACH HOTEL.    *
059100     MOVE W-D-YY  TO W-RUN-YY.
059200     MOVE W-D-MM  TO W-RUN-MM.
059300     MOVE W-D-DD  TO W-RUN-DD.
059400     MOVE W-D-DOW TO W-RUN-DOW.
059500
059600     PERFORM 9300-HEADINGS.
059700     PERFORM 9200-READ-HOTEL.
059800
059900*  ZELLER'S CONGRUENCE - SAME FORMULA AS HRPE02, RUN ONCE HERE   *
060000*  FOR THE RUN DATE RATHER THAN FOR EVERY FORECAST DAY, SINCE    *
060100*  THIS PROGRAM ONLY NEEDS ONE STARTING DAY-OF-WEEK AND THEN     *
060200*  STEPS BACKWARD FROM THERE.                                   *
060300 1050-CALC-RUN-DOW.
060400*      ZELLER TREATS JANUARY AND FEBRUARY AS MONTHS 13 AND 14    *
060500*      OF THE PRIOR YEAR - SHIFT BOTH BEFORE THE FORMULA RUNS.   *
060600     IF W-D-MM < 3
060700         COMPUTE W-Z-M = W-D-MM + 12
060800         COMPUTE W-Z-Y = W-D-YY - 1
060900     ELSE
061000         MOVE W-D-MM TO W-Z-M
061100         MOVE W-D-YY TO W-Z-Y.
061200
061300*      SPLIT THE SHIFTED YEAR INTO CENTURY (W-Z-J) AND YEAR-     *
061400*      WITHIN-CENTURY (W-Z-K) HALVES, AS THE FORMULA REQUIRES.   *
061500     DIVIDE W-Z-Y BY 100 GIVING W-Z-J REMAINDER W-Z-K.
061600     COMPUTE W-Z-T1 = (13 * (W-Z-M + 1)) / 5.
061700     COMPUTE W-Z-T2 = W-Z-K / 4.
061800     COMPUTE W-Z-T3 = W-Z-J / 4.
061900*      THE CONSTANT 700 IS ADDED SO THE SUM NEVER GOES NEGATIVE  *
062000*      BEFORE THE MOD-7 REDUCTION BELOW - IT HAS NO OTHER        *
062100*      MEANING AND DROPS OUT OF THE MOD-7 RESULT.                *
062200     COMPUTE W-Z-RAW = W-D-DD + W-Z-T1 + W-Z-K + W-Z-T2
062300                      + W-Z-T3 - (2 * W-Z-J) + 700.
062400     DIVIDE W-Z-RAW BY 7 GIVING W-Z-Q REMAINDER W-Z-H.
062500
062600*  ZELLER RETURNS 0=SATURDAY..6=FRIDAY - REMAP TO THIS SHOP'S    *
062700*  1=MONDAY..7=SUNDAY CONVENTION, SAME TABLE AS HRPE02 USES.     *
062800*  RUN ONCE HERE FOR THE RUN DATE ONLY - EVERY SUBSEQUENT NIGHT  *
062900*  GETS ITS DAY-OF-WEEK FROM THE SIMPLE BACKWARD STEP IN         *
063000*  8200-SUBTRACT-ONE-DAY INSTEAD OF RE-RUNNING ZELLER.           *
063100 1060-MAP-ZELLER-TO-DOW.
063200     EVALUATE W-Z-H
063300         WHEN 0  MOVE 6 TO W-D-DOW
063400         WHEN 1  MOVE 7 TO W-D-DOW
063500         WHEN 2  MOVE 1 TO W-D-DOW
063600         WHEN 3  MOVE 2 TO W-D-DOW
063700         WHEN 4  MOVE 3 TO W-D-DOW
063800         WHEN 5  MOVE 4 TO W-D-DOW
063900         WHEN OTHER MOVE 5 TO W-D-DOW.
064000
064100******************************************************************
064200*  PER-HOTEL PROCESSING.                                        *
064300******************************************************************
064400*  ONE PASS PER HOTEL - RELOAD THE RUN DATE, ZERO THE PER-HOTEL  *
064500*  TOTALS, PRINT THE HOTEL NAME AND COLUMN HEADING, WALK BACK    *
064600*  THROUGH W-HISTORY-DAYS NIGHTS, THEN PRINT THE HOTEL SUMMARY.  *
064700 2000-MAINLINE.
064800*      W-RUN-OK-SWITCH DOWN WHILE A HOTEL IS BEING PROCESSED -   *
064900*      A DUMP TAKEN RIGHT HERE SHOWS 'N' UNTIL 3000-CLOSING      *
065000*      FLIPS IT BACK, CONFIRMING THE RUN REACHED THE END.        *
065100     SET RUN-COMPLETED-OK TO FALSE.
065200
065300*      RESTART THE BACKWARD WALK FROM THE RUN DATE FOR EACH      *
065400*      HOTEL - EVERY HOTEL GETS THE SAME LOOKBACK WINDOW.        *
065500     MOVE W-RUN-YY  TO W-D-YY.
065600     MOVE W-RUN-MM  TO W-D-MM.
065700     MOVE W-RUN-DD  TO W-D-DD.
065800     MOVE W-RUN-DOW TO W-D-DOW.
065900*      ZERO THE PER-HOTEL ACCUMULATORS BEFORE THIS HOTEL'S       *
066000*      HISTORY-NIGHT LOOP STARTS.                                *
066100     MOVE 0 TO C-H-DATA-POINTS C-H-REVENUE C-H-OCC-SUM
066200               C-H-ADR-SUM C-H-REVPAR-SUM.
066300
066400     MOVE HC-HOTEL-NAME TO O-HOTEL-NAME.
066500     WRITE PRTLINE FROM HOTEL-NAME-LINE
066600         AFTER ADVANCING 2 LINES
066700             AT EOP PERFORM 9300-HEADINGS.
066800     WRITE PRTLINE FROM HIST-HEADING-LINE
066900         AFTER ADVANCING 1 LINE.
067000
067100*      WALK THE LOOKBACK WINDOW ONE NIGHT AT A TIME - SUB-DAY    *
067200*      ITSELF IS NOT USED INSIDE THE LOOP, ONLY TO COUNT IT.     *
067300
067400*      W-HISTORY-DAYS (77-LEVEL, RQ0037) BOUNDS THIS LOOP -      *
067500*      30 NIGHTS IMMEDIATELY PRECEDING THE RUN DATE.             *
067600     PERFORM 2100-ONE-HISTORY-NIGHT
067700         VARYING SUB-DAY FROM 1 BY 1
067800             UNTIL SUB-DAY > W-HISTORY-DAYS.
067900
068000     PERFORM 2200-HOTEL-SUMMARY.
068100
068200*      ONE MORE HOTEL PROCESSED - ROLL INTO THE GRAND TOTAL      *
068300*      AND READ THE NEXT HOTEL-CONFIG RECORD AHEAD.              *
068400     ADD 1 TO C-GT-HOTEL-CTR.
068500     PERFORM 9200-READ-HOTEL.
068600
068700******************************************************************
068800*  HISTORY-NIGHT CALCULATION.                                   *
068900******************************************************************
069000*  ONE ESTIMATED NIGHT, STEPPED BACKWARD FROM THE RUN DATE -     *
069100*  STEP THE DATE FIRST, THEN LOOK UP THAT NIGHT'S DAY-OF-WEEK    *
069200*  IN THE DOW TABLES, APPLY THE SEASONAL FACTOR, AND ACCUMULATE  *
069300*  INTO THE HOTEL'S RUNNING TOTALS.                              *
069400 2100-ONE-HISTORY-NIGHT.
069500     PERFORM 8200-SUBTRACT-ONE-DAY.
069600
069700*      SNAPSHOT THIS NIGHT'S DATE FOR THE DETAIL LINE BELOW -    *
069800*      HIST-DATE-STR IS THE X(10) VIEW MOVED TO O-HD-DATE.       *
069900     MOVE W-D-YY TO W-HD-YY.
070000     MOVE W-D-MM TO W-HD-MM.
070100     MOVE W-D-DD TO W-HD-DD.
070200
070300     PERFORM 2110-CALC-SEASON-FACTOR.
070400
070500*      ADR = DOW BASE PRICE FOR THIS NIGHT'S DAY-OF-WEEK TIMES   *
070600*      THE SEASONAL FACTOR (1.0, 1.2 SUMMER, OR 0.9 WINTER).     *
070700*      W-D-DOW WAS JUST SET BY THE SUBTRACT-ONE-DAY STEP ABOVE,  *
070800*      SO IT ALWAYS REFLECTS THIS NIGHT, NOT THE RUN DATE.       *
070900     COMPUTE W-ADR ROUNDED =
071000         DOW-BASE-PRICE(W-D-DOW) * W-SEASON-FACTOR.
071100*      OCCUPANCY COMES STRAIGHT FROM THE DOW TABLE, UNADJUSTED.  *
071200     MOVE DOW-BASE-OCC(W-D-DOW) TO W-OCC-PCT.
071300*      REVPAR = ADR TIMES OCCUPANCY FRACTION.                    *
071400     COMPUTE W-REVPAR ROUNDED = W-ADR * (W-OCC-PCT / 100).
071500*      TOTAL NIGHTLY REVENUE = ROOMS TIMES OCCUPANCY TIMES ADR - *
071600*      EQUIVALENT TO ROOMS TIMES REVPAR, WRITTEN OUT LONGHAND    *
071700*      SINCE THAT IS HOW THE ORIGINAL 1987 SPEC STATED IT.       *
071800     COMPUTE W-REVENUE ROUNDED =
071900         HC-TOTAL-ROOMS * (W-OCC-PCT / 100) * W-ADR.
072000
072100*      ROLL THIS NIGHT INTO THE HOTEL'S RUNNING TOTALS - THESE   *
072200*      FIVE FIELDS ARE WHAT 2200-HOTEL-SUMMARY DIVIDES DOWN      *
072300*      INTO THE THREE AVERAGES ON THE HOTEL SUMMARY LINES.       *
072400     ADD 1 TO C-H-DATA-POINTS.
072500     ADD W-REVENUE TO C-H-REVENUE.
072600     ADD W-OCC-PCT TO C-H-OCC-SUM.
072700     ADD W-ADR TO C-H-ADR-SUM.
072800     ADD W-REVPAR TO C-H-REVPAR-SUM.
072900
073000     PERFORM 2120-PRINT-HISTORY-NIGHT.
073100
073200*  SUMMER (JUN-AUG) RUNS 20% HOT, WINTER (JAN-FEB) RUNS 10%      *
073300*  COLD, EVERY OTHER MONTH IS NEUTRAL - ADDED RM-89-003 AFTER    *
073400*  THE DESK FOUND THE FLAT DOW TABLE OVER-STATED WINTER ADR.     *
073500*  THE FACTOR IS KEYED OFF W-D-MM, THE MONTH OF THE HISTORY      *
073600*  NIGHT ITSELF, NOT THE RUN DATE - A LOOKBACK WINDOW THAT       *
073700*  SPANS A YEAR-END WILL CORRECTLY SHIFT FROM WINTER TO NEUTRAL  *
073800*  PARTWAY THROUGH, NOT APPLY ONE FACTOR TO THE WHOLE WINDOW.    *
073900 2110-CALC-SEASON-FACTOR.
074000     EVALUATE W-D-MM
074100         WHEN 6 THRU 8
074200             MOVE 1.2 TO W-SEASON-FACTOR
074300         WHEN 1 WHEN 2
074400             MOVE 0.9 TO W-SEASON-FACTOR
074500         WHEN OTHER
074600             MOVE 1.0 TO W-SEASON-FACTOR.
074700
074800*  MOVE THIS NIGHT'S FIGURES ONTO THE DETAIL LINE AND WRITE IT - *
074900*  AT-EOP CATCHES A PAGE BREAK MID-HOTEL, SAME AS THE OTHER      *
075000*  PROGRAMS' DETAIL LINES.                                       *
075100 2120-PRINT-HISTORY-NIGHT.
075200*      MOVE THE NIGHT'S FIGURES STRAIGHT ONTO THE DETAIL LINE -  *
075300*      NO EDITING BEYOND WHAT THE PICTURE CLAUSES SUPPLY.        *
075400     MOVE HIST-DATE-STR TO O-HD-DATE.
075500     MOVE W-ADR         TO O-ADR.
075600     MOVE W-OCC-PCT     TO O-OCC-PCT.
075700     MOVE W-REVPAR      TO O-REVPAR.
075800     MOVE W-REVENUE     TO O-REVENUE.
075900     MOVE W-CONFIDENCE  TO O-CONFIDENCE.
076000     WRITE PRTLINE FROM HIST-DETAIL-LINE
076100         AFTER ADVANCING 1 LINE
076200             AT EOP PERFORM 9300-HEADINGS.
076300
076400*  TWO SUMMARY LINES PER HOTEL (RQ0026) - TOTALS FIRST, THEN     *
076500*  THE THREE PER-NIGHT AVERAGES, THEN ROLL INTO GRAND TOTALS.    *
076600*  ADDED AFTER THE DESK ASKED FOR A QUICK PER-HOTEL ROLL-UP      *
076700*  RATHER THAN HAVING TO ADD UP W-HISTORY-DAYS DETAIL LINES BY   *
076800*  HAND EVERY MORNING.                                           *
076900 2200-HOTEL-SUMMARY.
077000*      FIRST SUMMARY LINE - RAW TOTALS, NO DIVISION NEEDED.      *
077100     MOVE C-H-DATA-POINTS TO O-H-DATA-POINTS.
077200     MOVE C-H-REVENUE     TO O-H-REVENUE.
077300     WRITE PRTLINE FROM HOTEL-SUMMARY-LINE-1
077400         AFTER ADVANCING 2 LINES
077500             AT EOP PERFORM 9300-HEADINGS.
077600
077700*      AVERAGES DIVIDE BY C-H-DATA-POINTS, NOT BY THE 77-LEVEL   *
077800*      W-HISTORY-DAYS - THE TWO SHOULD ALWAYS MATCH, BUT USING   *
077900*      THE ACTUAL COUNT IS SAFER IF THAT EVER CHANGES.           *
078000     COMPUTE O-H-AVG-OCC ROUNDED =
078100         C-H-OCC-SUM / C-H-DATA-POINTS.
078200     COMPUTE O-H-AVG-ADR ROUNDED =
078300         C-H-ADR-SUM / C-H-DATA-POINTS.
078400     COMPUTE O-H-AVG-REVPAR ROUNDED =
078500         C-H-REVPAR-SUM / C-H-DATA-POINTS.
078600     WRITE PRTLINE FROM HOTEL-SUMMARY-LINE-2
078700         AFTER ADVANCING 1 LINE
078800             AT EOP PERFORM 9300-HEADINGS.
078900     WRITE PRTLINE FROM BLANK-LINE
079000         AFTER ADVANCING 1 LINE.
079100
079200*      ROLL THIS HOTEL'S TOTALS INTO THE GRAND TOTALS - THE      *
079300*      HOTEL COUNTER ITSELF IS BUMPED BACK IN 2000-MAINLINE.     *
079400     ADD C-H-DATA-POINTS TO C-GT-DATA-POINTS.
079500     ADD C-H-REVENUE     TO C-GT-REVENUE.
079600
079700******************************************************************
079800*  RUN CLOSING.                                                 *
079900******************************************************************
080000*  GRAND TOTALS - HOTEL COUNT, TOTAL NIGHTS WRITTEN, AND TOTAL   *
080100*  ESTIMATED REVENUE, THEN CLOSE EVERYTHING DOWN.  THE RUN ONLY  *
080200*  GETS HERE IF EVERY HOTEL ON HOTEL-CONFIG WAS PROCESSED        *
080300*  CLEANLY, SO W-RUN-OK-SWITCH IS FLIPPED BACK TO 'Y' HERE.      *
080400 3000-CLOSING.
080500*      FINAL GRAND-TOTALS LINE, THEN CLOSE EVERYTHING DOWN.      *
080600     MOVE C-GT-HOTEL-CTR   TO O-GT-HOTEL-CTR.
080700     MOVE C-GT-DATA-POINTS TO O-GT-DATA-POINTS.
080800     MOVE C-GT-REVENUE     TO O-GT-REVENUE.
080900     WRITE PRTLINE FROM GRAND-TOTALS-LINE
081000         AFTER ADVANCING 3 LINES.
081100
081200*      FLIP THE RUN-OK SWITCH BACK TO 'Y' - REACHING THIS LINE   *
081300*      MEANS EVERY HOTEL ON HOTEL-CONFIG WAS PROCESSED CLEANLY.  *
081400     SET RUN-COMPLETED-OK TO TRUE.
081500     CLOSE HOTEL-CONFIG PRTOUT.
081600
081700******************************************************************
081800*  REPORT AND FILE UTILITIES.                                   *
081900******************************************************************
082000*  READ-AHEAD ON HOTEL-CONFIG - SAME "AT END" PATTERN USED BY    *
082100*  EVERY OTHER PROGRAM IN THIS SUITE.                            *
082200 9200-READ-HOTEL.
082300*      "AT END" SETS THE SWITCH 0000-MAIN'S DRIVING LOOP TESTS.  *
082400     READ HOTEL-CONFIG
082500         AT END
082600             SET NO-MORE-HOTELS TO TRUE.
082700
082800*  COMMON HEADING ROUTINE - CALLED FROM INIT, ON EVERY PAGE      *
082900*  BREAK (AT EOP), AND ONCE MORE AHEAD OF THE GRAND TOTALS.      *
083000 9300-HEADINGS.
083100*      ADVANCE THE PAGE COUNTER AND SKIP TO A NEW PAGE - C01     *
083200*      IS THE SPECIAL-NAMES MNEMONIC FOR TOP-OF-FORM.            *
083300     ADD 1 TO C-PCTR.
083400     MOVE C-PCTR TO O-PCTR.
083500     WRITE PRTLINE FROM COMPANY-TITLE
083600         AFTER ADVANCING TOP-OF-FORM.
083700
083800******************************************************************
083900*  DATE ARITHMETIC HELPERS.                                     *
084000******************************************************************
084100*  ONE-DAY BACKWARD STEP - HANDLES MONTH/YEAR ROLLOVER AND      *
084200*  LEAP-YEAR FEBRUARY THE SAME WAY 8100-ADD-ONE-DAY DOES IT     *
084300*  FORWARD IN HRPE02, JUST RUN IN REVERSE: SUBTRACT A DAY,      *
084400*  ROLL BACK A MONTH (AND POSSIBLY A YEAR) IF IT GOES TO ZERO,   *
084500*  AND STEP THE DAY-OF-WEEK BACKWARD BY ONE AS WELL.            *
084600 8200-SUBTRACT-ONE-DAY.
084700*      UNDERFLOW TO ZERO MEANS THE WALK JUST CROSSED A MONTH     *
084800*      BOUNDARY BACKWARD - 8210 SETS W-D-DD TO THE NEW MONTH'S   *
084900*      LAST DAY.                                                *
085000     SUBTRACT 1 FROM W-D-DD.
085100     IF W-D-DD = 0
085200         PERFORM 8210-ROLL-BACK-MONTH.
085300
085400*      STEP THE DAY-OF-WEEK BACKWARD THE SAME ONE DAY, WRAPPING  *
085500*      FROM MONDAY (1) TO SUNDAY (7).                            *
085600     SUBTRACT 1 FROM W-D-DOW.
085700     IF W-D-DOW = 0
085800         MOVE 7 TO W-D-DOW.
085900
086000*  MONTH (AND POSSIBLY YEAR) ROLLOVER - RE-CHECK FEBRUARY'S      *
086100*  LEAP-YEAR DAY COUNT EVERY TIME, SINCE THE WALK CAN CROSS      *
086200*  FROM MARCH BACK INTO FEBRUARY OF EITHER A LEAP OR NON-LEAP    *
086300*  YEAR DEPENDING ON HOW FAR BACK W-HISTORY-DAYS REACHES.        *
086400 8210-ROLL-BACK-MONTH.
086500*      UNDERFLOW TO ZERO MEANS JANUARY JUST ROLLED BACK INTO     *
086600*      DECEMBER OF THE PRIOR YEAR.                               *
086700     SUBTRACT 1 FROM W-D-MM.
086800     IF W-D-MM = 0
086900         MOVE 12 TO W-D-MM
087000         SUBTRACT 1 FROM W-D-YY.
087100
087200     PERFORM 8500-LEAP-CHECK.
087300*      NEW MONTH'S LAST DAY BECOMES THE CURRENT DAY - THE        *
087400*      SUBTRACT IN 8200 ALREADY CONSUMED THE ONE DAY WE OWE.     *
087500     MOVE MONTH-DAYS(W-D-MM) TO W-D-DD.
087600
087700*  STANDARD 4/100/400 LEAP-YEAR TEST - PATCHES MONTH-DAYS(2)     *
087800*  BETWEEN 28 AND 29 FOR WHICHEVER YEAR THE WALK IS CURRENTLY    *
087900*  CROSSING INTO.                                                *
088000 8500-LEAP-CHECK.
088100*      DIVISIBLE BY 4 AND (NOT BY 100, OR ALSO BY 400) - THE     *
088200*      STANDARD GREGORIAN LEAP-YEAR TEST.                        *
088300     DIVIDE W-D-YY BY 4   GIVING W-LP-Q REMAINDER W-LP-R4.
088400     DIVIDE W-D-YY BY 100 GIVING W-LP-Q REMAINDER W-LP-R100.
088500     DIVIDE W-D-YY BY 400 GIVING W-LP-Q REMAINDER W-LP-R400.
088600     IF W-LP-R4 = 0 AND (W-LP-R100 NOT = 0 OR W-LP-R400 = 0)
088700         MOVE 29 TO MONTH-DAYS(2)
088800     ELSE
088900         MOVE 28 TO MONTH-DAYS(2).
089000******************************************************************
089100*  END OF PROGRAM HRPE04.                                       *
089200*  NO SORT STEP, NO CALLED SUBPROGRAMS, NO DATABASE I/O - THE    *
089300*  ONLY "MASTER DATA" ARE THE TWO SMALL DOW TABLES, BUILT        *
089400*  ENTIRELY FROM VALUE CLAUSES AND NEVER UPDATED AT RUN TIME.    *
089500*  IF A FUTURE REQUEST EVER NEEDS REAL BOOKED HISTORY INSTEAD    *
089600*  OF THIS ESTIMATE, IT BELONGS IN A NEW PROGRAM READING A REAL  *
089700*  HISTORY FEED - NOT BOLTED ONTO THIS ONE.                      *
089800******************************************************************
