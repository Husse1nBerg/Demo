000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HRPE01.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   IHCC DATA PROCESSING.
000500 DATE-WRITTEN.   3/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - REVENUE MGMT USE ONLY.
000800******************************************************************
000900*  HRPE01 - NIGHTLY HOTEL RATE RECOMMENDATION RUN.              *
001000*  READS ONE HOTEL CONFIGURATION RECORD PER HOTEL/TARGET-DATE,  *
001100*  A SHARED COMPETITOR RATE FILE AND A SHARED MARKET EVENT FILE,*
001200*  AND PRODUCES A RECOMMENDED ROOM RATE, PROJECTED KPIS, A      *
001300*  RANK-BASED OVERRIDE QUOTE AND AN UPSELL OFFER LIST FOR EACH  *
001400*  HOTEL.  A PRINTED PRICING REPORT AND CONTROL TOTALS ARE      *
001500*  PRODUCED FOR THE OPERATIONS LOG.                             *
001600*                                                                *
001700*  CHANGE LOG                                                   *
001800*  ---------------------------------------------------------   *
001900*  03/02/87  LC  0001  ORIGINAL PROGRAM - COMPETITOR STATS AND  * LC0001  
002000*                      BASE PRICE RECOMMENDATION ONLY.          * LC0001  
002100*  08/14/87  LC  0012  ADDED DEMAND MULTIPLIER (EVENTS, DOW,    * LC0012  
002200*                      SEASON, LEAD TIME).                      * LC0012  
002300*  02/09/88  LC  0019  ADDED OCCUPANCY PROJECTION AND KPI BLOCK.* LC0019  
002400*  11/03/88  LC  0027  ADDED CONFIDENCE SCORE PER REQUEST OF    * LC0027  
002500*                      REVENUE MGR (SEE RM-88-114).             * LC0027  
002600*  05/22/89  RG  0033  ADDED BRAND TABLE AND NAME DEDUP LOGIC   * RG0033  
002700*                      AFTER BOOKING.COM FEED STARTED SENDING   * RG0033  
002800*                      DUPLICATE LISTINGS.                      * RG0033  
002900*  01/18/90  RG  0038  ADDED CALENDAR HOLIDAY TABLE - PREVIOUSLY* RG0038  
003000*                      HOLIDAYS WERE MISSED WHEN NOT IN EVENT   * RG0038  
003100*                      FEED.                                   *  RG0038  
003200*  09/10/91  LC  0044  ADDED PRICE-OVERRIDE (RANK) QUOTE BLOCK  * LC0044  
003300*                      FOR SALES DESK WALK-IN REQUESTS.         * LC0044  
003400*  04/02/92  LC  0046  ADDED UPSELL OFFER BLOCK TO REPORT.      * LC0046  
003500*  12/29/98  RG  0051  Y2K - EV-DATE AND THE BUILT RUN-DATE-STR * RG0051  
003600*                      ARE 4-DIGIT YEAR ON INPUT/OUTPUT; NO     * RG0051  
003700*                      PROGRAM CHANGE NEEDED, VERIFIED WITH     * RG0051  
003800*                      TEST DECK 98-Y2K.                        * RG0051  
003900*  07/06/01  RG  0058  FIXED OCCUPANCY CLAMP - WAS ALLOWING 96.1* RG0058  
004000*                      ON DOUBLE-PEAK DAYS.                     * RG0058  
004100*  03/14/05  JB  0066  ADDED DIRECT SUBSTRING BRAND SCAN TO     * JB0066  
004200*                      REPLACE MANUAL BRAND CODE ENTRY BY DESK. * JB0066  
004300*  08/22/05  RG  0071  MOVED OVERRIDE RANK PARAMETER OUT OF     * RG0071  
004400*                      OVERRIDE-AREA INTO ITS OWN WORKING       * RG0071  
004500*                      STORAGE ITEM PER INTERNAL AUDIT REQUEST -* RG0071  
004600*                      AUDITOR WANTED SHOP PARAMETERS VISIBLE   * RG0071  
004700*                      AS STANDALONE ITEMS, NOT BURIED IN A     * RG0071  
004800*                      GROUP.  NO LOGIC CHANGE.                 * RG0071  
004900*  09/14/05  RG  0073  ADDED RUN-COMPLETE SWITCH SO OPERATIONS  * RG0073  
005000*                      CAN TELL FROM A CORE DUMP OR PARTIAL LOG * RG0073  
005100*                      WHETHER THE RUN FINISHED ALL HOTELS -    * RG0073  
005200*                      SAME IDEA ALREADY IN USE ON HRPE02 AND   * RG0073  
005300*                      HRPE04 (SEE THEIR OWN CHANGE LOGS).      * RG0073  
005400*  02/03/07  JB  0079  ADDED GROUPING COMMENTS INSIDE BRAND-INFO* JB0079  
005500*                      AFTER THE TABLE GREW PAST 60 ENTRIES AND * JB0079  
005600*                      GOT HARD TO SCAN BY EYE - NO DATA CHANGE.* JB0079  
005700*  11/17/09  RG  0084  REVIEWED MIN/MAX CLAMP LOGIC AFTER A     * RG0084  
005800*                      SALES DESK COMPLAINT THAT A LUXURY       * RG0084  
005900*                      PROPERTY'S QUOTE LOOKED TOO LOW ON A     * RG0084  
006000*                      SLOW WEEK - CONFIRMED WORKING AS         * RG0084  
006100*                      DESIGNED, NO CODE CHANGE MADE.           * RG0084  
006200******************************************************************
006300*  PROGRAMMER NOTES (RG, 08/22/05)                              *
006400*  ---------------------------------------------------------    *
006500*  THIS PROGRAM DOES FOUR THINGS FOR EACH HOTEL ON THE CONFIG   *
006600*  FILE, IN ORDER: (1) SCORE THE COMPETITOR SET AND BUILD       *
006700*  MARKET STATISTICS, (2) DECIDE HOW MUCH DEMAND IS IN THE      *
006800*  MARKET FOR THE TARGET DATE AND TURN THAT INTO A MULTIPLIER,  *
006900*  (3) TURN THE MULTIPLIER AND THE COMPETITOR STATS INTO A      *
007000*  RECOMMENDED RATE, A KPI PROJECTION AND A CONFIDENCE SCORE,   *
007100*  AND (4) PRODUCE TWO SIDE QUOTES FOR THE SALES DESK - A       *
007200*  RANK-BASED OVERRIDE PRICE AND A LIST OF UPSELL OFFERS.  ALL  *
007300*  FOUR STEPS RUN FOR EVERY HOTEL ON THE SAME TARGET (RUN) DATE;*
007400*  THERE IS NO STAY-DATE FEED, SO "LEAD TIME" IS ALWAYS ZERO -  *
007500*  THE BUCKET TEST IN 2300 IS LEFT IN PLACE SO A FUTURE FEED OF *
007600*  FORWARD STAY DATES CAN BE ADDED WITHOUT TOUCHING THIS LOGIC. *
007700*                                                                *
007800*  THE COMPETITOR AND MARKET EVENT FILES ARE SHARED ACROSS ALL  *
007900*  HOTELS IN THE RUN (THEY ARE READ ONCE AT 1000-INIT AND HELD  *
008000*  IN TABLES) - ONLY HOTEL-CONFIG IS READ ONE RECORD PER HOTEL. *
008100******************************************************************
008200*  PROGRAMMER NOTES (RG, 09/14/05)                              *
008300*  ---------------------------------------------------------    *
008400*  ALL COUNTERS, SUBSCRIPTS AND TABLE INDEXES ARE COMP - THEY   *
008500*  ARE NEVER PRINTED OR KEYED AND RUN FASTER IN BINARY.  ALL    *
008600*  DOLLAR AMOUNTS (PRICES, REVENUE) AND PERCENTAGES (OCCUPANCY, *
008700*  CONFIDENCE) ARE ZONED DISPLAY WITH AN EXPLICIT V - THIS SHOP *
008800*  HAS NEVER PACKED MONEY FIELDS ON THIS SYSTEM AND THERE IS NO *
008900*  REASON TO START NOW.                                        *
009000******************************************************************
009100*  PROGRAMMER NOTES (JB, 02/03/07)                              *
009200*  ---------------------------------------------------------    *
009300*  EVERY TABLE IN THIS PROGRAM (BRAND, HOLIDAY, DAY-OF-WEEK,    *
009400*  UPSELL) IS BUILT THE SAME WAY - A 01-LEVEL OF FILLER ENTRIES *
009500*  HOLDING PACKED LITERAL VALUES, IMMEDIATELY REDEFINED BY A    *
009600*  SECOND 01-LEVEL WITH OCCURS AND REAL FIELD NAMES.  THIS LETS *
009700*  THE SOURCE LISTING READ AS A PLAIN TABLE OF VALUES (EASY FOR *
009800*  THE NEXT PROGRAMMER TO ADD A ROW) WHILE THE PROCEDURE        *
009900*  DIVISION SUBSCRIPTS IT LIKE ANY OTHER OCCURS TABLE.  DO NOT  *
010000*  ADD A ROW TO ONE 01-LEVEL WITHOUT ALSO BUMPING THE OCCURS    *
010100*  COUNT ON THE REDEFINING 01-LEVEL AND EVERY LOOP BOUND THAT   *
010200*  SCANS IT (61 FOR BRAND, 10 FOR HOLIDAY/UPSELL, 7 FOR DOW).   *
010300******************************************************************
010400 ENVIRONMENT DIVISION.
010500 CONFIGURATION SECTION.
010600*  TOP-OF-FORM IS THE CARRIAGE CONTROL CHANNEL THE PRINTER SKIPS*
010700*  TO WHEN 9100-HEADINGS FIRES - SAME CONVENTION ON EVERY       *
010800*  REPORT PROGRAM IN THIS SHOP.                                 *
010900 SPECIAL-NAMES.
011000     C01 IS TOP-OF-FORM.
011100
011200 INPUT-OUTPUT SECTION.
011300 FILE-CONTROL.
011400
011500*  MASTER HOTEL PARAMETER FILE - ONE RECORD PER HOTEL, REFRESHED*
011600*  BY THE PROPERTY MGMT INTERFACE BEFORE THIS RUN IS SUBMITTED. *
011700     SELECT HOTEL-CONFIG
011800         ASSIGN TO 'HOTELCFG'
011900         ORGANIZATION IS LINE SEQUENTIAL.
012000
012100*  COMPETITOR RATE FEED - SHARED ACROSS ALL HOTELS IN THIS RUN, *
012200*  NOT KEYED TO ANY ONE HOTEL - READ ONCE AT 1000-INIT.         *
012300     SELECT COMPETITORS
012400         ASSIGN TO 'COMPRATE'
012500         ORGANIZATION IS LINE SEQUENTIAL.
012600
012700*  MARKET EVENT FEED - ALSO SHARED, ALSO READ ONCE AT 1000-INIT.*
012800     SELECT MARKET-EVENTS
012900         ASSIGN TO 'MKTEVENT'
013000         ORGANIZATION IS LINE SEQUENTIAL.
013100
013200*  OUTPUT - ONE RECOMMENDATION RECORD PER HOTEL PROCESSED.      *
013300     SELECT RECOMMENDATION
013400         ASSIGN TO 'PRICEREC'
013500         ORGANIZATION IS LINE SEQUENTIAL.
013600
013700*  PRINTED PRICING REPORT FOR THE OPERATIONS LOG AND SALES DESK.*
013800     SELECT PRTOUT
013900         ASSIGN TO 'PRICERPT'
014000         ORGANIZATION IS RECORD SEQUENTIAL.
014100
014200 DATA DIVISION.
014300 FILE SECTION.
014400
014500******************************************************************
014600*  HOTEL-CONFIG - ONE RECORD PER HOTEL.  THIS IS THE DRIVING    *
014700*  FILE FOR THE RUN; EVERY OTHER FILE IS READ INTO A TABLE AND  *
014800*  HELD ACROSS ALL HOTELS.                                      *
014900******************************************************************
015000 FD  HOTEL-CONFIG
015100     LABEL RECORD IS STANDARD
015200     DATA RECORD IS HC-REC
015300     RECORD CONTAINS 106 CHARACTERS.
015400
015500 01  HC-REC.
015600*      4-DIGIT PROPERTY MGMT SYSTEM HOTEL NUMBER.               *
015700     05  HC-HOTEL-ID             PIC 9(4).
015900     05  HC-HOTEL-NAME           PIC X(30).
016100     05  HC-LOCATION             PIC X(30).
016200*      TOTAL SELLABLE ROOMS - USED TO TURN OCCUPANCY % INTO A   *
016300*      ROOMS-SOLD COUNT IN 2450-CALC-KPI.                       *
016400     05  HC-TOTAL-ROOMS          PIC 9(4).
016500*      HISTORICAL BASELINE OCCUPANCY % BEFORE DEMAND ADJUSTMENT.*
016600     05  HC-BASE-OCCUPANCY       PIC 9(3).
016700*      FLOOR AND CEILING PRICE - THE RULE ENGINE NEVER QUOTES    *
016800*      OUTSIDE THIS BAND, EVEN ON A PEAK DEMAND DAY.            *
016900     05  HC-MIN-PRICE            PIC 9(5)V99.
017000     05  HC-MAX-PRICE            PIC 9(5)V99.
017100*      1-5 PROPERTY CLASS - DRIVES WHICH STAT (P75/MEDIAN/P25)  *
017200*      IS USED AS THE BASE PRICE IN 2400-CALC-PRICING.          *
017300     05  HC-STAR-RATING          PIC 9.
017400         88  VAL-STAR-RATING         VALUE 1 THRU 5.
017500     05  FILLER                  PIC X(20).
017600
017700******************************************************************
017800*  COMPETITORS - SHARED RATE FEED, ONE RECORD PER COMPETITOR    *
017900*  SHOP PER DAY, ALL HOTELS' MARKETS MIXED TOGETHER ON THE FILE.*
018000******************************************************************
018100 FD  COMPETITORS
018200     LABEL RECORD IS STANDARD
018300     DATA RECORD IS CR-REC
018400     RECORD CONTAINS 98 CHARACTERS.
018500
018600 01  CR-REC.
018700*      COMPETITOR PROPERTY NAME, AS SCRAPED FROM THE OTA FEED -  *
018800*      MAY CARRY A BRAND PREFIX, MAY NOT (SEE 1430-FIND-BRAND). *
018900     05  CR-HOTEL-NAME           PIC X(40).
019000     05  CR-PRICE                PIC 9(5)V99.
019100     05  CR-STARS                PIC 9.
019200*      BRAND CODE - BLANK ON INPUT MOST OF THE TIME SINCE THE    *
019300*      FEED VENDOR STOPPED SENDING IT IN 2005; DERIVED HERE.    *
019400     05  CR-BRAND                PIC X(20).
019500*      FEED SOURCE (E.G. BOOKING.COM, EXPEDIA) - USED ONLY FOR   *
019600*      THE REPORT, NOT FOR ANY PRICING DECISION.                *
019700     05  CR-SOURCE               PIC X(20).
019800     05  FILLER                  PIC X(10).
019900
020000******************************************************************
020100*  MARKET-EVENTS - SHARED EVENT FEED (CONFERENCES, CONCERTS,    *
020200*  SPORTING EVENTS).  MERGED WITH THE STANDARD CALENDAR EVENTS  *
020300*  (WEEKEND/SEASON/HOLIDAY) BUILT IN 2250-BUILD-ACTIVE-EVENTS.  *
020400******************************************************************
020500 FD  MARKET-EVENTS
020600     LABEL RECORD IS STANDARD
020700     DATA RECORD IS EV-REC
020800     RECORD CONTAINS 126 CHARACTERS.
020900
021000 01  EV-REC.
021200     05  EV-NAME                 PIC X(40).
021300*      EVENT DATE, MMDD-YYYY TEXT FORM TO MATCH RUN-DATE-STR.    *
021400     05  EV-DATE                 PIC X(10).
021600     05  EV-IMPACT               PIC X(6).
021700*      FREE-TEXT DESCRIPTION - CARRIED ON THE FEED, NOT USED BY  *
021800*      THIS PROGRAM.                                             *
021900     05  EV-DESC                 PIC X(40).
022000*      FEED SOURCE - NOT USED BY THIS PROGRAM, CARRIED THROUGH.  *
022100     05  EV-SOURCE               PIC X(20).
022200     05  FILLER                  PIC X(10).
022300
022400******************************************************************
022500*  RECOMMENDATION - THE MACHINE-READABLE OUTPUT OF THE RUN, ONE *
022600*  RECORD PER HOTEL, PICKED UP DOWNSTREAM BY THE RATE LOADER.   *
022700******************************************************************
022800 FD  RECOMMENDATION
022900     LABEL RECORD IS STANDARD
023000     DATA RECORD IS REC-REC
023100     RECORD CONTAINS 104 CHARACTERS.
023200
023300 01  REC-REC.
023400*      CITY/MARKET NAME, CARRIED STRAIGHT FROM HC-LOCATION.      *
023500     05  REC-LOCATION            PIC X(30).
023700     05  REC-TARGET-DATE         PIC X(10).
023800*      RECOMMENDED ROOM RATE - THE HEADLINE NUMBER OF THE RUN.  *
023900     05  REC-PRICE               PIC 9(5)V99.
024000*      PROJECTED OCCUPANCY PERCENT FROM 2420-CALC-OCCUPANCY.     *
024100     05  REC-OCCUPANCY           PIC 9(3)V9.
024200*      PROJECTED REVENUE PER AVAILABLE ROOM.                     *
024300     05  REC-REVPAR              PIC 9(5)V99.
024400*      AVERAGE DAILY RATE - SAME VALUE AS REC-PRICE HERE, KEPT   *
024500*      AS ITS OWN FIELD SO THE DOWNSTREAM LOADER DOES NOT HAVE   *
024600*      TO KNOW THAT.                                             *
024700     05  REC-ADR                 PIC 9(5)V99.
024800*      TOTAL PROJECTED REVENUE (ROOMS SOLD TIMES ADR).           *
024900     05  REC-REVENUE             PIC 9(7)V99.
025000*      0.00-0.95 CONFIDENCE SCORE - SEE 2500-CALC-CONFIDENCE.    *
025100     05  REC-CONFIDENCE          PIC 9V99.
025200*      PEAK/HIGH/MEDIUM/LOW DEMAND LEVEL FROM 2300-ANALYZE-DEMAND*
025300     05  REC-DEMAND-LEVEL        PIC X(6).
025400*      PREMIUM/VALUE/COMPETITIVE LABEL FROM 2400-CALC-PRICING.   *
025500     05  REC-MARKET-POSITION     PIC X(11).
025600     05  FILLER                  PIC X(10).
025700
025800******************************************************************
025900*  PRTOUT - THE PRINTED PRICING REPORT.  ONE BLOCK PER HOTEL:   *
026000*  COMPETITOR LISTING, MARKET STATS, ACTIVE EVENTS, RECOMMENDED *
026100*  PRICE/KPI BLOCK, OVERRIDE QUOTE AND UPSELL LIST.             *
026200******************************************************************
026300 FD  PRTOUT
026400     LABEL RECORD IS OMITTED
026500     RECORD CONTAINS 132 CHARACTERS
026600     LINAGE IS 60 WITH FOOTING AT 55
026700     DATA RECORD IS PRTLINE.
026800
026900 01  PRTLINE                     PIC X(132).
027000
027100 WORKING-STORAGE SECTION.
027200
027300******************************************************************
027400*  STANDALONE ITEMS (RG, 08/22/05 / 09/14/05) - SEE CHANGE LOG. *
027500*  W-OVERRIDE-RANK-P IS THE SALES DESK "BEAT THE MARKET BY THIS *
027600*  MANY COMPETITORS" PARAMETER - IT USED TO SIT INSIDE           *
027700*  OVERRIDE-AREA BUT THE AUDITOR WANTED SHOP PARAMETERS BROKEN  *
027800*  OUT ON THEIR OWN SO THEY ARE EASY TO FIND AND CHANGE WITHOUT *
027900*  WADING THROUGH A GROUP ITEM.  W-RUN-OK-SWITCH IS FLIPPED TO  *
028000*  'N' AT THE TOP OF THE RUN AND BACK TO 'Y' ONLY AFTER THE LAST*
028100*  HOTEL HAS BEEN FULLY PROCESSED AND THE FILES CLOSED - A      *
028200*  REVIEW OF THE JOB LOG CAN TELL AT A GLANCE WHETHER A GIVEN   *
028300*  NIGHT'S RUN ACTUALLY FINISHED.                               *
028400******************************************************************
028500 77  W-OVERRIDE-RANK-P       PIC 9(3)  COMP VALUE 3.
028600 77  W-RUN-OK-SWITCH         PIC X     VALUE 'N'.
028700     88  RUN-COMPLETED-OK           VALUE 'Y'.
028800
028900 01  WORK-AREA.
029000*      END-OF-FILE SWITCHES FOR THE THREE INPUT FILES.           *
029100     05  MORE-HOTELS             PIC XXX     VALUE 'YES'.
029200         88  NO-MORE-HOTELS          VALUE 'NO'.
029300     05  MORE-COMPETITORS        PIC XXX     VALUE 'YES'.
029400         88  NO-MORE-COMPETITORS     VALUE 'NO'.
029500     05  MORE-EVENTS             PIC XXX     VALUE 'YES'.
029600         88  NO-MORE-EVENTS          VALUE 'NO'.
029700*      REPORT PAGE COUNTER, BUMPED EACH TIME 9100-HEADINGS FIRES.*
029800     05  C-PCTR                  PIC 99      COMP VALUE 0.
029900*      CONTROL TOTALS PRINTED AT 3000-CLOSING.                   *
030000     05  W-COMP-READ             PIC 9(5)    COMP VALUE 0.
030100     05  W-COMP-DROPPED          PIC 9(5)    COMP VALUE 0.
030200*      HOW MANY COMPETITOR ROWS SURVIVED DEDUP FOR THIS HOTEL.   *
030300     05  W-COMP-COUNT            PIC 9(3)    COMP VALUE 0.
030400*      HOW MANY OF THOSE HAD A PRICE OVER $50 (SEE 1420) AND SO  *
030500*      COUNT TOWARD THE STATISTICAL SAMPLE IN 2200-COMPUTE-STATS.*
030600     05  W-VALID-COUNT           PIC 9(3)    COMP VALUE 0.
030700     05  W-KEY-COUNT             PIC 9(3)    COMP VALUE 0.
030800     05  W-EVENT-COUNT           PIC 9(3)    COMP VALUE 0.
030900     05  W-ACTIVE-EVT-COUNT      PIC 9(3)    COMP VALUE 0.
031000     05  W-HOTEL-READ            PIC 9(5)    COMP VALUE 0.
031100     05  W-REC-WRITTEN           PIC 9(5)    COMP VALUE 0.
031200     05  W-GT-REVENUE            PIC 9(9)V99      VALUE 0.
031300*      SUBSCRIPTS FOR THE VARIOUS TABLE SCANS BELOW - ONE PER    *
031400*      TABLE SO A NESTED PERFORM NEVER STOMPS ON AN OUTER ONE.   *
031500     05  BRAND-IDX               PIC 9(2)    COMP VALUE 0.
031600     05  W-MATCH-BRAND-IDX       PIC 9(2)    COMP VALUE 0.
031700     05  W-POS                   PIC 9(2)    COMP VALUE 0.
031800     05  W-MAX-POS               PIC 9(2)    COMP VALUE 0.
031900     05  COMP-IDX                PIC 9(3)    COMP VALUE 0.
032000     05  COMP-IDX2               PIC 9(3)    COMP VALUE 0.
032100     05  KEY-IDX                 PIC 9(3)    COMP VALUE 0.
032200     05  EVT-IDX                 PIC 9(3)    COMP VALUE 0.
032300     05  SUB-DOW                 PIC 9       COMP VALUE 0.
032400     05  HOL-IDX                 PIC 9(2)    COMP VALUE 0.
032500     05  UPS-IDX                 PIC 9(2)    COMP VALUE 0.
032600     05  RANK-IDX                PIC 9(3)    COMP VALUE 0.
032700*      'Y'/'N' FLAGS SET BY THE BRAND AND DEDUP-KEY SCANS.       *
032800     05  W-BRAND-FOUND           PIC X       VALUE 'N'.
032900     05  W-KEY-FOUND             PIC X       VALUE 'N'.
033000     05  W-DAY-COUNT              PIC 9(3)   COMP VALUE 0.
033100
033200 01  NAME-WORK-AREA.
033300*      WORK FIELDS FOR THE COMPETITOR NAME DEDUP KEY BUILT IN    *
033400*      1440-BUILD-DEDUP-KEY - UPPERCASED NAME SPLIT INTO ITS     *
033500*      FIRST THREE WORDS AND RE-JOINED AS THE LOOKUP KEY.        *
033600     05  W-NAME-UC               PIC X(40).
033700     05  W-NEW-KEY                PIC X(45).
033800     05  W-WORD1                  PIC X(15).
033900     05  W-WORD2                  PIC X(15).
034000     05  W-WORD3                  PIC X(15).
034100
034200*  DEDUP KEY TABLE - ONE ENTRY PER COMPETITOR ROW THAT SURVIVED  *
034300*  1420-PROCESS-COMPETITOR, SCANNED LINEARLY BY 1450 BEFORE A   *
034400*  NEW KEY IS ADDED.  200 IS THE SAME CAP AS COMPETITOR-TABLE.  *
034500 01  KEY-TABLE.
034600     05  T-SEEN-KEY              PIC X(45)   OCCURS 200.
034700
034800*  LOADED COMPETITOR ROWS FOR THE HOTEL CURRENTLY IN PROGRESS - *
034900*  SORTED DESCENDING BY PRICE AT 1500 SO THE REPORT LISTS THE   *
035000*  MOST EXPENSIVE COMPETITOR FIRST AND 2700-OVERRIDE-QUOTE CAN  *
035100*  INDEX STRAIGHT IN BY DESIRED MARKET RANK.                   *
035200 01  COMPETITOR-TABLE.
035300     05  COMP-ENTRY OCCURS 200.
035400         10  T-COMP-NAME         PIC X(40).
035500         10  T-COMP-PRICE        PIC 9(5)V99.
035600         10  T-COMP-STARS        PIC 9.
035700         10  T-COMP-BRAND        PIC X(20).
035800         10  T-COMP-SOURCE       PIC X(20).
035900*              'Y' IF PRICE > $50 - SEE 1420.                   *
036000         10  T-COMP-VALID        PIC X.
036100
036200*  PRICES OVER $50 ONLY (SEE 1420) - THE SAMPLE THE STATISTICS  *
036300*  IN 2200-COMPUTE-STATS ARE ACTUALLY COMPUTED AGAINST, KEPT    *
036400*  SEPARATE FROM COMPETITOR-TABLE SO THE SORT IN 2210 DOES NOT  *
036500*  DISTURB THE REPORT ORDER BUILT BY 1500.                      *
036600 01  VALID-PRICE-TABLE.
036700     05  T-VALID-PRICE           PIC 9(5)V99 OCCURS 200.
036800
036900*  ALL EVENTS FROM THE MARKET-EVENTS FEED, REGARDLESS OF DATE - *
037000*  LOADED ONCE AT 1000-INIT AND FILTERED DOWN TO THE ACTIVE SET *
037100*  FOR THE RUN DATE BY 2250-BUILD-ACTIVE-EVENTS BELOW.          *
037200 01  EVENT-TABLE.
037300     05  EVT-ENTRY OCCURS 100.
037400         10  T-EVT-NAME          PIC X(40).
037500         10  T-EVT-DATE          PIC X(10).
037600         10  T-EVT-IMPACT        PIC X(6).
037700
037800*  EVENTS ACTUALLY IN EFFECT ON THE RUN DATE - FILE EVENTS PLUS *
037900*  THE STANDARD CALENDAR EVENTS (WEEKEND/SEASON/HOLIDAY) BUILT  *
038000*  FRESH FOR EACH HOTEL IN 2250, SINCE EACH HOTEL PRICES THE    *
038100*  SAME RUN DATE AND THE ACTIVE LIST DOES NOT CARRY OVER.       *
038200 01  ACTIVE-EVENT-TABLE.
038300     05  ACT-ENTRY OCCURS 30.
038400         10  T-ACT-NAME          PIC X(40).
038500         10  T-ACT-DATE          PIC X(10).
038600         10  T-ACT-IMPACT        PIC X(6).
038700
038800*  BRAND TABLE - FIRST SUBSTRING MATCH IN LIST ORDER WINS.     *
038900*  GROUPED BELOW BY THE THREE MAJOR CHAINS (MARRIOTT/HILTON/IHG) *
039000*  PLUS THE INDEPENDENT LUXURY FLAGS, PURELY FOR THE MAINTAINER'S*
039100*  CONVENIENCE - THE SCAN ITSELF DOES NOT CARE ABOUT GROUPING,  *
039200*  ONLY ABOUT LIST ORDER, SO A NEW BRAND GOES WHEREVER IT MAKES *
039300*  SENSE TO THE NEXT PROGRAMMER WHO TOUCHES THIS TABLE.         *
039400 01  BRAND-INFO.
039500*      MARRIOTT FAMILY - LUXURY DOWN THROUGH EXTENDED STAY.     *
039600     05  FILLER          PIC X(20)  VALUE 'MARRIOTT'.
039700     05  FILLER          PIC X(20)  VALUE 'HILTON'.
039800     05  FILLER          PIC X(20)  VALUE 'HYATT'.
039900     05  FILLER          PIC X(20)  VALUE 'IHG'.
040000     05  FILLER          PIC X(20)  VALUE 'INTERCONTINENTAL'.
040100     05  FILLER          PIC X(20)  VALUE 'FOUR SEASONS'.
040200     05  FILLER          PIC X(20)  VALUE 'RITZ-CARLTON'.
040300     05  FILLER          PIC X(20)  VALUE 'WESTIN'.
040400     05  FILLER          PIC X(20)  VALUE 'SHERATON'.
040500     05  FILLER          PIC X(20)  VALUE 'HOLIDAY INN'.
040600     05  FILLER          PIC X(20)  VALUE 'HAMPTON'.
040700     05  FILLER          PIC X(20)  VALUE 'COURTYARD'.
040800     05  FILLER          PIC X(20)  VALUE 'FAIRFIELD'.
040900     05  FILLER          PIC X(20)  VALUE 'RESIDENCE INN'.
041000     05  FILLER          PIC X(20)  VALUE 'SPRINGHILL'.
041100     05  FILLER          PIC X(20)  VALUE 'TOWNEPLACE'.
041200     05  FILLER          PIC X(20)  VALUE 'ALOFT'.
041300     05  FILLER          PIC X(20)  VALUE 'W HOTELS'.
041400     05  FILLER          PIC X(20)  VALUE 'ST. REGIS'.
041500     05  FILLER          PIC X(20)  VALUE 'LUXURY COLLECTION'.
041600     05  FILLER          PIC X(20)  VALUE 'LE MERIDIEN'.
041700     05  FILLER          PIC X(20)  VALUE 'RENAISSANCE'.
041800     05  FILLER          PIC X(20)  VALUE 'AC HOTELS'.
041900     05  FILLER          PIC X(20)  VALUE 'MOXY'.
042000     05  FILLER          PIC X(20)  VALUE 'DELTA'.
042100     05  FILLER          PIC X(20)  VALUE 'GAYLORD'.
042200*      HILTON FAMILY.                                           *
042300     05  FILLER          PIC X(20)  VALUE 'DOUBLETREE'.
042400     05  FILLER          PIC X(20)  VALUE 'EMBASSY SUITES'.
042500     05  FILLER          PIC X(20)  VALUE 'GARDEN INN'.
042600     05  FILLER          PIC X(20)  VALUE 'HOMEWOOD'.
042700     05  FILLER          PIC X(20)  VALUE 'HOME2'.
042800     05  FILLER          PIC X(20)  VALUE 'TRU'.
042900     05  FILLER          PIC X(20)  VALUE 'TAPESTRY'.
043000     05  FILLER          PIC X(20)  VALUE 'CURIO'.
043100     05  FILLER          PIC X(20)  VALUE 'CANOPY'.
043200     05  FILLER          PIC X(20)  VALUE 'MOTTO'.
043300     05  FILLER          PIC X(20)  VALUE 'WALDORF ASTORIA'.
043400     05  FILLER          PIC X(20)  VALUE 'CONRAD'.
043500     05  FILLER          PIC X(20)  VALUE 'LXR'.
043600     05  FILLER          PIC X(20)  VALUE 'SIGNIA'.
043700*      HYATT FAMILY.                                            *
043800     05  FILLER          PIC X(20)  VALUE 'GRAND HYATT'.
043900     05  FILLER          PIC X(20)  VALUE 'PARK HYATT'.
044000     05  FILLER          PIC X(20)  VALUE 'ANDAZ'.
044100     05  FILLER          PIC X(20)  VALUE 'CENTRIC'.
044200     05  FILLER          PIC X(20)  VALUE 'UNBOUND'.
044300     05  FILLER          PIC X(20)  VALUE 'CAPTION'.
044400     05  FILLER          PIC X(20)  VALUE 'JDV'.
044500*      ECONOMY/MIDSCALE INDEPENDENT CHAINS.                     *
044600     05  FILLER          PIC X(20)  VALUE 'BEST WESTERN'.
044700     05  FILLER          PIC X(20)  VALUE 'COMFORT'.
044800     05  FILLER          PIC X(20)  VALUE 'QUALITY'.
044900     05  FILLER          PIC X(20)  VALUE 'SLEEP INN'.
045000     05  FILLER          PIC X(20)  VALUE 'CLARION'.
045100     05  FILLER          PIC X(20)  VALUE 'ECONO LODGE'.
045200     05  FILLER          PIC X(20)  VALUE 'RODEWAY'.
045300     05  FILLER          PIC X(20)  VALUE 'MAINSTAY'.
045400     05  FILLER          PIC X(20)  VALUE 'SUBURBAN'.
045500*      RADISSON FAMILY.                                         *
045600     05  FILLER          PIC X(20)  VALUE 'RADISSON'.
045700     05  FILLER          PIC X(20)  VALUE 'PARK PLAZA'.
045800     05  FILLER          PIC X(20)  VALUE 'PARK INN'.
045900     05  FILLER          PIC X(20)  VALUE 'COUNTRY INN'.
046000     05  FILLER          PIC X(20)  VALUE 'CROWNE PLAZA'.
046100 01  BRAND-TABLE REDEFINES BRAND-INFO.
046200     05  T-BRAND-NAME            PIC X(20)  OCCURS 61.
046300
046400*  TRAILING-SPACE-STRIPPED LENGTH OF EACH BRAND NAME ABOVE,     *
046500*  BUILT ONCE AT 1000-INIT BY 1200-BUILD-BRAND-LENGTHS SO THE   *
046600*  SUBSTRING SCAN IN 1432-SCAN-POSITION DOES NOT MATCH A NAME   *
046700*  ON ITS OWN TRAILING BLANKS.                                  *
046800 01  BRAND-LEN-TABLE.
046900     05  T-BRAND-LEN             PIC 99  COMP OCCURS 61.
047000
047100*  CALENDAR HOLIDAY TABLE - MMDD + NAME(30) + IMPACT(6).       *
047200*  CHECKED EVERY RUN AGAINST THE TARGET MONTH-DAY REGARDLESS OF *
047300*  WHETHER THE SAME HOLIDAY ALSO APPEARS ON THE EVENT FEED - SEE*
047400*  CHANGE LOG 01/18/90 FOR WHY THIS TABLE WAS ADDED.            *
047500 01  HOLIDAY-INFO.
047600     05  FILLER          PIC X(40)  VALUE
047700         '0101NEW YEARS DAY                 HIGH  '.
047800     05  FILLER          PIC X(40)  VALUE
047900         '0214VALENTINES DAY                MEDIUM'.
048000     05  FILLER          PIC X(40)  VALUE
048100         '0317ST PATRICKS DAY               LOW   '.
048200     05  FILLER          PIC X(40)  VALUE
048300         '0701CANADA DAY                    HIGH  '.
048400     05  FILLER          PIC X(40)  VALUE
048500         '0704INDEPENDENCE DAY              HIGH  '.
048600     05  FILLER          PIC X(40)  VALUE
048700         '1031HALLOWEEN                     LOW   '.
048800     05  FILLER          PIC X(40)  VALUE
048900         '1111VETERANS DAY                  MEDIUM'.
049000     05  FILLER          PIC X(40)  VALUE
049100         '1224CHRISTMAS EVE                 HIGH  '.
049200     05  FILLER          PIC X(40)  VALUE
049300         '1225CHRISTMAS DAY                 HIGH  '.
049400     05  FILLER          PIC X(40)  VALUE
049500         '1231NEW YEARS EVE                 HIGH  '.
049600 01  HOLIDAY-TABLE REDEFINES HOLIDAY-INFO.
049700     05  H-ENTRY OCCURS 10.
049800         10  H-MMDD              PIC X(4).
049900         10  H-NAME              PIC X(30).
050000         10  H-IMPACT            PIC X(6).
050100
050200*  DAY-OF-WEEK DEMAND MULTIPLIER TABLE - NAME(3) + 9V9999(5).  *
050300*  FRIDAY AND SATURDAY CARRY THE HEAVIEST WEIGHT - LEISURE      *
050400*  TRAVEL PEAKS - WHILE MONDAY IS THE SOFTEST BUSINESS-TRAVEL   *
050500*  DAY.  APPLIED IN 2300-ANALYZE-DEMAND AGAINST W-D-DOW.        *
050600 01  DOW-INFO.
050700     05  FILLER      PIC X(8)  VALUE 'MON09500'.
050800     05  FILLER      PIC X(8)  VALUE 'TUE09800'.
050900     05  FILLER      PIC X(8)  VALUE 'WED10000'.
051000     05  FILLER      PIC X(8)  VALUE 'THU10500'.
051100     05  FILLER      PIC X(8)  VALUE 'FRI12000'.
051200     05  FILLER      PIC X(8)  VALUE 'SAT12500'.
051300     05  FILLER      PIC X(8)  VALUE 'SUN11000'.
051400 01  DOW-TABLE REDEFINES DOW-INFO.
051500     05  DOW-ENTRY OCCURS 7.
051600         10  DOW-NAME            PIC X(3).
051700         10  DOW-MULT            PIC 9V9999.
051800
051900*  UPSELL OFFER TABLE - TIER(1) + NAME(30) + PRICE 9(3)V99(5). *
052000*  TIER H = 4/5-STAR ONLY, M = 3-STAR ONLY, L = UNDER 3-STAR,   *
052100*  S = SUMMER MONTHS ONLY, W = WINTER MONTHS ONLY - SEE THE     *
052200*  TIER TEST IN 2930-PRINT-UPSELL.                              *
052300 01  UPSELL-INFO.
052400     05  FILLER          PIC X(36)  VALUE
052500         'HEXECUTIVE LOUNGE ACCESS       07500'.
052600     05  FILLER          PIC X(36)  VALUE
052700         'HSPA AND WELLNESS PACKAGE      15000'.
052800     05  FILLER          PIC X(36)  VALUE
052900         'HPRIVATE AIRPORT TRANSFER      12000'.
053000     05  FILLER          PIC X(36)  VALUE
053100         'MROOM UPGRADE                  04000'.
053200     05  FILLER          PIC X(36)  VALUE
053300         'MBREAKFAST PACKAGE             03500'.
053400     05  FILLER          PIC X(36)  VALUE
053500         'MPARKING AND VALET             02500'.
053600     05  FILLER          PIC X(36)  VALUE
053700         'LGRAB AND GO BREAKFAST         01500'.
053800     05  FILLER          PIC X(36)  VALUE
053900         'LEXTENDED PARKING              01500'.
054000     05  FILLER          PIC X(36)  VALUE
054100         'SSUMMER POOL PACKAGE           02500'.
054200     05  FILLER          PIC X(36)  VALUE
054300         'WWINTER WARMTH PACKAGE         02000'.
054400 01  UPSELL-TABLE REDEFINES UPSELL-INFO.
054500     05  UPS-ENTRY OCCURS 10.
054600         10  UPS-TIER            PIC X.
054700         10  UPS-NAME            PIC X(30).
054800         10  UPS-PRICE           PIC 9(3)V99.
054900
055000*  COMPETITOR STATISTICS FOR THE HOTEL CURRENTLY IN PROGRESS -  *
055100*  BUILT FRESH EACH HOTEL BY 2200-COMPUTE-STATS.                *
055200 01  STATS-AREA.
055300     05  W-MIN-PRICE             PIC 9(5)V99 VALUE 0.
055400     05  W-MAX-PRICE             PIC 9(5)V99 VALUE 0.
055500     05  W-AVG-PRICE             PIC 9(5)V99 VALUE 0.
055600*      MEAN OF ALL COMPETITOR PRICES (NOT JUST THE VALID SAMPLE) *
055700*      - USED AS THE MARKET-POSITION YARDSTICK IN 2400/2420.    *
055800     05  W-ALL-AVG-PRICE         PIC 9(5)V99 VALUE 0.
055900     05  W-MEDIAN-PRICE          PIC 9(5)V99 VALUE 0.
056000     05  W-STDDEV-PRICE          PIC 9(5)V99 VALUE 0.
056100     05  W-P25-PRICE             PIC 9(5)V99 VALUE 0.
056200     05  W-P75-PRICE             PIC 9(5)V99 VALUE 0.
056300*      'N' WHEN THERE WERE NO VALID-PRICE ROWS FOR THIS HOTEL -  *
056400*      2200 THEN FALLS BACK TO THE CANNED STATS BELOW.           *
056500     05  W-VALID-PRICES-FLAG     PIC X       VALUE 'Y'.
056600         88  PRICES-ARE-VALID        VALUE 'Y'.
056700         88  PRICES-ARE-INVALID      VALUE 'N'.
056800     05  W-SUM-PRICE             PIC 9(8)V99 VALUE 0.
056900     05  W-ALL-SUM-PRICE         PIC 9(8)V99 VALUE 0.
057000     05  W-SUM-SQ-DIFF           PIC 9(10)V9999 VALUE 0.
057100     05  W-VARIANCE              PIC 9(8)V9999   VALUE 0.
057200     05  FILLER                  PIC X(8).
057300
057400*  DEMAND ANALYSIS RESULT FOR THE HOTEL CURRENTLY IN PROGRESS - *
057500*  BUILT BY 2300-ANALYZE-DEMAND AND CONSUMED BY 2400/2420.      *
057600 01  DEMAND-AREA.
057700*      RUNNING DEMAND MULTIPLIER - STARTS AT 1, THEN EVENTS,    *
057800*      DAY-OF-WEEK, SEASON AND LEAD TIME EACH SCALE IT.         *
057900     05  W-MULTIPLIER            PIC S9(2)V9999 COMP VALUE 1.
058000     05  W-DEMAND-LEVEL          PIC X(6).
058100     05  W-EVENT-H-COUNT         PIC 9(3)  COMP VALUE 0.
058200     05  W-EVENT-M-COUNT         PIC 9(3)  COMP VALUE 0.
058300*      ALWAYS 0 ON THIS RUN - SEE THE PROGRAMMER NOTE ABOVE      *
058400*      1000-INIT / 2300-ANALYZE-DEMAND.                          *
058500     05  W-LEAD-DAYS             PIC 9(3)  COMP VALUE 0.
058600     05  FILLER                  PIC X(8).
058700
058800*  PRICING AND KPI RESULT FOR THE HOTEL CURRENTLY IN PROGRESS.  *
058900 01  PRICING-AREA.
059000     05  W-BASE-PRICE            PIC 9(5)V99 VALUE 0.
059100*      BASE PRICE TIMES DEMAND MULTIPLIER, BEFORE MIN/MAX CLAMP.*
059200     05  W-CALC-PRICE            PIC 9(5)V99 VALUE 0.
059300*      RECOMMENDED PRICE - THE CLAMPED, FINAL ANSWER.            *
059400     05  W-REC-PRICE             PIC 9(5)V99 VALUE 0.
059500     05  W-OCCUPANCY             PIC 9(3)V9  VALUE 0.
059600     05  W-ROOMS-SOLD            PIC 9(5)  COMP VALUE 0.
059700     05  W-ADR                   PIC 9(5)V99 VALUE 0.
059800     05  W-REVPAR                PIC 9(5)V99 VALUE 0.
059900     05  W-REVENUE               PIC 9(7)V99 VALUE 0.
060000     05  W-CONFIDENCE            PIC 9V99    VALUE 0.
060100     05  W-MARKET-POSITION       PIC X(11).
060200     05  FILLER                  PIC X(8).
060300
060400*  SALES DESK RANK-BASED OVERRIDE QUOTE - A SEPARATE QUOTE FROM *
060500*  THE MAIN RECOMMENDATION, AIMED AT A SPECIFIC MARKET RANK     *
060600*  (W-OVERRIDE-RANK-P) RATHER THAN THE DEMAND MULTIPLIER.       *
060700 01  OVERRIDE-AREA.
060800     05  W-OVERRIDE-PRICE        PIC 9(5)V99 VALUE 0.
060900     05  W-OVERRIDE-OCC          PIC 9(3)V9  VALUE 0.
061000     05  W-OVERRIDE-ADR          PIC 9(5)V99 VALUE 0.
061100     05  W-OVERRIDE-REVPAR       PIC 9(5)V99 VALUE 0.
061200     05  W-OVERRIDE-LABEL        PIC X(18).
061300     05  FILLER                  PIC X(8).
061400
061500*  SYSTEM DATE/TIME AS OF THIS RUN - THE RUN DATE IS ALSO THE   *
061600*  TARGET (STAY) DATE FOR EVERY HOTEL PRICED THIS RUN.          *
061700 01  CURRENT-DATE-AND-TIME.
061800     05  I-DATE.
061900         10  I-YY                PIC 9(4).
062000         10  I-MM                PIC 99.
062100         10  I-DD                PIC 99.
062200     05  I-TIME                  PIC X(11).
062300
062400*  WORKING COPY OF THE RUN DATE PLUS ITS ZELLER-DERIVED DOW -   *
062500*  FILLED ONCE AT 1000-INIT AND NEVER STEPPED (UNLIKE HRPE04,   *
062600*  THIS PROGRAM HAS NO MULTI-NIGHT LOOKBACK).                   *
062700 01  DATE-STEP-AREA.
062800     05  W-D-YY                  PIC 9(4)  COMP VALUE 0.
062900     05  W-D-MM                  PIC 99    COMP VALUE 0.
063000     05  W-D-DD                  PIC 99    COMP VALUE 0.
063100     05  W-D-DOW                 PIC 9     COMP VALUE 0.
063200         88  WEEKEND-DAY             VALUE 5 THRU 7.
063300     05  FILLER                  PIC X(4).
063400
063500*  ZELLER'S CONGRUENCE WORK FIELDS - SEE 1050-CALC-RUN-DOW.      *
063600 01  ZELLER-AREA.
063700*      Y/M AS ADJUSTED FOR THE JAN/FEB-SHIFTS-INTO-PRIOR-YEAR    *
063800*      RULE ZELLER'S FORMULA REQUIRES.                           *
063900     05  W-Z-Y                   PIC 9(4)  COMP VALUE 0.
064000     05  W-Z-M                   PIC 99    COMP VALUE 0.
064100*      CENTURY AND YEAR-WITHIN-CENTURY PIECES OF W-Z-Y.          *
064200     05  W-Z-J                   PIC 99    COMP VALUE 0.
064300     05  W-Z-K                   PIC 99    COMP VALUE 0.
064400*      INTERMEDIATE TERMS OF THE CONGRUENCE FORMULA.             *
064500     05  W-Z-T1                  PIC 9(3)  COMP VALUE 0.
064600     05  W-Z-T2                  PIC 9(3)  COMP VALUE 0.
064700     05  W-Z-T3                  PIC 9(3)  COMP VALUE 0.
064800*      RAW (UNREDUCED) FORMULA RESULT BEFORE THE MOD 7.          *
064900     05  W-Z-RAW                 PIC 9(5)  COMP VALUE 0.
065000     05  W-Z-Q                   PIC 9(5)  COMP VALUE 0.
065100*      ZELLER'S RAW DAY CODE (0=SAT ... 6=FRI) - MAPPED TO OUR   *
065200*      1=MON...7=SUN CONVENTION BY 1060-MAP-ZELLER-TO-DOW.       *
065300     05  W-Z-H                   PIC 9     COMP VALUE 0.
065400     05  FILLER                  PIC X(4).
065500
065600*  TARGET (STAY) DATE BROKEN INTO NUMERIC YY/MM/DD - USED FOR   *
065700*  SEASON AND HOLIDAY COMPARISONS IN 2250/2300.                 *
065800 01  TARGET-DATE-AREA.
065900     05  W-TGT-YY                PIC 9(4)  COMP VALUE 0.
066000     05  W-TGT-MM                PIC 99    COMP VALUE 0.
066100     05  W-TGT-DD                PIC 99    COMP VALUE 0.
066200     05  FILLER                  PIC X(4).
066300
066400*  THE RUN DATE IS THE TARGET DATE FOR EVERY HOTEL PROCESSED   *
066500*  BY A GIVEN NIGHTLY RUN - NO SEPARATE STAY-DATE FEED EXISTS. *
066600 01  RUN-DATE-GROUP.
066700     05  W-RDS-YY                PIC 9(4).
066800     05  FILLER                  PIC X       VALUE '-'.
066900     05  W-RDS-MM                PIC 99.
067000     05  FILLER                  PIC X       VALUE '-'.
067100     05  W-RDS-DD                PIC 99.
067200 01  RUN-DATE-STR REDEFINES RUN-DATE-GROUP
067300         PIC X(10).
067400
067500*  REPORT HEADING LINE - PRINTED AT THE TOP OF EVERY PAGE BY    *
067600*  9100-HEADINGS, INCLUDING THE FIRST PAGE FOR EACH HOTEL.       *
067700 01  COMPANY-TITLE.
067800     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
067900     05  O-MM                    PIC 99.
068000     05  FILLER                  PIC X       VALUE '/'.
068100     05  O-DD                    PIC 99.
068200     05  FILLER                  PIC X       VALUE '/'.
068300     05  O-YY                    PIC 9(4).
068400     05  FILLER                  PIC X(36)   VALUE ' '.
068500     05  FILLER                  PIC X(34)   VALUE
068600         'HOTEL DYNAMIC PRICING RULE ENGINE'.
068700     05  FILLER                  PIC X(30)   VALUE ' '.
068800     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
068900     05  O-PCTR                  PIC Z9.
069000
069100*  HOTEL LOCATION/TARGET DATE LINE - PRINTED ONCE AT THE START  *
069200*  OF EACH HOTEL'S BLOCK BY 2900-PRINT-REPORT.                  *
069300 01  LOCATION-LINE.
069400     05  FILLER                  PIC X(11)   VALUE 'LOCATION: '.
069500     05  O-LOCATION              PIC X(30).
069600     05  FILLER                  PIC X(12)   VALUE ' '.
069700     05  FILLER                  PIC X(13)   VALUE
069800         'TARGET DATE: '.
069900     05  O-TARGET-DATE           PIC X(10).
070000     05  FILLER                  PIC X(56)   VALUE ' '.
070100
070200 01  BLANK-LINE.
070300     05  FILLER                  PIC X(132)  VALUE ' '.
070400
070500*  COMPETITOR LISTING COLUMN HEADINGS.                           *
070600 01  COMP-HEADING-LINE.
070700     05  FILLER                  PIC X(40)   VALUE
070800         'COMPETITOR NAME'.
070900     05  FILLER                  PIC X(1)    VALUE ' '.
071000     05  FILLER                  PIC X(20)   VALUE 'BRAND'.
071100     05  FILLER                  PIC X(1)    VALUE ' '.
071200     05  FILLER                  PIC X(5)    VALUE 'STARS'.
071300     05  FILLER                  PIC X(5)    VALUE ' '.
071400     05  FILLER                  PIC X(9)    VALUE 'PRICE'.
071500     05  FILLER                  PIC X(3)    VALUE ' '.
071600     05  FILLER                  PIC X(20)   VALUE 'SOURCE'.
071700
071800*  ONE DETAIL LINE PER SURVIVING COMPETITOR, WRITTEN BY          *
071900*  2910-PRINT-COMPETITOR IN THE SORTED (DESCENDING PRICE) ORDER. *
072000 01  COMP-DETAIL-LINE.
072100     05  O-COMP-NAME             PIC X(40).
072200     05  FILLER                  PIC X       VALUE ' '.
072300     05  O-COMP-BRAND            PIC X(20).
072400     05  FILLER                  PIC X       VALUE ' '.
072500     05  O-COMP-STARS            PIC Z.
072600     05  FILLER                  PIC X(9)    VALUE ' '.
072700     05  O-COMP-PRICE            PIC ZZ,ZZ9.99.
072800     05  FILLER                  PIC X(3)    VALUE ' '.
072900     05  O-COMP-SOURCE           PIC X(20).
073000
073100*  MARKET STATISTICS SUMMARY LINE - VALUES COME FROM            *
073200*  2200-COMPUTE-STATS FOR THE HOTEL CURRENTLY PRINTING.          *
073300 01  STATS-LINE.
073400     05  FILLER                  PIC X(14)   VALUE
073500         'MARKET STATS: '.
073600     05  FILLER                  PIC X(7)    VALUE 'COUNT: '.
073700     05  O-STAT-COUNT            PIC ZZ9.
073800     05  FILLER                  PIC X(6)    VALUE '  MIN:'.
073900     05  O-STAT-MIN              PIC Z,ZZ9.99.
074000     05  FILLER                  PIC X(6)    VALUE '  MAX:'.
074100     05  O-STAT-MAX              PIC Z,ZZ9.99.
074200     05  FILLER                  PIC X(6)    VALUE '  AVG:'.
074300     05  O-STAT-AVG              PIC Z,ZZ9.99.
074400     05  FILLER                  PIC X(5)    VALUE '  MED'.
074500     05  FILLER                  PIC X       VALUE ':'.
074600     05  O-STAT-MEDIAN           PIC Z,ZZ9.99.
074700     05  FILLER                  PIC X(8)    VALUE '  STDEV:'.
074800     05  O-STAT-STDDEV           PIC Z,ZZ9.99.
074900     05  FILLER                  PIC X(27)   VALUE ' '.
075000
075100*  ACTIVE EVENTS LISTING COLUMN HEADINGS.                        *
075200 01  EVT-HEADING-LINE.
075300     05  FILLER                  PIC X(40)   VALUE
075400         'EVENT NAME'.
075500     05  FILLER                  PIC X(1)    VALUE ' '.
075600     05  FILLER                  PIC X(10)   VALUE 'DATE'.
075700     05  FILLER                  PIC X(1)    VALUE ' '.
075800     05  FILLER                  PIC X(6)    VALUE 'IMPACT'.
075900
076000*  ONE DETAIL LINE PER ACTIVE EVENT, WRITTEN BY 2920-PRINT-EVENT.*
076100 01  EVT-DETAIL-LINE.
076200     05  O-EVT-NAME              PIC X(40).
076300     05  FILLER                  PIC X       VALUE ' '.
076400     05  O-EVT-DATE              PIC X(10).
076500     05  FILLER                  PIC X       VALUE ' '.
076600     05  O-EVT-IMPACT            PIC X(6).
076700
076800*  HEADLINE RECOMMENDATION LINE - PRICE, DEMAND LEVEL, THE       *
076900*  MULTIPLIER THAT PRODUCED IT, MARKET POSITION AND CONFIDENCE. *
077000 01  REC-BLOCK-LINE-1.
077100     05  FILLER                  PIC X(20)   VALUE
077200         'RECOMMENDED PRICE: '.
077300     05  O-REC-PRICE             PIC Z,ZZ9.99.
077400     05  FILLER                  PIC X(6)    VALUE '  LVL:'.
077500     05  O-REC-DEMAND            PIC X(6).
077600     05  FILLER                  PIC X(6)    VALUE ' MULT:'.
077700     05  O-REC-MULT              PIC 9.9999.
077800     05  FILLER                  PIC X(7)    VALUE '  POSN:'.
077900     05  O-REC-POSN              PIC X(11).
078000     05  FILLER                  PIC X(7)    VALUE '  CONF:'.
078100     05  O-REC-CONF              PIC 9.99.
078200     05  FILLER                  PIC X(23)   VALUE ' '.
078300
078400*  PROJECTED KPI LINE - OCCUPANCY, ADR, REVPAR, ROOMS SOLD AND   *
078500*  TOTAL PROJECTED REVENUE, ALL FROM 2450-CALC-KPI.              *
078600 01  KPI-BLOCK-LINE.
078700     05  FILLER                  PIC X(12)   VALUE
078800         'PROJ OCC:  '.
078900     05  O-KPI-OCC               PIC ZZ9.9.
079000     05  FILLER                  PIC X(6)    VALUE '  ADR:'.
079100     05  O-KPI-ADR               PIC Z,ZZ9.99.
079200     05  FILLER                  PIC X(9)    VALUE '  REVPAR:'.
079300     05  O-KPI-REVPAR            PIC Z,ZZ9.99.
079400     05  FILLER                  PIC X(8)    VALUE ' ROOMS:'.
079500     05  O-KPI-ROOMS             PIC ZZZ9.
079600     05  FILLER                  PIC X(8)    VALUE '  REV:'.
079700     05  O-KPI-REVENUE           PIC ZZZ,ZZ9.99.
079800     05  FILLER                  PIC X(15)   VALUE ' '.
079900
080000*  SALES DESK OVERRIDE QUOTE LINE - SEE 2700-OVERRIDE-QUOTE.     *
080100 01  OVERRIDE-BLOCK-LINE.
080200     05  FILLER                  PIC X(21)   VALUE
080300         'OVERRIDE QUOTE (RANK'.
080400     05  FILLER                  PIC X       VALUE ' '.
080500     05  O-OVR-RANK              PIC ZZ9.
080600     05  FILLER                  PIC X(3)    VALUE '): '.
080700     05  O-OVR-PRICE             PIC Z,ZZ9.99.
080800     05  FILLER                  PIC X(6)    VALUE '  OCC:'.
080900     05  O-OVR-OCC               PIC ZZ9.9.
081000     05  FILLER                  PIC X(7)    VALUE '  TYPE:'.
081100     05  O-OVR-LABEL             PIC X(18).
081200     05  FILLER                  PIC X(48)   VALUE ' '.
081300
081400 01  UPSELL-HEADING-LINE.
081500     05  FILLER                  PIC X(22)   VALUE
081600         'UPSELL OPPORTUNITIES:'.
081700     05  FILLER                  PIC X(110)  VALUE ' '.
081800
081900*  ONE LINE PER QUALIFYING UPSELL OFFER (TIER-BASED, SEE 2930)  *
082000*  PLUS THE THREE ALWAYS-OFFERED DYNAMIC ITEMS FROM 2940.       *
082100 01  UPSELL-DETAIL-LINE.
082200     05  FILLER                  PIC X(4)    VALUE '   '.
082300     05  O-UPS-NAME              PIC X(30).
082400     05  FILLER                  PIC X(4)    VALUE '  '.
082500     05  O-UPS-PRICE             PIC Z,ZZ9.99.
082600     05  FILLER                  PIC X(90)   VALUE ' '.
082700
082800*  GRAND TOTALS BANNER, PRINTED ONCE AT 3000-CLOSING.            *
082900 01  CONTROL-TOTALS-LINE-1.
083000     05  FILLER                  PIC X(13)   VALUE
083100         'GRAND TOTALS:'.
083200     05  FILLER                  PIC X(119)  VALUE ' '.
083300
083400*  WHOLE-RUN CONTROL TOTALS - COMPETITORS READ/DROPPED,          *
083500*  RECOMMENDATIONS WRITTEN AND TOTAL PROJECTED REVENUE.          *
083600 01  CONTROL-TOTALS-LINE-2.
083700     05  FILLER                  PIC X(17)   VALUE
083800         'COMPETITORS READ:'.
083900     05  O-GT-COMP-READ          PIC ZZ,ZZ9.
084000     05  FILLER                  PIC X(11)   VALUE
084100         '  DROPPED: '.
084200     05  O-GT-COMP-DROPPED       PIC ZZ,ZZ9.
084300     05  FILLER                  PIC X(14)   VALUE
084400         '  RECS WRITE: '.
084500     05  O-GT-REC-WRITTEN        PIC ZZ,ZZ9.
084600     05  FILLER                  PIC X(20)   VALUE
084700         '  TOTAL PROJ REV: '.
084800     05  O-GT-REVENUE            PIC ZZZ,ZZZ,ZZ9.99.
084900     05  FILLER                  PIC X(25)   VALUE ' '.
085000
085100*  SCRATCH FIELDS FOR THE SORT/STATS/SQUARE-ROOT/RATIO WORK.    *
085200 01  SCRATCH-AREA.
085300*      BUBBLE-SORT SWAP HOLD AREA, SAME SHAPE AS COMP-ENTRY.     *
085400     05  COMP-ENTRY-HOLD.
085500         10  FILLER              PIC X(40).
085600         10  FILLER              PIC 9(5)V99.
085700         10  FILLER              PIC 9.
085800         10  FILLER              PIC X(20).
085900         10  FILLER              PIC X(20).
086000         10  FILLER              PIC X.
086100     05  W-SWAP-PRICE            PIC 9(5)V99   VALUE 0.
086200*      MEDIAN QUOTIENT/REMAINDER - SEE 2230-CALC-MEDIAN.         *
086300     05  W-MED-Q                 PIC 9(3) COMP VALUE 0.
086400     05  W-MED-R                 PIC 9(3) COMP VALUE 0.
086500*      25TH/75TH PERCENTILE INDEXES INTO THE SORTED VALID-PRICE  *
086600*      TABLE - SEE 2245-CALC-PERCENTILES.                        *
086700     05  W-P25-IDX               PIC 9(3) COMP VALUE 0.
086800     05  W-P75-IDX               PIC 9(3) COMP VALUE 0.
086900*      WORK FIELDS FOR NEWTON'S METHOD SQUARE ROOT - SEE 2242.   *
087000     05  W-SQ-DIFF               PIC 9(10)V9999 VALUE 0.
087100     05  W-SQRT-X                PIC 9(8)V9999  VALUE 0.
087200     05  W-SQRT-GUESS            PIC 9(8)V9999  VALUE 0.
087300     05  W-SQRT-ITER             PIC 9(2) COMP VALUE 0.
087400*      RECOMMENDED/OVERRIDE PRICE DIVIDED BY MARKET AVERAGE -    *
087500*      DRIVES THE OCCUPANCY ADJUSTMENT IN 2420/2700.             *
087600     05  W-OCC-RATIO             PIC 9(2)V9999  VALUE 0.
087700     05  W-OVR-RATIO             PIC 9(2)V9999  VALUE 0.
087800     05  W-STDDEV-CHECK          PIC 9(5)V99    VALUE 0.
087900*      TARGET MONTH-DAY BUILT FOR THE HOLIDAY TABLE LOOKUP.      *
088000     05  W-CHK-MMDD              PIC X(4).
088100*      DYNAMIC UPSELL PRICES - SCALED BY STAR RATING, SEE 2800.  *
088200     05  W-UPS-CHECKIN           PIC 9(3)V99    VALUE 0.
088300     05  W-UPS-CHECKOUT          PIC 9(3)V99    VALUE 0.
088400     05  W-UPS-WIFI              PIC 9(3)V99    VALUE 0.
088500     05  FILLER                  PIC X(8).
088600
088700******************************************************************
088800*  PARAGRAPH INDEX (RG, 08/22/05)                               *
088900*  ---------------------------------------------------------    *
089000*  0000-MAIN           TOP LEVEL - INIT, PER-HOTEL LOOP, CLOSE. *
089100*  1000-INIT           OPENS FILES, DERIVES RUN-DATE DOW,       *
089200*                      LOADS THE SHARED EVENT/COMPETITOR FILES. *
089300*  1050/1060           ZELLER'S CONGRUENCE DOW CALCULATION.     *
089400*  1200                BUILDS BRAND-NAME LENGTH TABLE.          *
089500*  1300-1320           LOADS MARKET-EVENTS INTO EVENT-TABLE.    *
089600*  1400-1450           LOADS, DERIVES BRAND, DEDUPS COMPETITORS.*
089700*  1500-1520           BUBBLE SORT COMPETITORS DESCENDING.      *
089800*  2000-MAINLINE        PER-HOTEL DRIVER - CALLS 2100 THRU 2900.*
089900*  2100                APPLIES HOTEL-CONFIG DEFAULTS.           *
090000*  2200-2260           COMPETITOR STATISTICS (MIN/MAX/MEAN/     *
090100*                      MEDIAN/STDDEV/PERCENTILES).               *
090200*  2250-2254           BUILDS THE ACTIVE EVENT LIST FOR THE     *
090300*                      TARGET DATE (FILE EVENTS + CALENDAR).    *
090400*  2300-2310           DEMAND MULTIPLIER (EVENTS/DOW/SEASON/    *
090500*                      LEAD TIME).                               *
090600*  2400                RECOMMENDED PRICE AND MARKET POSITION.   *
090700*  2420                OCCUPANCY PROJECTION.                    *
090800*  2450                ADR/REVPAR/REVENUE KPI BLOCK.            *
090900*  2500                CONFIDENCE SCORE.                        *
091000*  2600                WRITES THE RECOMMENDATION RECORD.        *
091100*  2700                SALES DESK RANK-BASED OVERRIDE QUOTE.    *
091200*  2800                DYNAMIC UPSELL PRICE CALCULATION.        *
091300*  2900-2940           PRINTS THE HOTEL'S REPORT BLOCK.         *
091400*  3000-CLOSING        PRINTS GRAND TOTALS, CLOSES FILES.       *
091500*  9000/9100           READ-HOTEL AND REPORT HEADINGS UTILITY.  *
091600*                                                                *
091700*  THERE IS NO GO TO OUTSIDE A PARAGRAPH'S OWN PERFORM ... THRU *
091800*  RANGE ANYWHERE IN THIS PROGRAM - EVERY GO TO IS AN EARLY     *
091900*  EXIT TO THAT PARAGRAPH'S OWN -X EXIT POINT.                  *
092000******************************************************************
092100 PROCEDURE DIVISION.
092200*  TOP OF THE RUN.  ONE PASS THROUGH 2000-MAINLINE PER HOTEL ON  *
092300*  HOTEL-CONFIG, THEN 3000-CLOSING PRINTS GRAND TOTALS AND       *
092400*  CLOSES EVERYTHING DOWN.                                       *
092500 0000-MAIN.
092600     PERFORM 1000-INIT.
092700     PERFORM 2000-MAINLINE THRU 2000-X
092800         UNTIL NO-MORE-HOTELS.
092900     PERFORM 3000-CLOSING.
093000 STOP RUN.
093100
093200*  ONE-TIME SETUP FOR THE WHOLE RUN - OPENS FILES, DERIVES THE   *
093300*  RUN DATE'S DAY-OF-WEEK, AND LOADS THE TWO SHARED FEED FILES   *
093400*  (COMPETITORS AND MARKET-EVENTS) INTO WORKING STORAGE TABLES  *
093500*  SO EVERY HOTEL PROCESSED BELOW CAN SEE THEM.                 *
093600 1000-INIT.
093700     SET RUN-COMPLETED-OK TO FALSE.
093800     OPEN INPUT HOTEL-CONFIG COMPETITORS MARKET-EVENTS.
093900     OPEN OUTPUT RECOMMENDATION PRTOUT.
094000
094100*      TODAY'S DATE FROM THE SYSTEM CLOCK IS THE RUN (TARGET)    *
094200*      DATE FOR EVERY HOTEL THIS RUN PRICES.                     *
094300     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
094400     MOVE I-MM TO O-MM.
094500     MOVE I-DD TO O-DD.
094600     MOVE I-YY TO O-YY.
094700     MOVE I-YY TO W-D-YY.
094800     MOVE I-MM TO W-D-MM.
094900     MOVE I-DD TO W-D-DD.
095000     PERFORM 1050-CALC-RUN-DOW.
095100     PERFORM 1060-MAP-ZELLER-TO-DOW.
095200
095300*      THE TARGET-DATE AND REPORT DATE STRING COPIES NEVER      *
095400*      CHANGE AGAIN AFTER THIS POINT - THIS PROGRAM PRICES ONE   *
095500*      DATE PER RUN.                                             *
095600     MOVE W-D-YY TO W-TGT-YY W-RDS-YY.
095700     MOVE W-D-MM TO W-TGT-MM W-RDS-MM.
095800     MOVE W-D-DD TO W-TGT-DD W-RDS-DD.
095900
096000*      ONE-TIME PASS OVER ALL 61 BRAND NAMES TO FIND EACH ONE'S  *
096100*      TRUE (TRAILING-SPACE-STRIPPED) LENGTH - SEE 1200 BELOW.   *
096200     PERFORM 1200-BUILD-BRAND-LENGTHS
096300         VARYING BRAND-IDX FROM 1 BY 1
096400             UNTIL BRAND-IDX > 61.
096500
096600*      BOTH SHARED FEEDS LOAD ONCE, HERE, BEFORE ANY HOTEL IS    *
096700*      PROCESSED - NEITHER IS RE-READ PER HOTEL.                 *
096800     PERFORM 1300-LOAD-EVENTS THRU 1300-X.
096900     PERFORM 1400-LOAD-COMPETITORS THRU 1400-X.
097000     PERFORM 1500-SORT-COMPETITORS-DESC.
097100
097200*      PRIME THE HOTEL-CONFIG READ AND PRINT THE FIRST PAGE      *
097300*      HEADING BEFORE 0000-MAIN'S PER-HOTEL LOOP BEGINS.         *
097400     PERFORM 9000-READ-HOTEL.
097500     PERFORM 9100-HEADINGS.
097600
097700*  ZELLERS CONGRUENCE GIVES DAY-OF-WEEK FOR THE RUN DATE ONLY; *
097800*  ALL OTHER DATES ARE DERIVED BY STEPPING ONE DAY AT A TIME   *
097900*  (SEE 8100/8200) SO THE FORMULA IS USED EXACTLY ONCE A RUN.  *
098000*  ZELLER'S CONGRUENCE - NO INTRINSIC FUNCTION FOR DAY-OF-WEEK   *
098100*  WAS AVAILABLE WHEN THIS WAS WRITTEN, SO WE COMPUTE IT BY     *
098200*  HAND.  JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE PRIOR      *
098300*  YEAR - THAT IS THE "IF W-D-MM < 3" ADJUSTMENT BELOW.         *
098400 1050-CALC-RUN-DOW.
098500     IF W-D-MM < 3
098600         COMPUTE W-Z-M = W-D-MM + 12
098700         COMPUTE W-Z-Y = W-D-YY - 1
098800     ELSE
098900         MOVE W-D-MM TO W-Z-M
099000         MOVE W-D-YY TO W-Z-Y.
099100
099200*      J = CENTURY, K = YEAR WITHIN CENTURY.                     *
099300     DIVIDE W-Z-Y BY 100 GIVING W-Z-J REMAINDER W-Z-K.
099400     COMPUTE W-Z-T1 = (13 * (W-Z-M + 1)) / 5.
099500     COMPUTE W-Z-T2 = W-Z-K / 4.
099600     COMPUTE W-Z-T3 = W-Z-J / 4.
099700     COMPUTE W-Z-RAW = W-D-DD + W-Z-T1 + W-Z-K + W-Z-T2
099800                      + W-Z-T3 - (2 * W-Z-J) + 700.
099900*      THE +700 KEEPS W-Z-RAW POSITIVE BEFORE THE MOD 7 BELOW.   *
100000     DIVIDE W-Z-RAW BY 7 GIVING W-Z-Q REMAINDER W-Z-H.
100100
100200*  CONVERTS THE RAW ZELLER REMAINDER COMPUTED ABOVE INTO THIS    *
100300*  SHOP'S OWN 1=MONDAY...7=SUNDAY NUMBERING.                     *
100400 1060-MAP-ZELLER-TO-DOW.
100500*  ZELLER H : 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI        *
100600*  OUR DOW  : 1=MON 2=TUE 3=WED 4=THU 5=FRI 6=SAT 7=SUN        *
100700     EVALUATE W-Z-H
100800         WHEN 0  MOVE 6 TO W-D-DOW
100900         WHEN 1  MOVE 7 TO W-D-DOW
101000         WHEN 2  MOVE 1 TO W-D-DOW
101100         WHEN 3  MOVE 2 TO W-D-DOW
101200         WHEN 4  MOVE 3 TO W-D-DOW
101300         WHEN 5  MOVE 4 TO W-D-DOW
101400         WHEN OTHER MOVE 5 TO W-D-DOW.
101500
101600*  EVERY BRAND NAME IN BRAND-TABLE IS RIGHT-PADDED WITH SPACES   *
101700*  TO 20 CHARACTERS - WE HAVE TO FIND EACH ONE'S TRUE LENGTH     *
101800*  ONCE, UP FRONT, SO 1430-FIND-BRAND CAN COMPARE ONLY THE REAL  *
101900*  CHARACTERS AGAINST THE COMPETITOR NAME AND NOT MATCH ON       *
102000*  TRAILING BLANKS.                                              *
102100 1200-BUILD-BRAND-LENGTHS.
102200     MOVE 20 TO W-POS.
102300     PERFORM 1210-SCAN-BRAND-LEN
102400         UNTIL W-POS = 0
102500             OR T-BRAND-NAME(BRAND-IDX) (W-POS:1) NOT = SPACE.
102600     MOVE W-POS TO T-BRAND-LEN(BRAND-IDX).
102700
102800*      ONE BACKWARD STEP PER CALL FROM 1200 UNTIL A NON-BLANK   *
102900*      CHARACTER IS FOUND OR THE FIELD RUNS OUT.                 *
103000 1210-SCAN-BRAND-LEN.
103100     SUBTRACT 1 FROM W-POS.
103200
103300*  LOADS THE MARKET-EVENTS FILE INTO EVENT-TABLE (UP TO 100     *
103400*  ROWS) - THIS IS A SHARED, RUN-WIDE TABLE, NOT PER-HOTEL.     *
103500 1300-LOAD-EVENTS.
103600     PERFORM 1310-READ-EVENT.
103700     PERFORM 1320-PROCESS-EVENT THRU 1320-X
103800         UNTIL NO-MORE-EVENTS.
103900*      EXIT POINT FOR THE PERFORM ... THRU RANGE ABOVE.          *
104000 1300-X.
104100     EXIT.
104200
104300*  ONE READ PER CALL - PERFORMED ONCE TO PRIME THE LOOP AND      *
104400*  AGAIN AT THE BOTTOM OF EVERY 1320-PROCESS-EVENT PASS.         *
104500 1310-READ-EVENT.
104600     READ MARKET-EVENTS
104700         AT END SET NO-MORE-EVENTS TO TRUE.
104800
104900 1320-PROCESS-EVENT.
105000*      TABLE IS FULL - SILENTLY STOP LOADING RATHER THAN ABEND.  *
105100     IF W-EVENT-COUNT >= 100
105200         GO TO 1320-X.
105300     ADD 1 TO W-EVENT-COUNT.
105400     MOVE EV-NAME   TO T-EVT-NAME(W-EVENT-COUNT).
105500     MOVE EV-DATE   TO T-EVT-DATE(W-EVENT-COUNT).
105600     MOVE EV-IMPACT TO T-EVT-IMPACT(W-EVENT-COUNT).
105700*      GO TO TARGET FOR THE TABLE-FULL CHECK ABOVE - EITHER WAY  *
105800*      THE NEXT EVENT IS READ BEFORE THE LOOP RE-TESTS.          *
105900 1320-X.
106000     PERFORM 1310-READ-EVENT.
106100
106200*  LOADS THE COMPETITOR RATE FEED INTO COMPETITOR-TABLE, AGAIN   *
106300*  A SHARED RUN-WIDE TABLE (UP TO 200 ROWS SURVIVE DEDUP/DISCARD)*
106400*  - SEE 1420-PROCESS-COMPETITOR FOR THE DERIVE/DEDUP/DISCARD   *
106500*  ORDER, WHICH FOLLOWS THE RULE ENGINE SPEC EXACTLY.           *
106600 1400-LOAD-COMPETITORS.
106700     PERFORM 1410-READ-COMPETITOR.
106800     PERFORM 1420-PROCESS-COMPETITOR THRU 1420-X
106900         UNTIL NO-MORE-COMPETITORS.
107000*      EXIT POINT FOR THE PERFORM ... THRU RANGE ABOVE.          *
107100 1400-X.
107200     EXIT.
107300
107400*  SAME PRIME-THE-PUMP PATTERN AS 1310-READ-EVENT ABOVE.         *
107500 1410-READ-COMPETITOR.
107600     READ COMPETITORS
107700         AT END SET NO-MORE-COMPETITORS TO TRUE.
107800
107900*  BRAND DERIVE, DEDUP, DISCARD (IN THAT ORDER PER RM SPEC).   *
108000*  EACH INCOMING ROW MUST SURVIVE ALL FOUR CHECKS BELOW BEFORE  *
108100*  IT IS ADDED TO COMPETITOR-TABLE:                             *
108200*    1) DEDUP KEY MUST BUILD (NOT ALL-SPACE NAME)                *
108300*    2) DEDUP KEY MUST NOT HAVE BEEN SEEN ALREADY THIS RUN       *
108400*    3) PRICE MUST BE POSITIVE                                  *
108500*    4) TABLE MUST HAVE ROOM (200 ROW CEILING)                  *
108600 1420-PROCESS-COMPETITOR.
108700     ADD 1 TO W-COMP-READ.
108800
108900*      BRAND IS DERIVED BY NAME-SCAN ONLY WHEN THE FEED LEFT     *
109000*      CR-BRAND BLANK - A FEED-SUPPLIED BRAND IS TRUSTED AS-IS. *
109100     IF CR-BRAND = SPACES
109200         PERFORM 1430-FIND-BRAND.
109300
109400     PERFORM 1440-BUILD-DEDUP-KEY.
109500
109600*      CHECK 1: AN ALL-SPACE KEY MEANS THE FEED SENT A BLANK OR  *
109700*      GARBAGE NAME - COUNT IT AS DROPPED, NOT AS A COMPETITOR.  *
109800     IF W-NEW-KEY = SPACES
109900         ADD 1 TO W-COMP-DROPPED
110000         GO TO 1420-X.
110100
110200*      CHECK 2: DUPLICATE OF A ROW ALREADY LOADED THIS RUN.      *
110300     PERFORM 1450-CHECK-KEY-SEEN.
110400     IF W-KEY-FOUND = 'Y'
110500         ADD 1 TO W-COMP-DROPPED
110600         GO TO 1420-X.
110700
110800*      CHECK 3: ZERO OR NEGATIVE PRICE IS NOT USABLE DATA.       *
110900     IF CR-PRICE NOT > 0
111000         ADD 1 TO W-COMP-DROPPED
111100         GO TO 1420-X.
111200
111300*      TABLE IS FULL - DROP SILENTLY, SAME AS THE EVENT TABLE.   *
111400     IF W-COMP-COUNT >= 200
111500         GO TO 1420-X.
111600
111700*      CHECK 4 PASSED - RECORD THE KEY AS SEEN AND STORE THE ROW.*
111800     ADD 1 TO W-KEY-COUNT.
111900     MOVE W-NEW-KEY TO T-SEEN-KEY(W-KEY-COUNT).
112000
112100     ADD 1 TO W-COMP-COUNT.
112200     MOVE CR-HOTEL-NAME TO T-COMP-NAME(W-COMP-COUNT).
112300     MOVE CR-PRICE      TO T-COMP-PRICE(W-COMP-COUNT).
112400     MOVE CR-STARS      TO T-COMP-STARS(W-COMP-COUNT).
112500     MOVE CR-BRAND      TO T-COMP-BRAND(W-COMP-COUNT).
112600     MOVE CR-SOURCE     TO T-COMP-SOURCE(W-COMP-COUNT).
112700
112800*      ONLY PRICES OVER $50 COUNT TOWARD THE STATISTICS - A ROW  *
112900*      CAN SURVIVE DEDUP/DISCARD AND STILL BE "NOT VALID" FOR    *
113000*      PRICING PURPOSES (E.G. A TEASER/ERROR RATE FROM THE OTA). *
113100     IF CR-PRICE > 50.00
113200         MOVE 'Y' TO T-COMP-VALID(W-COMP-COUNT)
113300         ADD 1 TO W-VALID-COUNT
113400         MOVE CR-PRICE TO T-VALID-PRICE(W-VALID-COUNT)
113500     ELSE
113600         MOVE 'N' TO T-COMP-VALID(W-COMP-COUNT).
113700*      GO TO TARGET FOR ALL FOUR DISCARD CHECKS ABOVE - THE NEXT *
113800*      COMPETITOR ROW IS ALWAYS READ HERE REGARDLESS OF OUTCOME. *
113900 1420-X.
114000     PERFORM 1410-READ-COMPETITOR.
114100
114200*  BRAND NOT SUPPLIED BY THE FEED - SCAN THE 61-ENTRY BRAND      *
114300*  TABLE FOR A SUBSTRING MATCH INSIDE THE UPPERCASED COMPETITOR  *
114400*  NAME (E.G. "HOLIDAY INN EXPRESS DOWNTOWN" MATCHES "HOLIDAY   *
114500*  INN").  NO MATCH FALLS BACK TO INDEPENDENT.                  *
114600 1430-FIND-BRAND.
114700     MOVE CR-HOTEL-NAME TO W-NAME-UC.
114800     INSPECT W-NAME-UC CONVERTING
114900         'abcdefghijklmnopqrstuvwxyz'
115000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
115100     MOVE 'N' TO W-BRAND-FOUND.
115200     PERFORM 1431-SCAN-BRAND-TABLE
115300         VARYING BRAND-IDX FROM 1 BY 1
115400             UNTIL BRAND-IDX > 61 OR W-BRAND-FOUND = 'Y'.
115500     IF W-BRAND-FOUND = 'Y'
115600         MOVE T-BRAND-NAME(W-MATCH-BRAND-IDX) TO CR-BRAND
115700     ELSE
115800         MOVE 'INDEPENDENT' TO CR-BRAND.
115900
116000*      NAME FIELD IS 40 CHARACTERS - A BRAND NAME CANNOT START   *
116100*      LATER THAN POSITION 41 MINUS ITS OWN LENGTH, HENCE        *
116200*      W-MAX-POS.  IF THE BRAND NAME IS LONGER THAN THE WHOLE    *
116300*      FIELD, SKIP IT (W-MAX-POS < 1).                           *
116400 1431-SCAN-BRAND-TABLE.
116500     COMPUTE W-MAX-POS = 41 - T-BRAND-LEN(BRAND-IDX).
116600     IF W-MAX-POS < 1
116700         GO TO 1431-X.
116800     PERFORM 1432-SCAN-POSITION
116900         VARYING W-POS FROM 1 BY 1
117000             UNTIL W-POS > W-MAX-POS OR W-BRAND-FOUND = 'Y'.
117100*      BRAND NAME TOO LONG TO FIT THE NAME FIELD - SKIP IT AND   *
117200*      LET THE NEXT TABLE ENTRY TRY.                             *
117300 1431-X.
117400     EXIT.
117500
117600*      REFERENCE MODIFICATION COMPARES THE NAME'S SUBSTRING AT   *
117700*      THE CURRENT SCAN POSITION AGAINST THE BRAND NAME, BOTH    *
117800*      TRIMMED TO THE BRAND'S TRUE LENGTH FROM 1200.             *
117900 1432-SCAN-POSITION.
118000     IF W-NAME-UC (W-POS: T-BRAND-LEN(BRAND-IDX)) =
118100        T-BRAND-NAME(BRAND-IDX) (1: T-BRAND-LEN(BRAND-IDX))
118200             MOVE 'Y' TO W-BRAND-FOUND
118300             MOVE BRAND-IDX TO W-MATCH-BRAND-IDX.
118400
118500*  DEDUP KEY IS THE FIRST THREE WORDS OF THE UPPERCASED NAME -   *
118600*  CATCHES "HILTON GARDEN INN AIRPORT" FED TWICE BY DIFFERENT    *
118700*  OTAS WITH DIFFERENT TRAILING WORDS OR PUNCTUATION.            *
118800 1440-BUILD-DEDUP-KEY.
118900     MOVE CR-HOTEL-NAME TO W-NAME-UC.
119000     INSPECT W-NAME-UC CONVERTING
119100         'abcdefghijklmnopqrstuvwxyz'
119200         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
119300     MOVE SPACES TO W-WORD1 W-WORD2 W-WORD3 W-NEW-KEY.
119400     UNSTRING W-NAME-UC DELIMITED BY SPACE
119500         INTO W-WORD1 W-WORD2 W-WORD3.
119600     STRING W-WORD1 DELIMITED BY SPACE
119700            W-WORD2 DELIMITED BY SPACE
119800            W-WORD3 DELIMITED BY SPACE
119900            INTO W-NEW-KEY.
120000
120100*  LINEAR SCAN OF THE KEYS SEEN SO FAR THIS RUN - 200 ROWS MAX   *
120200*  SO A LINEAR SCAN IS CHEAP ENOUGH, NO NEED FOR ANYTHING        *
120300*  FANCIER.                                                      *
120400 1450-CHECK-KEY-SEEN.
120500     MOVE 'N' TO W-KEY-FOUND.
120600     PERFORM 1451-SCAN-KEY
120700         VARYING KEY-IDX FROM 1 BY 1
120800             UNTIL KEY-IDX > W-KEY-COUNT OR W-KEY-FOUND = 'Y'.
120900
121000*      ONE COMPARE PER CALL AGAINST THE KEY-TABLE ROW AT KEY-IDX.*
121100 1451-SCAN-KEY.
121200     IF T-SEEN-KEY(KEY-IDX) = W-NEW-KEY
121300         MOVE 'Y' TO W-KEY-FOUND.
121400
121500*  BUBBLE SORT - COMPETITOR TABLE DESCENDING BY PRICE FOR THE  *
121600*  REPORT LISTING (SMALL TABLE, SIMPLE EXCHANGE SORT SUFFICES).*
121700 1500-SORT-COMPETITORS-DESC.
121800     IF W-COMP-COUNT < 2
121900         GO TO 1500-X.
122000     PERFORM 1510-SORT-PASS
122100         VARYING COMP-IDX FROM 1 BY 1
122200             UNTIL COMP-IDX > W-COMP-COUNT - 1.
122300 1500-X.
122400     EXIT.
122500
122600*      ONE BUBBLE-UP PASS - COMP-IDX FIXES HOW FAR DOWN THE      *
122700*      REMAINING UNSORTED PORTION OF THE TABLE RUNS THIS TIME.   *
122800 1510-SORT-PASS.
122900     PERFORM 1520-SORT-COMPARE
123000         VARYING COMP-IDX2 FROM 1 BY 1
123100             UNTIL COMP-IDX2 > W-COMP-COUNT - COMP-IDX.
123200*      OUT-OF-ORDER ADJACENT PAIR - SWAP THE WHOLE GROUP ITEM    *
123300*      THROUGH COMP-ENTRY-HOLD (SAME SHAPE AS COMP-ENTRY).       *
123400 1520-SORT-COMPARE.
123500     IF T-COMP-PRICE(COMP-IDX2) < T-COMP-PRICE(COMP-IDX2 + 1)
123600         MOVE COMP-ENTRY(COMP-IDX2)     TO COMP-ENTRY-HOLD
123700         MOVE COMP-ENTRY(COMP-IDX2 + 1)
123800             TO COMP-ENTRY(COMP-IDX2)
123900         MOVE COMP-ENTRY-HOLD
124000             TO COMP-ENTRY(COMP-IDX2 + 1).
124100
124200*  PER-HOTEL DRIVER - EVERY HOTEL ON HOTEL-CONFIG RUNS THROUGH  *
124300*  THE SAME FOUR STEPS (SEE PROGRAMMER NOTES ABOVE ENVIRONMENT  *
124400*  DIVISION): SCORE COMPETITORS, ANALYZE DEMAND, COMPUTE        *
124500*  PRICING/KPI/CONFIDENCE, THEN PRODUCE THE OVERRIDE QUOTE AND  *
124600*  UPSELL LIST.  THE COMPETITOR AND EVENT TABLES THEMSELVES ARE *
124700*  SHARED ACROSS HOTELS - ONLY THE STATISTICS COMPUTED FROM     *
124800*  THEM ARE PER-HOTEL.                                          *
124900 2000-MAINLINE.
125000     ADD 1 TO W-HOTEL-READ.
125100     PERFORM 2100-APPLY-DEFAULTS.
125200     PERFORM 2200-COMPUTE-STATS.
125300     PERFORM 2250-BUILD-ACTIVE-EVENTS.
125400     PERFORM 2300-ANALYZE-DEMAND THRU 2300-X.
125500     PERFORM 2400-CALC-PRICING.
125600     PERFORM 2420-CALC-OCCUPANCY.
125700     PERFORM 2450-CALC-KPI.
125800     PERFORM 2500-CALC-CONFIDENCE.
125900     PERFORM 2600-WRITE-RECOMMENDATION.
126000     PERFORM 2700-OVERRIDE-QUOTE.
126100     PERFORM 2800-UPSELL-LIST.
126200     PERFORM 2900-PRINT-REPORT.
126300     PERFORM 9000-READ-HOTEL.
126400*      EXIT POINT FOR THE PERFORM ... THRU RANGE IN 0000-MAIN.   *
126500 2000-X.
126600     EXIT.
126700
126800*  A HOTEL-CONFIG ROW WITH A ZERO IN ANY OF THESE FIELDS MEANS   *
126900*  THE PROPERTY MGMT SYSTEM DID NOT SUPPLY IT - SUBSTITUTE THE   *
127000*  RULE ENGINE'S HOUSE DEFAULTS RATHER THAN LET A ZERO DIVISOR   *
127100*  OR ZERO PRICE BAND FLOW INTO THE CALCULATIONS BELOW.         *
127200 2100-APPLY-DEFAULTS.
127300*      DEFAULT 100-ROOM PROPERTY.                                *
127400     IF HC-TOTAL-ROOMS = 0
127500         MOVE 100 TO HC-TOTAL-ROOMS.
127600*      DEFAULT 65% HISTORICAL OCCUPANCY.                         *
127700     IF HC-BASE-OCCUPANCY = 0
127800         MOVE 65 TO HC-BASE-OCCUPANCY.
127900*      DEFAULT $80.00 PRICE FLOOR.                               *
128000     IF HC-MIN-PRICE = 0
128100         MOVE 8000 TO HC-MIN-PRICE.
128200*      DEFAULT $500.00 PRICE CEILING.                            *
128300     IF HC-MAX-PRICE = 0
128400         MOVE 50000 TO HC-MAX-PRICE.
128500*      DEFAULT 3-STAR (MIDSCALE) CLASSIFICATION - CATCHES A      *
128600*      MISSING (0) RATING AS WELL AS ANYTHING OUTSIDE THE 1-5     *
128700*      SCALE IN ONE SHOT.                                         *
128800     IF NOT VAL-STAR-RATING
128900         MOVE 3 TO HC-STAR-RATING.
129000
129100*  COMPETITOR STATISTICS - MIN/MAX/MEAN/MEDIAN/STDEV/P25/P75.  *
129200*  WHEN THE MARKET HAS NO VALID COMPETITOR PRICES AT ALL (E.G.  *
129300*  A NEW OR REMOTE MARKET WITH NO OTA COVERAGE) WE FALL BACK TO *
129400*  A FIXED, REASONABLE-LOOKING SET OF PLACEHOLDER STATISTICS    *
129500*  RATHER THAN LET DOWNSTREAM DIVIDE-BY-ZERO OR BLANK OUT THE   *
129600*  REPORT.                                                      *
129700 2200-COMPUTE-STATS.
129800     IF W-VALID-COUNT = 0
129900         SET PRICES-ARE-INVALID TO TRUE
130000         MOVE 100.00 TO W-MIN-PRICE
130100         MOVE 300.00 TO W-MAX-PRICE
130200         MOVE 150.00 TO W-AVG-PRICE
130300         MOVE 150.00 TO W-MEDIAN-PRICE
130400         MOVE 50.00  TO W-STDDEV-PRICE
130500         MOVE 125.00 TO W-P25-PRICE
130600         MOVE 175.00 TO W-P75-PRICE
130700     ELSE
130800         SET PRICES-ARE-VALID TO TRUE
130900*          SORTING ASCENDING FIRST MEANS MIN/MAX ARE JUST THE    *
131000*          FIRST AND LAST TABLE ENTRIES, AND MEDIAN/PERCENTILE   *
131100*          LOOKUPS BELOW ARE PLAIN SUBSCRIPTING.                 *
131200         PERFORM 2210-SORT-VALID-ASC
131300         MOVE T-VALID-PRICE(1) TO W-MIN-PRICE
131400         MOVE T-VALID-PRICE(W-VALID-COUNT) TO W-MAX-PRICE
131500         PERFORM 2220-CALC-MEAN
131600         PERFORM 2230-CALC-MEDIAN
131700         PERFORM 2240-CALC-STDDEV
131800         PERFORM 2245-CALC-PERCENTILES.
131900
132000*      ALL-COMPETITOR AVERAGE (INCLUDING SUB-$50 ROWS) IS KEPT   *
132100*      SEPARATELY FROM THE VALID-PRICE STATISTICS ABOVE - USED   *
132200*      ONLY FOR THE REPORT'S INFORMATIONAL MARKET-AVERAGE LINE.  *
132300     MOVE 0 TO W-ALL-SUM-PRICE.
132400     PERFORM 2260-SUM-ALL-COMP
132500         VARYING COMP-IDX FROM 1 BY 1
132600             UNTIL COMP-IDX > W-COMP-COUNT.
132700     IF W-COMP-COUNT > 0
132800         COMPUTE W-ALL-AVG-PRICE ROUNDED =
132900             W-ALL-SUM-PRICE / W-COMP-COUNT.
133000
133100*  SAME BUBBLE SORT IDIOM AS 1500 ABOVE, JUST ASCENDING AND ON   *
133200*  THE VALID-PRICE-TABLE INSTEAD OF THE FULL COMPETITOR TABLE.  *
133300 2210-SORT-VALID-ASC.
133400     IF W-VALID-COUNT < 2
133500         GO TO 2210-X.
133600     PERFORM 2211-SORT-PASS
133700         VARYING COMP-IDX FROM 1 BY 1
133800             UNTIL COMP-IDX > W-VALID-COUNT - 1.
133900*      FEWER THAN TWO VALID PRICES - NOTHING TO SORT.            *
134000 2210-X.
134100     EXIT.
134200
134300 2211-SORT-PASS.
134400     PERFORM 2212-SORT-COMPARE
134500         VARYING COMP-IDX2 FROM 1 BY 1
134600             UNTIL COMP-IDX2 > W-VALID-COUNT - COMP-IDX.
134700
134800*  A SIMPLE 3-WAY SWAP THROUGH W-SWAP-PRICE - NO XOR TRICK, JUST *
134900*  A HOLD FIELD, SAME AS THE DESCENDING SORT IN 1520 ABOVE.      *
135000 2212-SORT-COMPARE.
135100     IF T-VALID-PRICE(COMP-IDX2) > T-VALID-PRICE(COMP-IDX2 + 1)
135200         MOVE T-VALID-PRICE(COMP-IDX2)     TO W-SWAP-PRICE
135300         MOVE T-VALID-PRICE(COMP-IDX2 + 1) TO
135400              T-VALID-PRICE(COMP-IDX2)
135500         MOVE W-SWAP-PRICE TO T-VALID-PRICE(COMP-IDX2 + 1).
135600
135700*  PLAIN ARITHMETIC MEAN OF THE VALID-PRICE TABLE ONLY - NOT THE *
135800*  ALL-COMPETITOR AVERAGE, WHICH 2260 BELOW KEEPS SEPARATE.      *
135900 2220-CALC-MEAN.
136000     MOVE 0 TO W-SUM-PRICE.
136100     PERFORM 2221-ADD-PRICE
136200         VARYING COMP-IDX FROM 1 BY 1
136300             UNTIL COMP-IDX > W-VALID-COUNT.
136400     COMPUTE W-AVG-PRICE ROUNDED = W-SUM-PRICE / W-VALID-COUNT.
136500
136600*      ONE ADD PER SURVIVING VALID PRICE.                        *
136700 2221-ADD-PRICE.
136800     ADD T-VALID-PRICE(COMP-IDX) TO W-SUM-PRICE.
136900
137000*  EVEN COUNT AVERAGES THE TWO MIDDLE ENTRIES; ODD COUNT TAKES   *
137100*  THE SINGLE MIDDLE ENTRY - TABLE IS ALREADY SORTED ASCENDING   *
137200*  BY 2210 BEFORE THIS IS CALLED.                               *
137300 2230-CALC-MEDIAN.
137400     DIVIDE W-VALID-COUNT BY 2 GIVING W-MED-Q
137500         REMAINDER W-MED-R.
137600     IF W-MED-R = 0
137700         COMPUTE W-MEDIAN-PRICE ROUNDED =
137800             (T-VALID-PRICE(W-MED-Q) +
137900              T-VALID-PRICE(W-MED-Q + 1)) / 2
138000     ELSE
138100         ADD 1 TO W-MED-Q
138200         MOVE T-VALID-PRICE(W-MED-Q) TO W-MEDIAN-PRICE.
138300
138400*  SAMPLE STANDARD DEVIATION (DIVIDE BY N-1) - A SINGLE VALID    *
138500*  PRICE HAS NO SPREAD TO MEASURE SO WE FORCE IT TO ZERO RATHER  *
138600*  THAN DIVIDE BY ZERO BELOW.                                   *
138700 2240-CALC-STDDEV.
138800     IF W-VALID-COUNT = 1
138900         MOVE 0 TO W-STDDEV-PRICE
139000         GO TO 2240-X.
139100     MOVE 0 TO W-SUM-SQ-DIFF.
139200     PERFORM 2241-ADD-SQ-DIFF
139300         VARYING COMP-IDX FROM 1 BY 1
139400             UNTIL COMP-IDX > W-VALID-COUNT.
139500     COMPUTE W-VARIANCE ROUNDED =
139600         W-SUM-SQ-DIFF / (W-VALID-COUNT - 1).
139700     PERFORM 2242-SQUARE-ROOT.
139800 2240-X.
139900     EXIT.
140000
140100*      ONE TERM OF THE SUM-OF-SQUARED-DEVIATIONS PER VALID PRICE.*
140200 2241-ADD-SQ-DIFF.
140300     COMPUTE W-SQ-DIFF ROUNDED =
140400         (T-VALID-PRICE(COMP-IDX) - W-AVG-PRICE) *
140500         (T-VALID-PRICE(COMP-IDX) - W-AVG-PRICE).
140600     ADD W-SQ-DIFF TO W-SUM-SQ-DIFF.
140700
140800*  NEWTONS METHOD SQUARE ROOT - NO INTRINSIC FUNCTION USED.    *
140900*  20 ITERATIONS CONVERGES WELL PAST THE PENNY PRECISION WE     *
141000*  NEED FOR A STDDEV EXPRESSED IN DOLLARS.                      *
141100 2242-SQUARE-ROOT.
141200     MOVE W-VARIANCE TO W-SQRT-X.
141300     IF W-SQRT-X = 0
141400         MOVE 0 TO W-STDDEV-PRICE
141500         GO TO 2242-X.
141600*      FIRST GUESS IS THE NUMBER ITSELF - CRUDE BUT NEWTON'S     *
141700*      METHOD CORRECTS QUICKLY REGARDLESS OF STARTING POINT.     *
141800     MOVE W-SQRT-X TO W-SQRT-GUESS.
141900     PERFORM 2243-NEWTON-STEP
142000         VARYING W-SQRT-ITER FROM 1 BY 1
142100             UNTIL W-SQRT-ITER > 20.
142200     MOVE W-SQRT-GUESS TO W-STDDEV-PRICE.
142300*      VARIANCE WAS ZERO - NO ITERATION NEEDED, STDDEV IS ZERO.  *
142400 2242-X.
142500     EXIT.
142600
142700*      CLASSIC NEWTON REFINEMENT: NEXT GUESS = AVERAGE OF THE    *
142800*      CURRENT GUESS AND X DIVIDED BY THE CURRENT GUESS.         *
142900 2243-NEWTON-STEP.
143000     COMPUTE W-SQRT-GUESS ROUNDED =
143100         (W-SQRT-GUESS + (W-SQRT-X / W-SQRT-GUESS)) / 2.
143200
143300*  25TH/75TH PERCENTILE ON THE SORTED VALID-PRICE TABLE - BELOW  *
143400*  4 VALID PRICES THERE ISN'T ENOUGH SPREAD TO COMPUTE A REAL    *
143500*  QUARTILE SO WE JUST USE MIN/MAX AS STAND-INS.                *
143600 2245-CALC-PERCENTILES.
143700     IF W-VALID-COUNT >= 4
143800         COMPUTE W-P25-IDX = W-VALID-COUNT / 4
143900         ADD 1 TO W-P25-IDX
144000         COMPUTE W-P75-IDX = (3 * W-VALID-COUNT) / 4
144100         ADD 1 TO W-P75-IDX
144200         MOVE T-VALID-PRICE(W-P25-IDX) TO W-P25-PRICE
144300         MOVE T-VALID-PRICE(W-P75-IDX) TO W-P75-PRICE
144400     ELSE
144500         MOVE T-VALID-PRICE(1) TO W-P25-PRICE
144600         MOVE T-VALID-PRICE(W-VALID-COUNT) TO W-P75-PRICE.
144700
144800*      EVERY SURVIVING COMPETITOR ROW COUNTS HERE, VALID OR NOT -*
144900*      THIS FEEDS THE INFORMATIONAL MARKET-AVERAGE LINE ONLY.    *
145000 2260-SUM-ALL-COMP.
145100     ADD T-COMP-PRICE(COMP-IDX) TO W-ALL-SUM-PRICE.
145200
145300*  STANDARD (CALENDAR) EVENTS + FILE EVENTS FOR THE TARGET     *
145400*  DATE ONLY GO INTO THE ACTIVE LIST USED BY THE DEMAND CALC.  *
145500 2250-BUILD-ACTIVE-EVENTS.
145600     MOVE 0 TO W-ACTIVE-EVT-COUNT.
145700     PERFORM 2251-COPY-FILE-EVENT
145800         VARYING EVT-IDX FROM 1 BY 1
145900             UNTIL EVT-IDX > W-EVENT-COUNT.
146000     PERFORM 2252-STD-EVENTS.
146100*      2252 ADDS THE STANDING CALENDAR EVENTS (WEEKEND/SEASON/   *
146200*      HOLIDAY) ON TOP OF WHATEVER FILE EVENTS JUST LOADED ABOVE.*
146300
146400*      ONLY A FILE EVENT DATED EXACTLY ON THE TARGET DATE MAKES  *
146500*      THE ACTIVE LIST - THE 30-ROW CEILING IS PLENTY FOR ONE DAY*
146600 2251-COPY-FILE-EVENT.
146700     IF T-EVT-DATE(EVT-IDX) = RUN-DATE-STR
146800        AND W-ACTIVE-EVT-COUNT < 30
146900             ADD 1 TO W-ACTIVE-EVT-COUNT
147000             MOVE T-EVT-NAME(EVT-IDX)
147100                 TO T-ACT-NAME(W-ACTIVE-EVT-COUNT)
147200             MOVE T-EVT-DATE(EVT-IDX)
147300                 TO T-ACT-DATE(W-ACTIVE-EVT-COUNT)
147400             MOVE T-EVT-IMPACT(EVT-IDX)
147500                 TO T-ACT-IMPACT(W-ACTIVE-EVT-COUNT).
147600
147700 2252-STD-EVENTS.
147800*  WEEKEND TRAVEL - FRI, SAT OR SUN (DOW 5,6,7).  W-D-DOW AND   *
147900*  W-TGT-MM/DD WERE SET ONCE AT 1000-INIT FROM THE RUN DATE.   *
148000     IF WEEKEND-DAY
148100         PERFORM 2253-ADD-STD-EVENT
148200         MOVE 'WEEKEND TRAVEL            '  TO T-ACT-NAME
148300             (W-ACTIVE-EVT-COUNT)
148400         MOVE 'MEDIUM' TO T-ACT-IMPACT(W-ACTIVE-EVT-COUNT).
148500
148600*  HOLIDAY TABLE LOOKUP ON TARGET MONTH-DAY.                   *
148700     PERFORM 2254-CHECK-HOLIDAY
148800         VARYING HOL-IDX FROM 1 BY 1
148900             UNTIL HOL-IDX > 10.
149000
149100*  SUMMER SEASON - JUN, JUL, AUG.                              *
149200     IF W-TGT-MM = 6 OR W-TGT-MM = 7 OR W-TGT-MM = 8
149300         PERFORM 2253-ADD-STD-EVENT
149400         MOVE 'SUMMER SEASON                          '
149500              TO T-ACT-NAME(W-ACTIVE-EVT-COUNT)
149600         MOVE 'MEDIUM' TO T-ACT-IMPACT(W-ACTIVE-EVT-COUNT).
149700
149800*  WINTER BUSINESS TRAVEL - DEC/JAN/FEB WEEKDAY ONLY.          *
149900     IF (W-TGT-MM = 12 OR W-TGT-MM = 1 OR W-TGT-MM = 2)
150000        AND W-D-DOW < 5
150100             PERFORM 2253-ADD-STD-EVENT
150200             MOVE 'WINTER BUSINESS TRAVEL                 '
150300                  TO T-ACT-NAME(W-ACTIVE-EVT-COUNT)
150400             MOVE 'LOW   ' TO T-ACT-IMPACT(W-ACTIVE-EVT-COUNT).
150500
150600*  SHARED HELPER FOR THE THREE STANDARD-CALENDAR EVENTS ABOVE -  *
150700*  BUMPS THE COUNT AND STAMPS THE DATE; THE CALLER FILLS IN THE  *
150800*  NAME AND IMPACT ITSELF SINCE THOSE DIFFER PER EVENT TYPE.     *
150900 2253-ADD-STD-EVENT.
151000     IF W-ACTIVE-EVT-COUNT < 30
151100         ADD 1 TO W-ACTIVE-EVT-COUNT
151200         MOVE RUN-DATE-STR TO T-ACT-DATE(W-ACTIVE-EVT-COUNT).
151300
151400*  ONE TABLE ENTRY PER CALL - PERFORMED FOR ALL 10 HOLIDAY-TABLE *
151500*  ROWS; AT MOST ONE CAN MATCH THE TARGET MONTH-DAY.             *
151600 2254-CHECK-HOLIDAY.
151700     MOVE W-TGT-MM TO W-CHK-MMDD (1:2).
151800     MOVE W-TGT-DD TO W-CHK-MMDD (3:2).
151900     IF W-CHK-MMDD = H-MMDD(HOL-IDX)
152000        AND W-ACTIVE-EVT-COUNT < 30
152100             ADD 1 TO W-ACTIVE-EVT-COUNT
152200             MOVE H-NAME(HOL-IDX)
152300                 TO T-ACT-NAME(W-ACTIVE-EVT-COUNT)
152400             MOVE RUN-DATE-STR
152500                 TO T-ACT-DATE(W-ACTIVE-EVT-COUNT)
152600             MOVE H-IMPACT(HOL-IDX)
152700                 TO T-ACT-IMPACT(W-ACTIVE-EVT-COUNT).
152800
152900*  DEMAND ANALYZER - EVENTS, DAY-OF-WEEK, SEASON, LEAD TIME.    *
153000*  LEAD TIME IS ALWAYS 0 - THE RUN DATE IS THE ONLY STAY DATE  *
153100*  THIS RUN PRICES - BUT THE BUCKET TEST IS KEPT AS WRITTEN SO *
153200*  A FUTURE STAY-DATE FEED NEEDS NO CHANGE HERE.               *
153300 2300-ANALYZE-DEMAND.
153400     MOVE 1 TO W-MULTIPLIER.
153500     MOVE 0 TO W-EVENT-H-COUNT W-EVENT-M-COUNT.
153600     MOVE 0 TO W-LEAD-DAYS.
153700     PERFORM 2310-COUNT-IMPACTS
153800         VARYING EVT-IDX FROM 1 BY 1
153900             UNTIL EVT-IDX > W-ACTIVE-EVT-COUNT.
154000
154100*      HIGH-IMPACT EVENTS OUTRANK MEDIUM - EACH ADDITIONAL HIGH  *
154200*      EVENT ADDS ANOTHER 10% ON TOP OF THE BASE 25% PEAK BUMP.  *
154300     IF W-EVENT-H-COUNT > 0
154400         COMPUTE W-MULTIPLIER ROUNDED = W-MULTIPLIER *
154500             (1.25 + (W-EVENT-H-COUNT * 0.10))
154600         MOVE 'PEAK  ' TO W-DEMAND-LEVEL
154700     ELSE
154800*          NO HIGH-IMPACT EVENTS BUT AT LEAST ONE MEDIUM ONE -   *
154900*          SMALLER BASE BUMP (10%) PLUS 5% PER ADDITIONAL EVENT. *
155000         IF W-EVENT-M-COUNT > 0
155100             COMPUTE W-MULTIPLIER ROUNDED = W-MULTIPLIER *
155200                 (1.10 + (W-EVENT-M-COUNT * 0.05))
155300             MOVE 'HIGH  ' TO W-DEMAND-LEVEL
155400         ELSE
155500*              NO QUALIFYING EVENTS AT ALL - BASELINE DEMAND.    *
155600             MOVE 'MEDIUM' TO W-DEMAND-LEVEL.
155700
155800*  DAY-OF-WEEK MULTIPLIER FROM DOW-TABLE (TARGET DAY, SET IN   *
155900*  2260 ABOVE AND STILL HELD IN W-D-DOW).                      *
156000     COMPUTE W-MULTIPLIER ROUNDED =
156100         W-MULTIPLIER * DOW-MULT(W-D-DOW).
156200
156300*  SEASON - SUMMER (+15%) AND DECEMBER HOLIDAY TRAVEL (+20%)     *
156400*  BOTH ADD DEMAND; THE SLOW JAN/FEB SHOULDER SEASON SUBTRACTS   *
156500*  DEMAND (-10%) INSTEAD.  ALL OTHER MONTHS ARE UNCHANGED.      *
156600     IF W-TGT-MM = 6 OR W-TGT-MM = 7 OR W-TGT-MM = 8
156700         COMPUTE W-MULTIPLIER ROUNDED = W-MULTIPLIER * 1.15
156800     ELSE
156900         IF W-TGT-MM = 12
157000             COMPUTE W-MULTIPLIER ROUNDED = W-MULTIPLIER * 1.20
157100         ELSE
157200             IF W-TGT-MM = 1 OR W-TGT-MM = 2
157300                 COMPUTE W-MULTIPLIER ROUNDED =
157400                     W-MULTIPLIER * 0.90.
157500
157600*  LEAD TIME - W-LEAD-DAYS IS ALWAYS ZERO IN THIS RUN (SEE THE   *
157700*  PARAGRAPH BANNER ABOVE), SO THIS ALWAYS TAKES THE <= 3        *
157800*  LAST-MINUTE-BOOKING BRANCH (+15%) UNTIL A FUTURE STAY-DATE    *
157900*  FEED GIVES W-LEAD-DAYS A REAL VALUE.                         *
158000     IF W-LEAD-DAYS <= 3
158100         COMPUTE W-MULTIPLIER ROUNDED = W-MULTIPLIER * 1.15
158200     ELSE
158300         IF W-LEAD-DAYS > 60
158400             COMPUTE W-MULTIPLIER ROUNDED =
158500                 W-MULTIPLIER * 0.95.
158600*      EXIT POINT FOR THE PERFORM ... THRU RANGE IN 2000-MAINLINE*
158700 2300-X.
158800     EXIT.
158900
159000*  TALLIES HIGH- VS MEDIUM-IMPACT ACTIVE EVENTS - LOW-IMPACT     *
159100*  EVENTS STILL PRINT ON THE REPORT BUT DO NOT MOVE DEMAND.      *
159200 2310-COUNT-IMPACTS.
159300     IF T-ACT-IMPACT(EVT-IDX) = 'HIGH' OR
159400        T-ACT-IMPACT(EVT-IDX) = 'HIGH  '
159500             ADD 1 TO W-EVENT-H-COUNT.
159600     IF T-ACT-IMPACT(EVT-IDX) = 'MEDIUM'
159700             ADD 1 TO W-EVENT-M-COUNT.
159800
159900*  OPTIMAL PRICING ENGINE - A LUXURY PROPERTY (4-5 STAR) PRICES  *
160000*  AT THE MARKET'S TOP QUARTILE, A MIDSCALE PROPERTY (3 STAR)    *
160100*  AT THE MEDIAN, AND EVERYTHING ELSE AT THE BOTTOM QUARTILE -   *
160200*  WITH NO VALID COMPETITOR PRICES AT ALL, FALL BACK TO A FLAT   *
160300*  $40-PER-STAR FORMULA OFF AN $80 BASE.                        *
160400 2400-CALC-PRICING.
160500     IF PRICES-ARE-VALID
160600         IF HC-STAR-RATING >= 4
160700             MOVE W-P75-PRICE TO W-BASE-PRICE
160800         ELSE
160900             IF HC-STAR-RATING = 3
161000                 MOVE W-MEDIAN-PRICE TO W-BASE-PRICE
161100             ELSE
161200                 MOVE W-P25-PRICE TO W-BASE-PRICE
161300     ELSE
161400         COMPUTE W-BASE-PRICE =
161500             80 + ((HC-STAR-RATING - 1) * 40).
161600
161700*      THE WHOLE DEMAND SIDE OF THE ENGINE COLLAPSES TO ONE      *
161800*      NUMBER HERE - BASE PRICE TIMES W-MULTIPLIER FROM 2300.    *
161900     COMPUTE W-CALC-PRICE ROUNDED =
162000         W-BASE-PRICE * W-MULTIPLIER.
162100
162200*      CLAMP TO THE HOTEL'S OWN MIN/MAX BAND FROM HOTEL-CONFIG - *
162300*      THE CALCULATED PRICE NEVER LEAVES THIS BAND REGARDLESS OF *
162400*      HOW EXTREME THE DEMAND MULTIPLIER GOT.                    *
162500     IF W-CALC-PRICE < HC-MIN-PRICE
162600         MOVE HC-MIN-PRICE TO W-REC-PRICE
162700     ELSE
162800         IF W-CALC-PRICE > HC-MAX-PRICE
162900             MOVE HC-MAX-PRICE TO W-REC-PRICE
163000         ELSE
163100             MOVE W-CALC-PRICE TO W-REC-PRICE.
163200
163300*      MARKET POSITION IS A READER-FACING LABEL ONLY - IT PLAYS  *
163400*      NO PART IN THE PRICE ITSELF, JUST THE REPORT NARRATIVE.   *
163500     IF W-REC-PRICE > W-AVG-PRICE * 1.10
163600         MOVE 'PREMIUM    ' TO W-MARKET-POSITION
163700     ELSE
163800         IF W-REC-PRICE < W-AVG-PRICE * 0.90
163900             MOVE 'VALUE      ' TO W-MARKET-POSITION
164000         ELSE
164100             MOVE 'COMPETITIVE' TO W-MARKET-POSITION.
164200
164300*  OCCUPANCY PROJECTOR - STARTS FROM THE HOTEL'S OWN HISTORICAL  *
164400*  BASE OCCUPANCY, THEN ADJUSTS FOR DEMAND LEVEL AND FOR HOW     *
164500*  AGGRESSIVELY WE PRICED ABOVE/BELOW THE MARKET AVERAGE.        *
164600 2420-CALC-OCCUPANCY.
164700     MOVE HC-BASE-OCCUPANCY TO W-OCCUPANCY.
164800
164900     EVALUATE W-DEMAND-LEVEL
165000         WHEN 'PEAK  '
165100             COMPUTE W-OCCUPANCY ROUNDED = W-OCCUPANCY * 1.30
165200         WHEN 'HIGH  '
165300             COMPUTE W-OCCUPANCY ROUNDED = W-OCCUPANCY * 1.15
165400         WHEN 'LOW   '
165500             COMPUTE W-OCCUPANCY ROUNDED = W-OCCUPANCY * 0.85
165600         WHEN OTHER
165700             CONTINUE.
165800
165900*      PRICED WELL ABOVE MARKET TRADES OFF SOME OCCUPANCY FOR    *
166000*      RATE; PRICED WELL BELOW MARKET BUYS BACK OCCUPANCY - THE  *
166100*      FIVE BANDS BELOW ARE A SLIDING SCALE ON THAT TRADEOFF.    *
166200     IF PRICES-ARE-VALID AND W-AVG-PRICE > 0
166300         COMPUTE W-OCC-RATIO ROUNDED =
166400             W-REC-PRICE / W-AVG-PRICE
166500         IF W-OCC-RATIO > 1.30
166600             COMPUTE W-OCCUPANCY ROUNDED = W-OCCUPANCY * 0.75
166700         ELSE
166800             IF W-OCC-RATIO > 1.15
166900                 COMPUTE W-OCCUPANCY ROUNDED =
167000                     W-OCCUPANCY * 0.85
167100             ELSE
167200                 IF W-OCC-RATIO > 1.05
167300                     COMPUTE W-OCCUPANCY ROUNDED =
167400                         W-OCCUPANCY * 0.92
167500                 ELSE
167600                     IF W-OCC-RATIO < 0.85
167700                         COMPUTE W-OCCUPANCY ROUNDED =
167800                             W-OCCUPANCY * 1.20
167900                     ELSE
168000                         IF W-OCC-RATIO < 0.95
168100                             COMPUTE W-OCCUPANCY ROUNDED =
168200                                 W-OCCUPANCY * 1.10.
168300
168400*      OCCUPANCY NEVER REPORTS BELOW 25% OR ABOVE 95% - BOTH     *
168500*      ENDS ARE UNREALISTIC FOR A SINGLE NIGHT AND WOULD LOOK    *
168600*      LIKE A SYSTEM ERROR ON THE REPORT.                        *
168700     IF W-OCCUPANCY > 95.0
168800         MOVE 95.0 TO W-OCCUPANCY.
168900     IF W-OCCUPANCY < 25.0
169000         MOVE 25.0 TO W-OCCUPANCY.
169100
169200*  ADR/REVPAR/REVENUE - STANDARD HOTEL INDUSTRY KPI BLOCK.       *
169300 2450-CALC-KPI.
169400     COMPUTE W-ROOMS-SOLD =
169500         (HC-TOTAL-ROOMS * W-OCCUPANCY) / 100.
169600     MOVE W-REC-PRICE TO W-ADR.
169700     COMPUTE W-REVPAR ROUNDED = W-ADR * W-OCCUPANCY / 100.
169800     COMPUTE W-REVENUE ROUNDED = W-ROOMS-SOLD * W-ADR.
169900     ADD W-REVENUE TO W-GT-REVENUE.
170000
170100*  CONFIDENCE SCORER - STARTS AT A NEUTRAL 0.50 AND EARNS POINTS *
170200*  FOR HOW MUCH DATA BACKED THIS RECOMMENDATION: MORE            *
170300*  COMPETITORS, MORE ACTIVE EVENTS, AND A TIGHTER (LOWER)        *
170400*  STANDARD DEVIATION ALL RAISE CONFIDENCE.  CAPPED AT 0.95 -    *
170500*  WE NEVER CLAIM CERTAINTY.                                     *
170600 2500-CALC-CONFIDENCE.
170700     MOVE 0.50 TO W-CONFIDENCE.
170800
170900*      COMPETITOR-COUNT TIER - MORE SURVIVING ROWS MEANS A RICHER*
171000*      SAMPLE TO BASE STATISTICS ON.                             *
171100     IF W-COMP-COUNT >= 20
171200         ADD 0.25 TO W-CONFIDENCE
171300     ELSE
171400         IF W-COMP-COUNT >= 10
171500             ADD 0.20 TO W-CONFIDENCE
171600         ELSE
171700             IF W-COMP-COUNT >= 5
171800                 ADD 0.15 TO W-CONFIDENCE
171900             ELSE
172000                 IF W-COMP-COUNT > 0
172100                     ADD 0.10 TO W-CONFIDENCE.
172200
172300*      ACTIVE-EVENT TIER - MORE CORROBORATING EVENTS MEANS THE   *
172400*      DEMAND CALL IS LESS LIKELY TO BE A FLUKE.                 *
172500     IF W-ACTIVE-EVT-COUNT >= 5
172600         ADD 0.15 TO W-CONFIDENCE
172700     ELSE
172800         IF W-ACTIVE-EVT-COUNT >= 2
172900             ADD 0.10 TO W-CONFIDENCE
173000         ELSE
173100             IF W-ACTIVE-EVT-COUNT > 0
173200                 ADD 0.05 TO W-CONFIDENCE.
173300
173400*      NO VALID PRICES MEANS NO REAL STDDEV TO JUDGE - FORCE A   *
173500*      HIGH CHECK VALUE SO THE STDDEV BONUS BELOW NEVER FIRES.   *
173600     IF PRICES-ARE-INVALID
173700         MOVE 100 TO W-STDDEV-CHECK
173800     ELSE
173900         MOVE W-STDDEV-PRICE TO W-STDDEV-CHECK.
174000
174100*      TIGHT-SPREAD TIER - A LOW STDDEV MEANS THE MARKET ITSELF  *
174200*      AGREES ON PRICE, SO WE TRUST OUR OWN NUMBER MORE.         *
174300     IF W-STDDEV-CHECK < 30
174400         ADD 0.10 TO W-CONFIDENCE
174500     ELSE
174600         IF W-STDDEV-CHECK < 50
174700             ADD 0.05 TO W-CONFIDENCE.
174800
174900*      HARD CEILING - CONFIDENCE NEVER REPORTS AS CERTAIN.       *
175000     IF W-CONFIDENCE > 0.95
175100         MOVE 0.95 TO W-CONFIDENCE.
175200
175300*  WRITES ONE RECOMMENDATION RECORD TO PRICEREC PER HOTEL - THIS *
175400*  IS THE SYSTEM-OF-RECORD OUTPUT; THE PRINTED REPORT BELOW IS   *
175500*  FOR HUMAN REVIEW ONLY AND IS NOT READ BACK BY ANY PROGRAM.    *
175600 2600-WRITE-RECOMMENDATION.
175700     MOVE HC-LOCATION       TO REC-LOCATION.
175800     MOVE RUN-DATE-STR      TO REC-TARGET-DATE.
175900     MOVE W-REC-PRICE       TO REC-PRICE.
176000     MOVE W-OCCUPANCY       TO REC-OCCUPANCY.
176100     MOVE W-REVPAR          TO REC-REVPAR.
176200     MOVE W-ADR             TO REC-ADR.
176300     MOVE W-REVENUE         TO REC-REVENUE.
176400     MOVE W-CONFIDENCE      TO REC-CONFIDENCE.
176500     MOVE W-DEMAND-LEVEL    TO REC-DEMAND-LEVEL.
176600     MOVE W-MARKET-POSITION TO REC-MARKET-POSITION.
176700     WRITE REC-REC.
176800     ADD 1 TO W-REC-WRITTEN.
176900
177000*  PRICE-OVERRIDE RANKER - TARGET PRICE TO ACHIEVE THE DESK'S  *
177100*  REQUESTED MARKET RANK (W-OVERRIDE-RANK-P, A SHOP PARAMETER).  *
177200 2700-OVERRIDE-QUOTE.
177300     IF W-COMP-COUNT = 0
177400         MOVE HC-MIN-PRICE TO W-OVERRIDE-PRICE
177500         GO TO 2700-CLAMP.
177600
177700     IF W-OVERRIDE-RANK-P = 1
177800         COMPUTE W-OVERRIDE-PRICE ROUNDED =
177900             T-COMP-PRICE(1) * 1.05
178000     ELSE
178100         IF W-OVERRIDE-RANK-P <= W-COMP-COUNT
178200             COMPUTE W-OVERRIDE-PRICE ROUNDED =
178300                 (T-COMP-PRICE(W-OVERRIDE-RANK-P - 1) +
178400                  T-COMP-PRICE(W-OVERRIDE-RANK-P)) / 2
178500         ELSE
178600             COMPUTE W-OVERRIDE-PRICE ROUNDED =
178700                 T-COMP-PRICE(W-COMP-COUNT) * 0.95.
178800
178900*  SAME MIN/MAX BAND CLAMP AS THE REGULAR RECOMMENDATION, THEN   *
179000*  A SEPARATE OCCUPANCY/LABEL PROJECTION FOR THE OVERRIDE QUOTE  *
179100*  - KEPT SEPARATE FROM 2420-CALC-OCCUPANCY BECAUSE THE SALES    *
179200*  DESK'S QUOTE CAN DIFFER SUBSTANTIALLY FROM THE SYSTEM'S OWN   *
179300*  RECOMMENDATION AND NEEDS ITS OWN OCCUPANCY ESTIMATE.          *
179400 2700-CLAMP.
179500     IF W-OVERRIDE-PRICE < HC-MIN-PRICE
179600         MOVE HC-MIN-PRICE TO W-OVERRIDE-PRICE.
179700     IF W-OVERRIDE-PRICE > HC-MAX-PRICE
179800         MOVE HC-MAX-PRICE TO W-OVERRIDE-PRICE.
179900
180000     MOVE HC-BASE-OCCUPANCY TO W-OVERRIDE-OCC.
180100*      SAME FIVE-BAND SLIDING SCALE AS 2420-CALC-OCCUPANCY, BUT  *
180200*      ALSO STAMPS A HUMAN-READABLE LABEL FOR THE OVERRIDE BLOCK *
180300*      ON THE REPORT - THE REGULAR RECOMMENDATION HAS NO SUCH    *
180400*      LABEL, ONLY W-MARKET-POSITION FROM 2400.                  *
180500     IF W-ALL-AVG-PRICE > 0
180600         COMPUTE W-OVR-RATIO ROUNDED =
180700             W-OVERRIDE-PRICE / W-ALL-AVG-PRICE
180800         IF W-OVR-RATIO > 1.20
180900             COMPUTE W-OVERRIDE-OCC ROUNDED =
181000                 W-OVERRIDE-OCC * 0.85
181100             MOVE 'PREMIUM'          TO W-OVERRIDE-LABEL
181200         ELSE
181300             IF W-OVR-RATIO > 1.05
181400                 COMPUTE W-OVERRIDE-OCC ROUNDED =
181500                     W-OVERRIDE-OCC * 0.92
181600                 MOVE 'UPSCALE'      TO W-OVERRIDE-LABEL
181700             ELSE
181800                 IF W-OVR-RATIO < 0.85
181900                     COMPUTE W-OVERRIDE-OCC ROUNDED =
182000                         W-OVERRIDE-OCC * 1.15
182100                     MOVE 'VALUE'    TO W-OVERRIDE-LABEL
182200                 ELSE
182300                     IF W-OVR-RATIO < 0.95
182400                         COMPUTE W-OVERRIDE-OCC ROUNDED =
182500                             W-OVERRIDE-OCC * 1.08
182600                         MOVE 'COMPETITIVE-VALUE'
182700                             TO W-OVERRIDE-LABEL
182800                     ELSE
182900                         MOVE 'COMPETITIVE'
183000                             TO W-OVERRIDE-LABEL.
183100
183200*      SAME 25%-95% FLOOR/CEILING IDEA AS THE REGULAR OCCUPANCY, *
183300*      BUT THE OVERRIDE FLOOR IS 30% - A SALES-DESK QUOTE IS     *
183400*      NEVER ALLOWED TO IMPLY A NEAR-EMPTY HOUSE.                *
183500     IF W-OVERRIDE-OCC > 95.0
183600         MOVE 95.0 TO W-OVERRIDE-OCC.
183700     IF W-OVERRIDE-OCC < 30.0
183800         MOVE 30.0 TO W-OVERRIDE-OCC.
183900
184000     MOVE W-OVERRIDE-PRICE TO W-OVERRIDE-ADR.
184100     COMPUTE W-OVERRIDE-REVPAR ROUNDED =
184200         W-OVERRIDE-ADR * W-OVERRIDE-OCC / 100.
184300
184400*  UPSELL OPPORTUNITY GENERATOR - THE STATIC UPSELL-TABLE TIERS  *
184500*  (LOADED AT COMPILE TIME IN WORKING-STORAGE) COVER EARLY       *
184600*  CHECK-IN, LATE CHECK-OUT AND SEASONAL PACKAGES; THESE THREE   *
184700*  DYNAMIC PRICES SCALE WITH STAR RATING AND ARE PRINTED         *
184800*  SEPARATELY BY 2940 BELOW.                                     *
184900 2800-UPSELL-LIST.
185000     COMPUTE W-UPS-CHECKIN  = 25 + (HC-STAR-RATING * 5).
185100     COMPUTE W-UPS-CHECKOUT = 30 + (HC-STAR-RATING * 5).
185200     COMPUTE W-UPS-WIFI     = 10 + (HC-STAR-RATING * 2).
185300
185400*  PER-HOTEL REPORT BLOCK - LOCATION, COMPETITOR LISTING,        *
185500*  STATISTICS, ACTIVE EVENTS, RECOMMENDATION, KPI, OVERRIDE      *
185600*  QUOTE AND UPSELL LIST, IN THAT ORDER, EACH SEPARATED BY A     *
185700*  BLANK-LINE ADVANCE.                                           *
185800 2900-PRINT-REPORT.
185900*      LOCATION/DATE BANNER FOR THIS HOTEL'S BLOCK.              *
186000     MOVE HC-LOCATION    TO O-LOCATION.
186100     MOVE RUN-DATE-STR   TO O-TARGET-DATE.
186200     WRITE PRTLINE FROM LOCATION-LINE
186300         AFTER ADVANCING 2 LINES.
186400*      COMPETITOR LISTING - ONE LINE PER SURVIVING ROW.          *
186500     WRITE PRTLINE FROM COMP-HEADING-LINE
186600         AFTER ADVANCING 2 LINES.
186700     PERFORM 2910-PRINT-COMPETITOR
186800         VARYING COMP-IDX FROM 1 BY 1
186900             UNTIL COMP-IDX > W-COMP-COUNT.
187000
187100*      MARKET STATISTICS SUMMARY LINE FROM 2200-COMPUTE-STATS.   *
187200     MOVE W-VALID-COUNT    TO O-STAT-COUNT.
187300     MOVE W-MIN-PRICE      TO O-STAT-MIN.
187400     MOVE W-MAX-PRICE      TO O-STAT-MAX.
187500     MOVE W-AVG-PRICE      TO O-STAT-AVG.
187600     MOVE W-MEDIAN-PRICE   TO O-STAT-MEDIAN.
187700     MOVE W-STDDEV-PRICE   TO O-STAT-STDDEV.
187800     WRITE PRTLINE FROM STATS-LINE
187900         AFTER ADVANCING 2 LINES.
188000
188100*      ACTIVE EVENTS LISTING FROM 2250-BUILD-ACTIVE-EVENTS.      *
188200     WRITE PRTLINE FROM EVT-HEADING-LINE
188300         AFTER ADVANCING 2 LINES.
188400     PERFORM 2920-PRINT-EVENT
188500         VARYING EVT-IDX FROM 1 BY 1
188600             UNTIL EVT-IDX > W-ACTIVE-EVT-COUNT.
188700
188800*      HEADLINE RECOMMENDATION FROM 2400-CALC-PRICING AND        *
188900*      2500-CALC-CONFIDENCE.                                     *
189000     MOVE W-REC-PRICE       TO O-REC-PRICE.
189100     MOVE W-DEMAND-LEVEL    TO O-REC-DEMAND.
189200     MOVE W-MULTIPLIER      TO O-REC-MULT.
189300     MOVE W-MARKET-POSITION TO O-REC-POSN.
189400     MOVE W-CONFIDENCE      TO O-REC-CONF.
189500     WRITE PRTLINE FROM REC-BLOCK-LINE-1
189600         AFTER ADVANCING 2 LINES.
189700
189800*      KPI BLOCK FROM 2420-CALC-OCCUPANCY AND 2450-CALC-KPI.     *
189900     MOVE W-OCCUPANCY TO O-KPI-OCC.
190000     MOVE W-ADR       TO O-KPI-ADR.
190100     MOVE W-REVPAR    TO O-KPI-REVPAR.
190200     MOVE W-ROOMS-SOLD TO O-KPI-ROOMS.
190300     MOVE W-REVENUE   TO O-KPI-REVENUE.
190400     WRITE PRTLINE FROM KPI-BLOCK-LINE
190500         AFTER ADVANCING 2 LINES.
190600
190700*      SALES DESK OVERRIDE QUOTE FROM 2700-OVERRIDE-QUOTE.       *
190800     MOVE W-OVERRIDE-RANK-P  TO O-OVR-RANK.
190900     MOVE W-OVERRIDE-PRICE TO O-OVR-PRICE.
191000     MOVE W-OVERRIDE-OCC   TO O-OVR-OCC.
191100     MOVE W-OVERRIDE-LABEL TO O-OVR-LABEL.
191200     WRITE PRTLINE FROM OVERRIDE-BLOCK-LINE
191300         AFTER ADVANCING 2 LINES.
191400
191500*      UPSELL LIST - TIERED TABLE OFFERS THEN THE THREE DYNAMIC  *
191600*      PRICES.                                                   *
191700     WRITE PRTLINE FROM UPSELL-HEADING-LINE
191800         AFTER ADVANCING 2 LINES.
191900     PERFORM 2930-PRINT-UPSELL
192000         VARYING UPS-IDX FROM 1 BY 1
192100             UNTIL UPS-IDX > 10.
192200     PERFORM 2940-PRINT-DYNAMIC-UPSELL.
192300
192400*  ONE LINE PER SURVIVING COMPETITOR ROW, DESCENDING PRICE ORDER *
192500*  (1500 SORTED THE TABLE BEFORE ANY HOTEL WAS PROCESSED).      *
192600 2910-PRINT-COMPETITOR.
192700     MOVE T-COMP-NAME(COMP-IDX)   TO O-COMP-NAME.
192800     MOVE T-COMP-BRAND(COMP-IDX)  TO O-COMP-BRAND.
192900     MOVE T-COMP-STARS(COMP-IDX)  TO O-COMP-STARS.
193000     MOVE T-COMP-PRICE(COMP-IDX)  TO O-COMP-PRICE.
193100     MOVE T-COMP-SOURCE(COMP-IDX) TO O-COMP-SOURCE.
193200     WRITE PRTLINE FROM COMP-DETAIL-LINE
193300         AFTER ADVANCING 1 LINE
193400             AT EOP PERFORM 9100-HEADINGS.
193500
193600*  ONE LINE PER ACTIVE EVENT BUILT BY 2250-BUILD-ACTIVE-EVENTS.  *
193700 2920-PRINT-EVENT.
193800     MOVE T-ACT-NAME(EVT-IDX)   TO O-EVT-NAME.
193900     MOVE T-ACT-DATE(EVT-IDX)   TO O-EVT-DATE.
194000     MOVE T-ACT-IMPACT(EVT-IDX) TO O-EVT-IMPACT.
194100     WRITE PRTLINE FROM EVT-DETAIL-LINE
194200         AFTER ADVANCING 1 LINE
194300             AT EOP PERFORM 9100-HEADINGS.
194400
194500*  TIERED UPSELL TABLE FILTER - H/M/L GATE ON THE HOTEL'S STAR   *
194600*  RATING, S/W GATE ON THE TARGET DATE'S SEASON (SEE UPSELL-     *
194700*  TABLE'S TIER-CODE LEGEND IN WORKING-STORAGE); ANY ROW THAT    *
194800*  DOES NOT APPLY TO THIS HOTEL/DATE IS SKIPPED ENTIRELY.        *
194900 2930-PRINT-UPSELL.
195000*      TIER H IS 4/5-STAR PROPERTIES ONLY.                       *
195100     IF UPS-TIER(UPS-IDX) = 'H' AND HC-STAR-RATING < 4
195200         GO TO 2930-X.
195300*      TIER M IS 3-STAR PROPERTIES ONLY.                         *
195400     IF UPS-TIER(UPS-IDX) = 'M' AND HC-STAR-RATING NOT = 3
195500         GO TO 2930-X.
195600*      TIER L IS BELOW 3-STAR PROPERTIES ONLY.                   *
195700     IF UPS-TIER(UPS-IDX) = 'L' AND HC-STAR-RATING >= 3
195800         GO TO 2930-X.
195900*      TIER S (SUMMER) ONLY OFFERS IN JUN/JUL/AUG.               *
196000     IF UPS-TIER(UPS-IDX) = 'S' AND
196100        (W-TGT-MM < 6 OR W-TGT-MM > 8)
196200         GO TO 2930-X.
196300*      TIER W (WINTER) ONLY OFFERS IN DEC/JAN/FEB.               *
196400     IF UPS-TIER(UPS-IDX) = 'W' AND
196500        NOT (W-TGT-MM = 12 OR W-TGT-MM = 1 OR W-TGT-MM = 2)
196600         GO TO 2930-X.
196700
196800*      ROW PASSED ITS TIER GATE - PRINT IT.                      *
196900     MOVE UPS-NAME(UPS-IDX)  TO O-UPS-NAME.
197000     MOVE UPS-PRICE(UPS-IDX) TO O-UPS-PRICE.
197100     WRITE PRTLINE FROM UPSELL-DETAIL-LINE
197200         AFTER ADVANCING 1 LINE
197300             AT EOP PERFORM 9100-HEADINGS.
197400*      GO TO TARGET FOR EVERY TIER GATE ABOVE - A ROW THAT FAILS *
197500*      ITS GATE SIMPLY SKIPS THE PRINT AND THE LOOP MOVES ON.    *
197600 2930-X.
197700     EXIT.
197800
197900*  THE THREE STAR-RATING-SCALED UPSELL PRICES FROM 2800 ALWAYS   *
198000*  PRINT, REGARDLESS OF TIER FILTERING - EVERY HOTEL OFFERS      *
198100*  EARLY CHECK-IN, LATE CHECK-OUT AND WIFI UPGRADES.            *
198200 2940-PRINT-DYNAMIC-UPSELL.
198300     MOVE 'EARLY CHECK-IN GUARANTEE'     TO O-UPS-NAME.
198400     MOVE W-UPS-CHECKIN                  TO O-UPS-PRICE.
198500     WRITE PRTLINE FROM UPSELL-DETAIL-LINE
198600         AFTER ADVANCING 1 LINE.
198700*      SECOND DYNAMIC ITEM.                                      *
198800     MOVE 'LATE CHECK-OUT PLUS'          TO O-UPS-NAME.
198900     MOVE W-UPS-CHECKOUT                 TO O-UPS-PRICE.
199000     WRITE PRTLINE FROM UPSELL-DETAIL-LINE
199100         AFTER ADVANCING 1 LINE.
199200*      THIRD DYNAMIC ITEM.                                      *
199300     MOVE 'PREMIUM WIFI PACKAGE'         TO O-UPS-NAME.
199400     MOVE W-UPS-WIFI                     TO O-UPS-PRICE.
199500     WRITE PRTLINE FROM UPSELL-DETAIL-LINE
199600         AFTER ADVANCING 1 LINE.
199700
199800*  GRAND TOTALS BLOCK - READ-VS-DROPPED COMPETITOR COUNTS LET    *
199900*  OPS SPOT A BAD FEED (HIGH DROP RATE) WITHOUT OPENING THE      *
200000*  FULL REPORT; W-GT-REVENUE IS THE RUN-WIDE PROJECTED REVENUE  *
200100*  ACCUMULATED ACROSS EVERY HOTEL AT 2450-CALC-KPI.              *
200200 3000-CLOSING.
200300     PERFORM 9100-HEADINGS.
200400     WRITE PRTLINE FROM CONTROL-TOTALS-LINE-1
200500         AFTER ADVANCING 3 LINES.
200600
200700     MOVE W-COMP-READ    TO O-GT-COMP-READ.
200800     MOVE W-COMP-DROPPED TO O-GT-COMP-DROPPED.
200900     MOVE W-REC-WRITTEN  TO O-GT-REC-WRITTEN.
201000     MOVE W-GT-REVENUE   TO O-GT-REVENUE.
201100     WRITE PRTLINE FROM CONTROL-TOTALS-LINE-2
201200         AFTER ADVANCING 2 LINES.
201300
201400     CLOSE HOTEL-CONFIG COMPETITORS MARKET-EVENTS
201500           RECOMMENDATION PRTOUT.
201600
201700*      RUN-COMPLETE SWITCH FLIPS ONLY AFTER EVERY FILE CLOSES   *
201800*      CLEAN - SAME IDEA ALREADY IN USE ON HRPE02 AND HRPE04,   *
201900*      SO OPERATIONS CAN TELL A CLEAN RUN FROM AN ABEND'D ONE   *
202000*      BY DUMPING WORKING STORAGE IN THE JOB LOG.                *
202100     SET RUN-COMPLETED-OK TO TRUE.
202200
202300*  READS ONE HOTEL-CONFIG ROW - CALLED ONCE AT INIT AND AGAIN   *
202400*  AT THE BOTTOM OF EVERY MAINLINE PASS (PRIME-THE-PUMP READ    *
202500*  PATTERN).                                                    *
202600 9000-READ-HOTEL.
202700     READ HOTEL-CONFIG
202800         AT END SET NO-MORE-HOTELS TO TRUE.
202900
203000*  PAGE HEADINGS - CALLED ONCE PER HOTEL AND AGAIN ON EVERY     *
203100*  END-OF-PAGE OVERFLOW (SEE THE AT EOP CLAUSES ON THE DETAIL   *
203200*  LINE WRITES ABOVE).  C-PCTR IS A COMP PAGE COUNTER THAT      *
203300*  NEVER RESETS FOR THE LIFE OF THE RUN.                        *
203400 9100-HEADINGS.
203500     ADD 1 TO C-PCTR.
203600     MOVE C-PCTR TO O-PCTR.
203700     WRITE PRTLINE FROM COMPANY-TITLE
203800         AFTER ADVANCING TOP-OF-FORM.
203900
