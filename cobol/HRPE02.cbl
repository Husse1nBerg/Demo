000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     HRPE02.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   IHCC DATA PROCESSING.
000500 DATE-WRITTEN.   4/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - REVENUE MGMT USE ONLY.
000800******************************************************************
000900*  HRPE02 - DEMAND FORECAST RUN.                                *
001000*  PRODUCES A SHORT-RANGE (N-DAY) DEMAND-LEVEL FORECAST FROM    *
001100*  DAY-OF-WEEK AND HOLIDAY PATTERNS ONLY - NO COMPETITOR OR     *
001200*  EVENT FEED IS READ BY THIS PROGRAM.  ONE FORECAST RECORD IS  *
001300*  WRITTEN PER FORECAST DATE, PLUS A PRINTED FORECAST REPORT    *
001400*  WITH A FINAL TOTALS-BY-DEMAND-LEVEL BREAK.                   *
001500*                                                                *
001600*  THIS RUN IS THE DESK'S "LOOK-AHEAD" REPORT - IT DOES NOT RE- *
001700*  PRICE ANYTHING, IT ONLY FLAGS WHICH OF THE NEXT FEW NIGHTS    *
001800*  ARE LIKELY TO SELL OUT SO THE DESK CAN WATCH THEM BY HAND.    *
001900*  HRPE01 IS STILL THE RUN THAT WRITES THE PRICE QUOTE ITSELF.   *
002000*                                                                *
002100*  CHANGE LOG                                                   *
002200*  ---------------------------------------------------------   *
002300*  04/11/87  LC  0002  ORIGINAL PROGRAM - 7 DAY FORECAST.       * LC0002  
002400*                      BUILT OFF THE SAME DOW IDEA AS THE       * LC0002  
002500*                      PRICING RUN, BUT WITHOUT THE COMPETITOR  * LC0002  
002600*                      FEED - DESK JUST WANTED TO SEE WHICH     * LC0002  
002700*                      NIGHTS TO WATCH.                         * LC0002  
002800*  06/02/87  LC  0006  ADDED DAY-NAME TABLE SO THE REPORT SHOWS * LC0006  
002900*                      "SATURDAY" INSTEAD OF A DOW NUMBER - DESK* LC0006  
003000*                      COULDN'T READ THE NUMBERED VERSION.      * LC0006  
003100*  09/02/88  LC  0014  ADDED HOLIDAY OVERRIDE TABLE.  HOLIDAYS   *LC0014  
003200*                      THAT FALL OUTSIDE THE NORMAL WEEKEND     * LC0014  
003300*                      PATTERN WERE BEING FORECAST AS LOW/MED   * LC0014  
003400*                      AND THE DESK GOT CAUGHT SHORT TWICE.     * LC0014  
003500*  03/06/90  RG  0022  ADDED TOTALS-BY-DEMAND-LEVEL BREAK AT    * RG0022  
003600*                      REQUEST OF REVENUE MGR (RM-90-009) SO    * RG0022  
003700*                      THE WEEKLY STAFFING MEETING COULD SEE A  * RG0022  
003800*                      ONE-LINE SUMMARY WITHOUT COUNTING THE     *RG0022  
003900*                      DETAIL LINES BY HAND.                    * RG0022  
004000*  07/19/93  LC  0026  WIDENED FCT-DRIVER FROM 30 TO 40 CHARS - * LC0026  
004100*                      "WINTER BUSINESS TRAVEL" STYLE DRIVER    * LC0026  
004200*                      TEXT FROM HRPE01 WAS TRUNCATING WHEN THE * LC0026  
004300*                      TWO FILES WERE COMPARED SIDE BY SIDE.    * LC0026  
004400*  12/29/98  RG  0030  Y2K - FCT-DATE AND RUN-DATE-STR ARE      * RG0030  
004500*                      4-DIGIT YEAR; VERIFIED WITH TEST DECK    * RG0030  
004600*                      98-Y2K.                                  * RG0030  
004700*  06/14/00  RG  0033  PARAMETERIZED FORECAST WINDOW            * RG0033  
004800*                      (W-FORECAST-DAYS) - WAS HARD-CODED 7.    * RG0033  
004900*                      REVENUE MGR WANTED A 14-DAY LOOK-AHEAD   * RG0033  
005000*                      ON BIG CONVENTION WEEKS WITHOUT A CODE   * RG0033  
005100*                      CHANGE EACH TIME.                        * RG0033  
005200*  03/11/96  LC  0028  PULLED THE HOLIDAY TABLE BOUND OUT OF    * LC0028  
005300*                      THE PERFORM STATEMENT AND INTO A 77-     * LC0028  
005400*                      LEVEL (W-MAX-HOLIDAYS) AFTER THE TABLE   * LC0028  
005500*                      WAS ALMOST EXTENDED TO 6 ENTRIES WITHOUT * LC0028  
005600*                      TOUCHING THE LOOP LIMIT - WANTED THE TWO * LC0028  
005700*                      TO MOVE TOGETHER FROM NOW ON.            * LC0028  
005800*  08/22/97  RG  0029  ADDED W-RUN-OK-SWITCH.  OPERATIONS WANTED* RG0029  
005900*                      A SINGLE FIELD THEY COULD INSPECT IN A   * RG0029  
006000*                      DUMP TO CONFIRM THE FORECAST LOOP RAN TO * RG0029  
006100*                      COMPLETION RATHER THAN ABENDING PARTWAY  * RG0029  
006200*                      THROUGH THE WINDOW - SET TO 'N' THE      * RG0029  
006300*                      MOMENT ANY DAY'S PROCESSING IS ENTERED   * RG0029  
006400*                      AND BACK TO 'Y' ONLY AFTER THE WHOLE     * RG0029  
006500*                      WINDOW COMPLETES CLEANLY.                * RG0029  
006600*  01/09/01  RG  0035  WIDENED O-TOT-WRITTEN FROM ZZ9 TO KEEP UP* RG0035  
006700*                      WITH THE 14-DAY WINDOW - A FULL WINDOW   * RG0035  
006800*                      OF WRITES WAS BUTTING UP AGAINST THE OLD * RG0035  
006900*                      3-DIGIT EDIT FIELD ON LARGE PROPERTIES.  * RG0035  
007000******************************************************************
007100*  PROGRAMMER NOTES (RG, 12/29/98) -                            *
007200*  THIS PROGRAM DELIBERATELY DUPLICATES THE DOW-NAME AND        *
007300*  HOLIDAY IDEAS FROM HRPE01 RATHER THAN SHARING A COPYBOOK WITH*
007400*  IT.  THE TWO HOLIDAY LISTS ARE NOT THE SAME LENGTH AND ARE   *
007500*  MAINTAINED FOR DIFFERENT PURPOSES - HRPE01'S LIST DRIVES A   *
007600*  RATE OVERRIDE, THIS ONE ONLY FLAGS A STAFFING WATCH DATE -   *
007700*  SO A SHARED COPYBOOK WOULD JUST INVITE SOMEBODY TO "FIX" ONE *
007800*  RUN BY EDITING THE OTHER RUN'S ENTRY BY MISTAKE.  LEAVE THEM *
007900*  SEPARATE UNLESS THE DESK ASKS FOR THEM TO BE MERGED.         *
008000******************************************************************
008100*  RUN AND FILE NOTES -                                         *
008200*  THIS PROGRAM IS SCHEDULED IMMEDIATELY BEHIND HRPE01 IN THE   *
008300*  OVERNIGHT STREAM.  IT DOES NOT DEPEND ON HRPE01'S OUTPUT AND *
008400*  HRPE01 DOES NOT DEPEND ON THIS ONE - THE TWO COULD RUN IN    *
008500*  EITHER ORDER, OR IN PARALLEL ON TWO INITIATORS, BUT OPERATIONS*
008600*  HAS ALWAYS RUN THEM BACK TO BACK SO THE DESK GETS BOTH        *
008700*  REPORTS TOGETHER FIRST THING IN THE MORNING.                 *
008800*                                                                *
008900*  FCSTOUT IS PICKED UP BY THE FRONT-DESK WATCH-LIST LOAD JOB -  *
009000*  DO NOT CHANGE FCT-REC'S LAYOUT WITHOUT CLEARING IT WITH THAT  *
009100*  JOB'S OWNER FIRST (CURRENTLY THE FRONT-OFFICE SYSTEMS TEAM). *
009200*  FCSTRPT IS FOR THE WEEKLY STAFFING MEETING ONLY AND CAN BE   *
009300*  RESHAPED FREELY SINCE NOTHING DOWNSTREAM READS IT BACK IN.   *
009400*                                                                *
009500*  THE FORECAST WINDOW (W-FORECAST-DAYS) DEFAULTS TO 7 BUT HAS  *
009600*  BEEN RUN AS HIGH AS 21 BY HAND-PATCHING THE WORKING-STORAGE  *
009700*  VALUE CLAUSE FOR A SPECIAL CONVENTION WEEK REQUEST - IF THIS *
009800*  EVER BECOMES A STANDING REQUEST, MOVE IT TO A PARM CARD      *
009900*  INSTEAD OF A RECOMPILE.  NO ONE HAS ASKED FOR THAT YET.      *
010000******************************************************************
010100 ENVIRONMENT DIVISION.
010200 CONFIGURATION SECTION.
010300*  C01 DRIVES THE PRINTER'S TOP-OF-FORM SKIP - SAME MNEMONIC    *
010400*  USED BY EVERY REPORT PROGRAM IN THE SHOP.  REFERENCED BY     *
010500*  9100-HEADINGS' "AFTER ADVANCING TOP-OF-FORM" CLAUSE.         *
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM.
010800
010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100*  TWO FILES ONLY - NO HOTEL MASTER, NO COMPETITOR FEED, NO      *
011200*  EVENT CALENDAR.  IF THIS PROGRAM EVER NEEDS TO FORECAST BY    *
011300*  PROPERTY INSTEAD OF BY PATTERN, HOTEL-CONFIG WILL HAVE TO BE  *
011400*  ADDED HERE THE SAME WAY IT APPEARS IN HRPE01/03/04.           *
011500
011600*  FORECAST-OUT FEEDS THE DESK'S WATCH-LIST SCREEN OVERNIGHT;   *
011700*  IT IS THE ONLY FILE THIS PROGRAM WRITES BESIDES THE PRINT    *
011800*  IMAGE.  NO HOTEL-CONFIG, COMPETITOR OR EVENT FILE IS READ    *
011900*  HERE - THE FORECAST IS PATTERN-BASED, NOT HOTEL-SPECIFIC.    *
012000     SELECT FORECAST-OUT
012100         ASSIGN TO 'FCSTOUT'
012200         ORGANIZATION IS LINE SEQUENTIAL.
012300
012400*  PRTOUT IS THE HARD-COPY FORECAST REPORT - SAME 132-BYTE PRINT *
012500*  IMAGE CONVENTION USED BY EVERY REPORT PROGRAM IN THIS SUITE.  *
012600     SELECT PRTOUT
012700         ASSIGN TO 'FCSTRPT'
012800         ORGANIZATION IS RECORD SEQUENTIAL.
012900
013000 DATA DIVISION.
013100 FILE SECTION.
013200*  BOTH FILES ARE WRITE-ONLY IN THIS PROGRAM - NOTHING IS EVER   *
013300*  READ BACK IN DURING THE SAME RUN.                             *
013400
013500*  ONE FCT-REC PER FORECAST DATE - DATE, DEMAND LEVEL, AND THE   *
013600*  ONE-LINE "WHY" TEXT THE DESK SEES ON THE WATCH-LIST SCREEN.  *
013700*  LINE SEQUENTIAL SO THE LOAD JOB ON THE FRONT-OFFICE SIDE CAN  *
013800*  READ IT WITH A PLAIN TEXT EDITOR WHEN SOMETHING LOOKS WRONG.  *
013900 FD  FORECAST-OUT
014000     LABEL RECORD IS STANDARD
014100     DATA RECORD IS FCT-REC
014200     RECORD CONTAINS 66 CHARACTERS.
014300
014400 01  FCT-REC.
014500*      STAY DATE, CCYY-MM-DD, BUILT FROM RUN-DATE-STR BELOW.     *
014600     05  FCT-DATE                PIC X(10).
014700*      ONE OF PEAK/HIGH/MEDIUM/LOW - SEE 2100-CLASSIFY-DAY.      *
014800     05  FCT-DEMAND-LEVEL        PIC X(6).
014900*      SHORT "WHY" TEXT THE DESK SEES ON THE WATCH-LIST SCREEN.  *
015000     05  FCT-DRIVER              PIC X(40).
015100*      SPARE - WIDENED ONCE ALREADY (07/19/93), LEFT ROOM FOR    *
015200*      A SECOND DRIVER REASON CODE SHOULD THE DESK ASK FOR ONE.  *
015300     05  FILLER                  PIC X(10).
015400
015500*  60-LINE PAGE, FOOTING ZONE AT LINE 55 - LEAVES 5 LINES FOR    *
015600*  THE TOTALS BLOCK TO FORCE A PAGE BREAK RATHER THAN SQUEEZE IN *
015700*  AT THE BOTTOM OF A PARTIALLY-FILLED DETAIL PAGE.              *
015800 FD  PRTOUT
015900     LABEL RECORD IS OMITTED
016000     RECORD CONTAINS 132 CHARACTERS
016100     LINAGE IS 60 WITH FOOTING AT 55
016200     DATA RECORD IS PRTLINE.
016300
016400*  GENERIC 132-BYTE PRINT SLOT - FILLED FROM WHICHEVER REPORT    *
016500*  LINE GROUP IS BEING WRITTEN THIS PASS (COMPANY-TITLE,        *
016600*  FCT-HEADING-LINE, FCT-DETAIL-LINE, OR THE TOTALS LINES).      *
016700 01  PRTLINE                     PIC X(132).
016800
016900 WORKING-STORAGE SECTION.
017000******************************************************************
017100*  WORKING-STORAGE IS LAID OUT ROUGHLY IN THE ORDER IT IS USED - *
017200*  COUNTERS AND SWITCHES FIRST, THEN THE FIXED LOOKUP TABLES,    *
017300*  THEN THE DATE-ARITHMETIC SCRATCH AREAS, THEN THE REPORT LINE  *
017400*  LAYOUTS LAST.  KEEP NEW FIELDS NEAR THE GROUP THEY BELONG TO  *
017500*  RATHER THAN TACKING THEM ON AT THE BOTTOM OF THE DIVISION.    *
017600******************************************************************
017700
017800*  RUN COUNTERS AND THE FORECAST WINDOW SIZE.  W-FORECAST-DAYS  *
017900*  USED TO BE A LITERAL 7 IN THE 0000-MAIN PERFORM - SEE THE    *
018000*  06/14/00 CHANGE LOG ENTRY ABOVE.                             *
018100 01  WORK-AREA.
018200*      PAGE COUNTER FOR THE FORECAST REPORT HEADING.             *
018300     05  C-PCTR                  PIC 99    COMP VALUE 0.
018400*      VARYING SUBSCRIPT FOR THE 0000-MAIN FORECAST LOOP.        *
018500     05  SUB-DAY                 PIC 9(3)  COMP VALUE 0.
018600*      HOW MANY NIGHTS AHEAD TO FORECAST - SEE 06/14/00 ENTRY.    
018700     05  W-FORECAST-DAYS         PIC 9(3)  COMP VALUE 7.
018800*      SUBSCRIPT INTO HOLIDAY-OVERRIDE-TABLE.                    *
018900     05  HOL-IDX                 PIC 9(2)  COMP VALUE 0.
019000*      'Y' ONCE 2151 FINDS A MATCH, STOPS THE TABLE SCAN EARLY.   
019100     05  W-HOLIDAY-HIT           PIC X     VALUE 'N'.
019200         88  HOLIDAY-WAS-FOUND       VALUE 'Y'.
019300*      TODAY'S MMDD, BUILT EACH PASS FOR THE HOLIDAY LOOKUP.      
019400     05  W-CHK-MMDD              PIC X(4).
019500*      COUNT OF FCT-RECs WRITTEN THIS RUN - GOES ON THE TOTALS   *
019600*      LINE SO THE DESK CAN CONFIRM THE FULL WINDOW WENT OUT.    *
019700     05  W-FCT-WRITTEN           PIC 9(5)  COMP VALUE 0.
019800*      RUNNING COUNTS BY DEMAND LEVEL FOR THE RM-90-009 BREAK.    
019900     05  W-PEAK-COUNT            PIC 9(3)  COMP VALUE 0.
020000     05  W-HIGH-COUNT            PIC 9(3)  COMP VALUE 0.
020100     05  W-MEDIUM-COUNT          PIC 9(3)  COMP VALUE 0.
020200     05  W-LOW-COUNT             PIC 9(3)  COMP VALUE 0.
020300
020400*  77-LEVEL STANDALONE ITEMS - PULLED OUT OF WORK-AREA SO THE   *
020500*  HOLIDAY TABLE BOUND AND THE "THIS RUN IS STILL GOOD" SWITCH  *
020600*  ARE EASY TO SPOT AT A GLANCE DURING A WALKTHROUGH.           *
020700*      MUST MATCH THE OCCURS 5 ON HO-ENTRY BELOW.                *
020800 77  W-MAX-HOLIDAYS              PIC 9(2)  COMP VALUE 5.
020900*      'Y' = LAST FULL FORECAST WINDOW COMPLETED CLEANLY.        *
021000 77  W-RUN-OK-SWITCH             PIC X     VALUE 'Y'.
021100     88  RUN-COMPLETED-OK           VALUE 'Y'.
021200
021300*  HOLIDAY OVERRIDE TABLE - ONLY THESE 5 DATES FORCE A PEAK     *
021400*  FORECAST; THE FULL 10-DATE CALENDAR TABLE LIVES IN HRPE01.  *
021500*  THIS SHORT LIST IS DELIBERATELY NOT KEPT IN SYNC WITH THAT   *
021600*  ONE - THE FORECASTER ONLY CARES ABOUT DATES THAT ACTUALLY    *
021700*  MOVE THE DESK'S STAFFING DECISION, NOT EVERY MINOR OBSERVANCE*
021800 01  HOLIDAY-OVERRIDE-INFO.
021900*          JAN 1 - MOST TRAVEL PARTIES CHECK OUT NEW YEAR'S DAY, *
022000*          BUT THE NIGHT ITSELF STILL RUNS PEAK FROM NYE.        *
022100     05  FILLER          PIC X(34)  VALUE
022200         '0101NEW YEARS DAY                 '.
022300*          JUL 1 - CROSS-BORDER LEISURE TRAFFIC FROM CANADA.     *
022400     05  FILLER          PIC X(34)  VALUE
022500         '0701CANADA DAY                    '.
022600*          JUL 4 - THE BIGGEST SUMMER LEISURE HOLIDAY ON THE     *
022700*          CALENDAR FOR THIS PROPERTY TYPE.                      *
022800     05  FILLER          PIC X(34)  VALUE
022900         '0704INDEPENDENCE DAY              '.
023000*          DEC 25 - FAMILY TRAVEL, BOOKED WELL IN ADVANCE.       *
023100     05  FILLER          PIC X(34)  VALUE
023200         '1225CHRISTMAS DAY                 '.
023300*          DEC 31 - THE DESK'S SINGLE BUSIEST NIGHT OF THE YEAR. *
023400     05  FILLER          PIC X(34)  VALUE
023500         '1231NEW YEARS EVE                 '.
023600*  TABLE VIEW OF THE HOLIDAY LIST ABOVE - HO-MMDD IS THE 4-BYTE  *
023700*  COMPARE KEY, HO-NAME IS THE DRIVER TEXT MOVED TO THE REPORT  *
023800*  WHEN A MATCH IS FOUND IN 2151-CHECK-ONE-HOLIDAY.              *
023900 01  HOLIDAY-OVERRIDE-TABLE REDEFINES HOLIDAY-OVERRIDE-INFO.
024000     05  HO-ENTRY OCCURS 5.
024100         10  HO-MMDD             PIC X(4).
024200         10  HO-NAME             PIC X(30).
024300
024400*  DAY NAME TABLE, INDEXED BY OUR DOW NUMBERING (1=MON..7=SUN). *
024500*  ADDED 06/02/87 SO THE DETAIL LINE CAN CARRY A READABLE DAY   *
024600*  NAME INSTEAD OF THE RAW DOW DIGIT - SEE 2100-CLASSIFY-DAY.   *
024700 01  DOW-NAME-INFO.
024800*          ENTRY 1 OF 7 - MONDAY.                                *
024900     05  FILLER          PIC X(9)   VALUE 'MONDAY   '.
025000*          ENTRY 2 OF 7 - TUESDAY.                                
025100     05  FILLER          PIC X(9)   VALUE 'TUESDAY  '.
025200*          ENTRY 3 OF 7 - WEDNESDAY (9 CHARS, NO PAD NEEDED).    *
025300     05  FILLER          PIC X(9)   VALUE 'WEDNESDAY'.
025400*          ENTRY 4 OF 7 - THURSDAY.                               
025500     05  FILLER          PIC X(9)   VALUE 'THURSDAY '.
025600*          ENTRY 5 OF 7 - FRIDAY.                                 
025700     05  FILLER          PIC X(9)   VALUE 'FRIDAY   '.
025800*          ENTRY 6 OF 7 - SATURDAY.                               
025900     05  FILLER          PIC X(9)   VALUE 'SATURDAY '.
026000*          ENTRY 7 OF 7 - SUNDAY.                                 
026100     05  FILLER          PIC X(9)   VALUE 'SUNDAY   '.
026200*  TABLE VIEW OF DOW-NAME-INFO - SUBSCRIPTED BY W-D-DOW (1-7)    *
026300*  IN 2100-CLASSIFY-DAY'S STRING STATEMENTS.                    *
026400 01  DOW-NAME-TABLE REDEFINES DOW-NAME-INFO.
026500     05  DOW-NAME                PIC X(9)  OCCURS 7.
026600
026700*  SYSTEM DATE, CAPTURED ONCE AT 1000-INIT AND USED AS THE      *
026800*  FIRST FORECAST DATE.  EVERY SUBSEQUENT DATE IS DERIVED BY    *
026900*  STEPPING FORWARD ONE DAY AT A TIME - SEE DATE-STEP-AREA.     *
027000 01  CURRENT-DATE-AND-TIME.
027100*      FUNCTION CURRENT-DATE RETURNS A 21-BYTE STRING; ONLY THE  *
027200*      FIRST 8 (CCYYMMDD) ARE OF INTEREST TO THIS PROGRAM.       *
027300     05  I-DATE.
027400         10  I-YY                PIC 9(4).
027500         10  I-MM                PIC 99.
027600         10  I-DD                PIC 99.
027700*      TIME-OF-DAY AND OFFSET PORTION OF THE INTRINSIC - NOT     *
027800*      REFERENCED ANYWHERE IN THIS PROGRAM, KEPT ONLY SO THE     *
027900*      GROUP MOVE FROM FUNCTION CURRENT-DATE LINES UP BYTE FOR   *
028000*      BYTE WITH WHAT THE INTRINSIC ACTUALLY RETURNS.            *
028100     05  I-TIME                  PIC X(11).
028200
028300*  WORKING COPY OF THE DATE BEING FORECAST THIS PASS - STEPPED  *
028400*  FORWARD ONE DAY EACH TIME THROUGH 2000-MAINLINE.             *
028500 01  DATE-STEP-AREA.
028600*      YEAR, MONTH, DAY OF THE FORECAST DATE CURRENTLY IN        *
028700*      PROGRESS THROUGH 2000-MAINLINE.                          *
028800     05  W-D-YY                  PIC 9(4)  COMP VALUE 0.
028900     05  W-D-MM                  PIC 99    COMP VALUE 0.
029000     05  W-D-DD                  PIC 99    COMP VALUE 0.
029100*      1=MONDAY THROUGH 7=SUNDAY, THE SHOP'S OWN NUMBERING.      *
029200     05  W-D-DOW                 PIC 9     COMP VALUE 0.
029300         88  WEEKEND-DAY             VALUE 5 THRU 7.
029400     05  FILLER                  PIC X(4).
029500
029600*  SCRATCH FIELDS FOR ZELLER'S CONGRUENCE - RUN ONCE AT INIT TO *
029700*  GET THE DAY-OF-WEEK OF THE RUN DATE; SEE 1050-CALC-RUN-DOW.  *
029800 01  ZELLER-AREA.
029900*      ADJUSTED MONTH/YEAR - JAN/FEB COUNT AS MONTHS 13/14 OF    *
030000*      THE PRIOR YEAR IN ZELLER'S FORMULA.                      *
030100     05  W-Z-Y                   PIC 9(4)  COMP VALUE 0.
030200     05  W-Z-M                   PIC 99    COMP VALUE 0.
030300*      CENTURY (J) AND YEAR-OF-CENTURY (K) PIECES OF W-Z-Y.      *
030400     05  W-Z-J                   PIC 99    COMP VALUE 0.
030500     05  W-Z-K                   PIC 99    COMP VALUE 0.
030600*      THE THREE INTEGER-DIVISION TERMS OF THE FORMULA, KEPT     *
030700*      SEPARATE SO EACH ONE TRUNCATES ON ITS OWN, NOT COMBINED.  *
030800     05  W-Z-T1                  PIC 9(3)  COMP VALUE 0.
030900     05  W-Z-T2                  PIC 9(3)  COMP VALUE 0.
031000     05  W-Z-T3                  PIC 9(3)  COMP VALUE 0.
031100*      RAW (UNREDUCED) ZELLER TOTAL BEFORE THE MOD 7.            *
031200     05  W-Z-RAW                 PIC 9(5)  COMP VALUE 0.
031300     05  W-Z-Q                   PIC 9(5)  COMP VALUE 0.
031400*      ZELLER'S H - 0=SAT..6=FRI - REMAPPED BY 1060 BELOW.       *
031500     05  W-Z-H                   PIC 9     COMP VALUE 0.
031600     05  FILLER                  PIC X(4).
031700
031800*  SCRATCH FIELDS FOR THE LEAP-YEAR CHECK USED BY THE ONE-DAY   *
031900*  FORWARD STEP (8500-LEAP-CHECK) - DIV BY 4/100/400.           *
032000 01  LEAP-AREA.
032100*      QUOTIENT IS NEVER USED - ONLY THE THREE REMAINDERS ARE;   *
032200*      KEPT SO THE THREE DIVIDE STATEMENTS STAY SYMMETRICAL.     *
032300     05  W-LP-Q                  PIC 9(4)  COMP VALUE 0.
032400*      ZERO WHEN THE YEAR DIVIDES EVENLY BY 4.                   *
032500     05  W-LP-R4                 PIC 99    COMP VALUE 0.
032600*      ZERO WHEN THE YEAR IS A CENTURY YEAR (1900, 2000...).     *
032700     05  W-LP-R100               PIC 99    COMP VALUE 0.
032800*      ZERO WHEN THE YEAR DIVIDES EVENLY BY 400.                 *
032900     05  W-LP-R400               PIC 9(3)  COMP VALUE 0.
033000     05  FILLER                  PIC X(4).
033100
033200*  DAYS-IN-MONTH TABLE FOR THE FORWARD DATE STEP.  FEBRUARY'S   *
033300*  ENTRY IS OVERWRITTEN IN PLACE BY 8500-LEAP-CHECK EACH TIME   *
033400*  THE YEAR CHANGES OR ROLLS INTO A NEW FEBRUARY.               *
033500*  SUBSCRIPTED 1-12 BY MONTH NUMBER - NO SEPARATE INDEX FIELD   *
033600*  IS NEEDED SINCE W-D-MM ITSELF IS ALREADY IN THAT RANGE.      *
033700 01  MONTH-DAYS-INFO.
033800*          JAN.                                                  *
033900     05  FILLER                  PIC 99  VALUE 31.
034000*          FEB - BASE VALUE; OVERWRITTEN BY 8500-LEAP-CHECK       
034100*          EVERY TIME IT RUNS.                                   *
034200     05  FILLER                  PIC 99  VALUE 28.
034300*          MAR.                                                  *
034400     05  FILLER                  PIC 99  VALUE 31.
034500*          APR.                                                  *
034600     05  FILLER                  PIC 99  VALUE 30.
034700*          MAY.                                                  *
034800     05  FILLER                  PIC 99  VALUE 31.
034900*          JUN.                                                  *
035000     05  FILLER                  PIC 99  VALUE 30.
035100*          JUL.                                                  *
035200     05  FILLER                  PIC 99  VALUE 31.
035300*          AUG.                                                  *
035400     05  FILLER                  PIC 99  VALUE 31.
035500*          SEP.                                                  *
035600     05  FILLER                  PIC 99  VALUE 30.
035700*          OCT.                                                  *
035800     05  FILLER                  PIC 99  VALUE 31.
035900*          NOV.                                                  *
036000     05  FILLER                  PIC 99  VALUE 30.
036100*          DEC.                                                  *
036200     05  FILLER                  PIC 99  VALUE 31.
036300 01  MONTH-DAYS-TABLE REDEFINES MONTH-DAYS-INFO.
036400     05  MONTH-DAYS              PIC 99  OCCURS 12.
036500
036600*  THE CURRENT FORECAST DATE, REBUILT EACH PASS THROUGH         *
036700*  2000-MAINLINE FROM DATE-STEP-AREA AND WRITTEN TO BOTH THE    *
036800*  OUTPUT FILE AND THE PRINT DETAIL LINE AS A DASHED STRING.    *
036900 01  RUN-DATE-GROUP.
037000*      CCYY-MM-DD PIECES, DASHED TOGETHER FOR THE REPORT AND     *
037100*      THE OUTPUT FILE - THE -STR REDEFINES BELOW IS WHAT        *
037200*      ACTUALLY MOVES OUT TO FCT-DATE AND O-FCT-DATE.            *
037300     05  W-RDS-YY                PIC 9(4).
037400     05  FILLER                  PIC X       VALUE '-'.
037500     05  W-RDS-MM                PIC 99.
037600     05  FILLER                  PIC X       VALUE '-'.
037700     05  W-RDS-DD                PIC 99.
037800*  FLAT 10-BYTE VIEW OF RUN-DATE-GROUP - THIS IS WHAT ACTUALLY   *
037900*  MOVES TO FCT-DATE AND O-FCT-DATE EACH PASS.                   *
038000 01  RUN-DATE-STR REDEFINES RUN-DATE-GROUP
038100         PIC X(10).
038200
038300*  THE DEMAND LEVEL AND DRIVER TEXT WORKED OUT FOR THE CURRENT  *
038400*  FORECAST DATE BEFORE IT IS MOVED OUT TO FCT-REC/PRINT LINE.  *
038500 01  FORECAST-AREA.
038600*      SET BY 2100-CLASSIFY-DAY, MAY BE OVERRIDDEN TO PEAK BY    *
038700*      2150-HOLIDAY-OVERRIDE BEFORE IT IS WRITTEN OUT.           *
038800     05  W-FCT-LEVEL             PIC X(6).
038900*      THE ONE-LINE EXPLANATION TEXT FOR THE DEMAND LEVEL ABOVE. *
039000     05  W-FCT-DRIVER            PIC X(40).
039100
039200*  PAGE HEADING LINE - COMPANY TITLE, RUN DATE, AND PAGE NUMBER.*
039300*  PRINTED ONCE AT 1000-INIT AND AGAIN EVERY TIME 9100-HEADINGS *
039400*  IS TRIGGERED BY A PAGE BREAK OR THE CLOSING TOTALS BLOCK.    *
039500 01  COMPANY-TITLE.
039600*      RUN DATE, MM/DD/CCYY - SET ONCE AT 1000-INIT FROM TODAY'S *
039700*      SYSTEM DATE AND NEVER CHANGED FOR THE REST OF THE RUN.    *
039800     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
039900     05  O-MM                    PIC 99.
040000     05  FILLER                  PIC X       VALUE '/'.
040100     05  O-DD                    PIC 99.
040200     05  FILLER                  PIC X       VALUE '/'.
040300     05  O-YY                    PIC 9(4).
040400     05  FILLER                  PIC X(24)   VALUE ' '.
040500     05  FILLER                  PIC X(46)   VALUE
040600         'HOTEL DYNAMIC PRICING RULE ENGINE - FORECAST'.
040700     05  FILLER                  PIC X(30)   VALUE ' '.
040800     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
040900*      BUMPED BY 9100-HEADINGS EVERY TIME IT RUNS.               *
041000     05  O-PCTR                  PIC Z9.
041100
041200*  COLUMN HEADING LINE, PRINTED RIGHT BELOW COMPANY-TITLE.      *
041300 01  FCT-HEADING-LINE.
041400*      LINES UP OVER O-FCT-DATE IN FCT-DETAIL-LINE BELOW.        *
041500     05  FILLER                  PIC X(12)   VALUE 'STAY DATE'.
041600     05  FILLER                  PIC X(3)    VALUE ' '.
041700*      LINES UP OVER O-FCT-LEVEL.                                *
041800     05  FILLER                  PIC X(8)    VALUE 'DEMAND'.
041900     05  FILLER                  PIC X(4)    VALUE ' '.
042000*      LINES UP OVER O-FCT-DRIVER.                               *
042100     05  FILLER                  PIC X(40)   VALUE
042200         'PRIMARY DRIVER'.
042300
042400*  ONE DETAIL LINE PRINTED PER FORECAST DATE - MIRRORS FCT-REC. *
042500 01  FCT-DETAIL-LINE.
042600*      CCYY-MM-DD, SAME FORMAT AS THE OUTPUT FILE.               *
042700     05  O-FCT-DATE              PIC X(10).
042800     05  FILLER                  PIC X(5)    VALUE ' '.
042900*      PEAK/HIGH/MEDIUM/LOW.                                     *
043000     05  O-FCT-LEVEL             PIC X(6).
043100     05  FILLER                  PIC X(4)    VALUE ' '.
043200*      THE "WHY" TEXT FOR THE STAFFING MEETING TO READ AT A      *
043300*      GLANCE WITHOUT HAVING TO ASK THE DESK WHAT DROVE IT.      *
043400     05  O-FCT-DRIVER            PIC X(40).
043500
043600*  TOTALS-LINE-1/-2 - THE RM-90-009 CLOSING SUMMARY (03/06/90). *
043700 01  TOTALS-LINE-1.
043800     05  FILLER                  PIC X(24)   VALUE
043900         'TOTALS BY DEMAND LEVEL:'.
044000     05  FILLER                  PIC X(108)  VALUE ' '.
044100
044200 01  TOTALS-LINE-2.
044300*      COUNT OF FORECAST DATES CLASSIFIED HIGH.                  *
044400     05  FILLER                  PIC X(6)    VALUE 'PEAK: '.
044500     05  O-TOT-PEAK              PIC ZZ9.
044600     05  FILLER                  PIC X(7)    VALUE '  HIGH:'.
044700     05  O-TOT-HIGH              PIC ZZ9.
044800     05  FILLER                  PIC X(9)    VALUE '  MEDIUM:'.
044900     05  O-TOT-MEDIUM            PIC ZZ9.
045000     05  FILLER                  PIC X(6)    VALUE '  LOW:'.
045100     05  O-TOT-LOW               PIC ZZ9.
045200*      GRAND TOTAL - SHOULD ALWAYS EQUAL W-FORECAST-DAYS; A      *
045300*      MISMATCH HERE WOULD MEAN A WRITE FAILED PARTWAY THROUGH.  *
045400     05  FILLER                  PIC X(9)    VALUE
045500         '  WROTE: '.
045600     05  O-TOT-WRITTEN           PIC ZZ9.
045700     05  FILLER                  PIC X(75)   VALUE ' '.
045800
045900 PROCEDURE DIVISION.
046000******************************************************************
046100*  PARAGRAPH NUMBERING CONVENTION -                             *
046200*  0000 = MAINLINE, 1000 = ONE-TIME INIT, 2000 = THE PER-DATE    *
046300*  FORECAST LOOP, 3000 = CLOSING, 8000 = DATE-ARITHMETIC         *
046400*  UTILITIES, 9000 = REPORT UTILITIES.  SAME RANGES HRPE01,      *
046500*  HRPE03 AND HRPE04 USE, SO A MAINTAINER WHO KNOWS ONE OF THE   *
046600*  FOUR PROGRAMS CAN FIND THEIR WAY AROUND ANY OF THE OTHERS.    *
046700******************************************************************
046800*  MAINLINE - INIT ONCE, FORECAST W-FORECAST-DAYS NIGHTS ONE AT *
046900*  A TIME, THEN PRINT THE CLOSING TOTALS AND STOP.  THERE IS NO *
047000*  HOTEL MASTER TO READ SO THERE IS NO "UNTIL END OF FILE" LOOP *
047100*  HERE THE WAY THE OTHER THREE PROGRAMS IN THIS SUITE HAVE.    *
047200 0000-MAIN.
047300     PERFORM 1000-INIT.
047400     PERFORM 2000-MAINLINE THRU 2000-X
047500         VARYING SUB-DAY FROM 1 BY 1
047600             UNTIL SUB-DAY > W-FORECAST-DAYS.
047700*      08/22/97 (RQ0029) - ONLY SET BACK TO 'Y' HERE, AFTER THE  *
047800*      FULL WINDOW HAS COME THROUGH CLEAN; 2000-MAINLINE FLIPS   *
047900*      IT TO 'N' ON ENTRY TO EVERY DAY SO AN ABEND MID-WINDOW    *
048000*      LEAVES IT SHOWING 'N' IN A DUMP.                          *
048100     SET RUN-COMPLETED-OK TO TRUE.
048200     PERFORM 3000-CLOSING.
048300 STOP RUN.
048400
048500*  OPEN FILES, CAPTURE TODAY'S DATE AS THE FIRST FORECAST DATE, *
048600*  WORK OUT ITS DAY-OF-WEEK VIA ZELLER'S CONGRUENCE, AND PRINT  *
048700*  THE FIRST PAGE HEADING.  NOTHING ELSE IN THIS PROGRAM CALLS  *
048800*  THE ZELLER ROUTINE - ONCE WE KNOW DAY ONE'S DOW WE JUST      *
048900*  COUNT FORWARD (SEE 8100-ADD-ONE-DAY).                        *
049000 1000-INIT.
049100     OPEN OUTPUT FORECAST-OUT PRTOUT.
049200
049300*      SYSTEM DATE BECOMES BOTH THE REPORT'S RUN-DATE HEADING    *
049400*      AND THE FIRST NIGHT OF THE FORECAST WINDOW.               *
049500     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
049600     MOVE I-MM TO O-MM.
049700     MOVE I-DD TO O-DD.
049800     MOVE I-YY TO O-YY.
049900     MOVE I-YY TO W-D-YY.
050000     MOVE I-MM TO W-D-MM.
050100     MOVE I-DD TO W-D-DD.
050200     PERFORM 1050-CALC-RUN-DOW.
050300     PERFORM 1060-MAP-ZELLER-TO-DOW.
050400
050500     PERFORM 9100-HEADINGS.
050600
050700*  ZELLERS CONGRUENCE GIVES DAY-OF-WEEK FOR THE RUN DATE ONLY; *
050800*  EVERY SUBSEQUENT FORECAST DATE IS STEPPED ONE DAY AT A TIME *
050900*  (SEE 8100) SO THE FORMULA RUNS EXACTLY ONCE A RUN.          *
051000*  EACH STEP OF THE FORMULA IS ITS OWN COMPUTE/DIVIDE ON       *
051100*  PURPOSE - COBOL TRUNCATES INTEGER DIVISION DIFFERENTLY WHEN *
051200*  TERMS ARE COMBINED IN ONE EXPRESSION, AND THE ORIGINAL      *
051300*  AUTHOR WANTED EACH TRUNCATION POINT TO MATCH THE TEXTBOOK    *
051400*  FORMULA EXACTLY RATHER THAN TRUST THE COMPILER'S ORDER OF   *
051500*  OPERATIONS.                                                 *
051600 1050-CALC-RUN-DOW.
051700*      ZELLER TREATS JANUARY AND FEBRUARY AS MONTHS 13 AND 14    *
051800*      OF THE PRECEDING YEAR - STANDARD PART OF THE FORMULA.    *
051900     IF W-D-MM < 3
052000         COMPUTE W-Z-M = W-D-MM + 12
052100         COMPUTE W-Z-Y = W-D-YY - 1
052200     ELSE
052300         MOVE W-D-MM TO W-Z-M
052400         MOVE W-D-YY TO W-Z-Y.
052500
052600*      SPLIT THE ADJUSTED YEAR INTO ITS CENTURY (J) AND          *
052700*      YEAR-OF-CENTURY (K) PIECES.                               *
052800     DIVIDE W-Z-Y BY 100 GIVING W-Z-J REMAINDER W-Z-K.
052900     COMPUTE W-Z-T1 = (13 * (W-Z-M + 1)) / 5.
053000     COMPUTE W-Z-T2 = W-Z-K / 4.
053100     COMPUTE W-Z-T3 = W-Z-J / 4.
053200*      +700 KEEPS THE RUNNING TOTAL COMFORTABLY POSITIVE BEFORE  *
053300*      THE FINAL MOD 7 BELOW - W-Z-RAW IS UNSIGNED.              *
053400     COMPUTE W-Z-RAW = W-D-DD + W-Z-T1 + W-Z-K + W-Z-T2
053500                      + W-Z-T3 - (2 * W-Z-J) + 700.
053600*      THE REMAINDER (W-Z-H) IS THE ONLY PART OF THIS FORMULA    *
053700*      THAT MATTERS - THE QUOTIENT IS DISCARDED.                 *
053800     DIVIDE W-Z-RAW BY 7 GIVING W-Z-Q REMAINDER W-Z-H.
053900
054000*  ZELLER'S H COMES BACK 0=SATURDAY, NOT 0=SUNDAY OR 0=MONDAY   *
054100*  THE WAY MOST PEOPLE EXPECT - THIS TABLE JUST RE-MAPS IT ONTO *
054200*  THE SHOP'S OWN 1=MONDAY..7=SUNDAY NUMBERING SO EVERY OTHER   *
054300*  PARAGRAPH IN THE PROGRAM CAN FORGET ZELLER EVER EXISTED.     *
054400 1060-MAP-ZELLER-TO-DOW.
054500*  ZELLER H : 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI        *
054600*  OUR DOW  : 1=MON 2=TUE 3=WED 4=THU 5=FRI 6=SAT 7=SUN        *
054700     EVALUATE W-Z-H
054800         WHEN 0  MOVE 6 TO W-D-DOW
054900         WHEN 1  MOVE 7 TO W-D-DOW
055000         WHEN 2  MOVE 1 TO W-D-DOW
055100         WHEN 3  MOVE 2 TO W-D-DOW
055200         WHEN 4  MOVE 3 TO W-D-DOW
055300         WHEN 5  MOVE 4 TO W-D-DOW
055400         WHEN OTHER MOVE 5 TO W-D-DOW.
055500
055600*  EACH FORECAST DATE IS CLASSIFIED BY DAY-OF-WEEK, THEN        *
055700*  OVERRIDDEN TO PEAK IF IT FALLS ON ONE OF THE 5 FIXED         *
055800*  HOLIDAYS THIS FORECASTER WATCHES.  ONE FCT-REC AND ONE       *
055900*  PRINT DETAIL LINE GO OUT PER PASS, THEN THE DEMAND-LEVEL     *
056000*  RUNNING TOTALS ARE BUMPED FOR THE CLOSING SUMMARY BLOCK.     *
056100 2000-MAINLINE.
056200*      SEE THE RQ0029 NOTE IN 0000-MAIN - THIS IS THE OTHER HALF *
056300*      OF THE RUN-OK SWITCH.                                     *
056400     SET RUN-COMPLETED-OK TO FALSE.
056500     MOVE W-D-YY TO W-RDS-YY.
056600     MOVE W-D-MM TO W-RDS-MM.
056700     MOVE W-D-DD TO W-RDS-DD.
056800
056900*      CLASSIFY BY DAY-OF-WEEK FIRST, THEN LET A FIXED HOLIDAY   *
057000*      OVERRIDE THAT CLASSIFICATION TO PEAK IF IT APPLIES.       *
057100     PERFORM 2100-CLASSIFY-DAY.
057200     PERFORM 2150-HOLIDAY-OVERRIDE.
057300
057400*      WRITE THE FORECAST RECORD FOR THE DESK'S WATCH-LIST.      *
057500     MOVE RUN-DATE-STR   TO FCT-DATE.
057600     MOVE W-FCT-LEVEL    TO FCT-DEMAND-LEVEL.
057700     MOVE W-FCT-DRIVER   TO FCT-DRIVER.
057800     WRITE FCT-REC.
057900     ADD 1 TO W-FCT-WRITTEN.
058000
058100*  RUNNING COUNT BY DEMAND LEVEL - FEEDS 3000-CLOSING'S         *
058200*  TOTALS-BY-DEMAND-LEVEL LINE (RM-90-009).                    *
058300     EVALUATE W-FCT-LEVEL
058400         WHEN 'PEAK  '   ADD 1 TO W-PEAK-COUNT
058500         WHEN 'HIGH  '   ADD 1 TO W-HIGH-COUNT
058600         WHEN 'MEDIUM'   ADD 1 TO W-MEDIUM-COUNT
058700         WHEN OTHER      ADD 1 TO W-LOW-COUNT.
058800
058900*      MIRROR THE SAME VALUES TO THE PRINT DETAIL LINE - THE     *
059000*      REPORT AND THE OUTPUT FILE MUST NEVER DISAGREE, SO BOTH   *
059100*      ARE BUILT FROM THE SAME FORECAST-AREA VALUES.             *
059200     MOVE RUN-DATE-STR   TO O-FCT-DATE.
059300     MOVE W-FCT-LEVEL    TO O-FCT-LEVEL.
059400     MOVE W-FCT-DRIVER   TO O-FCT-DRIVER.
059500     WRITE PRTLINE FROM FCT-DETAIL-LINE
059600         AFTER ADVANCING 1 LINE
059700             AT EOP PERFORM 9100-HEADINGS.
059800
059900*  STEP TO THE NEXT CALENDAR DATE FOR THE NEXT PASS THROUGH     *
060000*  THIS PARAGRAPH - SEE 8100-ADD-ONE-DAY BELOW.                 *
060100     PERFORM 8100-ADD-ONE-DAY.
060200 2000-X.
060300     EXIT.
060400
060500*  WEEKEND NIGHTS (FRI/SAT/SUN) DRIVE LEISURE DEMAND; MID-WEEK  *
060600*  NIGHTS (TUE/WED/THU) DRIVE BUSINESS DEMAND; MONDAY IS THE    *
060700*  SOFTEST NIGHT OF THE WEEK ON THIS PROPERTY TYPE AND IS       *
060800*  CALLED OUT SEPARATELY AS "LOW" RATHER THAN LUMPED IN WITH    *
060900*  THE REST OF THE BUSINESS WEEK.                               *
061000 2100-CLASSIFY-DAY.
061100     EVALUATE W-D-DOW
061200*          SATURDAY - THE SINGLE BUSIEST LEISURE NIGHT.          *
061300         WHEN 6
061400             MOVE 'HIGH  ' TO W-FCT-LEVEL
061500             MOVE 'SATURDAY PEAK LEISURE TRAVEL           '
061600                 TO W-FCT-DRIVER
061700*          FRIDAY - ARRIVAL NIGHT FOR THE WEEKEND CROWD.         *
061800         WHEN 5
061900             MOVE 'MEDIUM' TO W-FCT-LEVEL
062000             STRING DOW-NAME(W-D-DOW) DELIMITED BY SPACE
062100                    ' LEISURE TRAVEL' DELIMITED BY SIZE
062200                    INTO W-FCT-DRIVER
062300*          SUNDAY - DEPARTURE NIGHT, STILL ABOVE MID-WEEK.       *
062400         WHEN 7
062500             MOVE 'MEDIUM' TO W-FCT-LEVEL
062600             STRING DOW-NAME(W-D-DOW) DELIMITED BY SPACE
062700                    ' LEISURE TRAVEL' DELIMITED BY SIZE
062800                    INTO W-FCT-DRIVER
062900*          TUESDAY THROUGH THURSDAY - STEADY BUSINESS TRAVEL.    *
063000         WHEN 2 THRU 4
063100             MOVE 'MEDIUM' TO W-FCT-LEVEL
063200             MOVE 'MID-WEEK BUSINESS TRAVEL               '
063300                 TO W-FCT-DRIVER
063400*          MONDAY - THE SOFTEST NIGHT; BUSINESS TRAVELERS ARE    *
063500*          STILL ARRIVING AND LEISURE HASN'T STARTED YET.       *
063600         WHEN OTHER
063700             MOVE 'LOW   ' TO W-FCT-LEVEL
063800             MOVE 'MONDAY BUSINESS ARRIVALS               '
063900                 TO W-FCT-DRIVER.
064000
064100*  BUILDS THE MMDD LOOKUP KEY FOR THE FORECAST DATE AND SCANS   *
064200*  THE 5-ENTRY HOLIDAY OVERRIDE TABLE FOR A MATCH.  W-MAX-      *
064300*  HOLIDAYS (77-LEVEL, ABOVE) REPLACED A HARD-CODED 5 HERE SO   *
064400*  THE BOUND AND THE TABLE SIZE CANNOT DRIFT APART.             *
064500 2150-HOLIDAY-OVERRIDE.
064600     SET HOLIDAY-WAS-FOUND TO FALSE.
064700*      BUILD THE MMDD KEY DIRECTLY FROM THE NUMERIC DATE FIELDS  *
064800*      USING REFERENCE MODIFICATION - NO EDITING, JUST A 4-BYTE *
064900*      COMPARE KEY.                                             *
065000     MOVE W-D-MM TO W-CHK-MMDD (1:2).
065100     MOVE W-D-DD TO W-CHK-MMDD (3:2).
065200     PERFORM 2151-CHECK-ONE-HOLIDAY
065300         VARYING HOL-IDX FROM 1 BY 1
065400             UNTIL HOL-IDX > W-MAX-HOLIDAYS
065500                 OR HOLIDAY-WAS-FOUND.
065600
065700*  STOPS ON FIRST MATCH (W-HOLIDAY-HIT = 'Y' BREAKS THE PERFORM  *
065800*  ABOVE) SINCE THE TABLE HAS NO DUPLICATE DATES.                *
065900 2151-CHECK-ONE-HOLIDAY.
066000     IF W-CHK-MMDD = HO-MMDD(HOL-IDX)
066100         SET HOLIDAY-WAS-FOUND TO TRUE
066200         MOVE 'PEAK  ' TO W-FCT-LEVEL
066300         MOVE HO-NAME(HOL-IDX) TO W-FCT-DRIVER.
066400
066500*  CLOSING TOTALS BLOCK (RM-90-009) - ONE MORE PAGE HEADING SO  *
066600*  THE SUMMARY LINE NEVER SHARES A PAGE WITH A PARTIAL DETAIL   *
066700*  LIST, THEN THE FOUR DEMAND-LEVEL COUNTS AND THE GRAND TOTAL  *
066800*  RECORDS-WRITTEN COUNT.                                       *
066900 3000-CLOSING.
067000*      FORCE A FRESH PAGE SO THE TOTALS LINE NEVER LANDS IN THE  *
067100*      MIDDLE OF A PARTIAL DETAIL LIST.                         *
067200     PERFORM 9100-HEADINGS.
067300     WRITE PRTLINE FROM TOTALS-LINE-1
067400         AFTER ADVANCING 3 LINES.
067500
067600     MOVE W-PEAK-COUNT    TO O-TOT-PEAK.
067700     MOVE W-HIGH-COUNT    TO O-TOT-HIGH.
067800     MOVE W-MEDIUM-COUNT  TO O-TOT-MEDIUM.
067900     MOVE W-LOW-COUNT     TO O-TOT-LOW.
068000     MOVE W-FCT-WRITTEN   TO O-TOT-WRITTEN.
068100     WRITE PRTLINE FROM TOTALS-LINE-2
068200         AFTER ADVANCING 2 LINES.
068300
068400     CLOSE FORECAST-OUT PRTOUT.
068500
068600*  COMMON HEADING ROUTINE - CALLED FROM INIT, ON EVERY PAGE      *
068700*  BREAK (AT EOP), AND ONCE MORE BEFORE THE CLOSING TOTALS.      *
068800 9100-HEADINGS.
068900     ADD 1 TO C-PCTR.
069000     MOVE C-PCTR TO O-PCTR.
069100     WRITE PRTLINE FROM COMPANY-TITLE
069200         AFTER ADVANCING TOP-OF-FORM.
069300     WRITE PRTLINE FROM FCT-HEADING-LINE
069400         AFTER ADVANCING 2 LINES.
069500
069600*  ONE-DAY FORWARD STEP - HANDLES MONTH/YEAR ROLLOVER AND      *
069700*  LEAP-YEAR FEBRUARY.  CALLED ONCE PER FORECAST DATE SO THE   *
069800*  PROGRAM NEVER HAS TO RUN ZELLER'S FORMULA MORE THAN ONCE.   *
069900 8100-ADD-ONE-DAY.
070000*      REFRESH FEBRUARY'S LENGTH BEFORE TESTING THE MONTH-END -  *
070100*      COVERS THE CASE WHERE WE ARE ALREADY SITTING IN FEBRUARY  *
070200*      WHEN THIS PARAGRAPH IS ENTERED.                          *
070300     PERFORM 8500-LEAP-CHECK.
070400     ADD 1 TO W-D-DD.
070500     IF W-D-DD > MONTH-DAYS(W-D-MM)
070600         MOVE 1 TO W-D-DD
070700         ADD 1 TO W-D-MM
070800*          ROLLED PAST DECEMBER - BUMP THE YEAR AND RE-CHECK     *
070900*          FEBRUARY AGAIN IN CASE THE NEW YEAR IS A LEAP YEAR.   *
071000         IF W-D-MM > 12
071100             MOVE 1 TO W-D-MM
071200             ADD 1 TO W-D-YY
071300             PERFORM 8500-LEAP-CHECK.
071400*      DOW CYCLES 1-7 IN STEP WITH THE CALENDAR DATE - NO NEED   *
071500*      TO EVER CALL ZELLER'S FORMULA A SECOND TIME IN A RUN.     *
071600     ADD 1 TO W-D-DOW.
071700     IF W-D-DOW > 7
071800         MOVE 1 TO W-D-DOW.
071900
072000*  LEAP-YEAR TEST - DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS *
072100*  ALSO DIVISIBLE BY 400 (YEAR 2000 WAS A LEAP YEAR; 1900 AND   *
072200*  2100 ARE NOT).  REBUILDS FEBRUARY'S ENTRY IN MONTH-DAYS      *
072300*  EVERY TIME IT RUNS SO A FORECAST WINDOW THAT CROSSES A NEW   *
072400*  YEAR BOUNDARY PICKS UP THE RIGHT FEBRUARY LENGTH.            *
072500 8500-LEAP-CHECK.
072600*      DIVISIBLE BY 4...                                         *
072700     DIVIDE W-D-YY BY 4   GIVING W-LP-Q REMAINDER W-LP-R4.
072800*      ...BUT NOT A CENTURY YEAR (DIVISIBLE BY 100)...            
072900     DIVIDE W-D-YY BY 100 GIVING W-LP-Q REMAINDER W-LP-R100.
073000*      ...UNLESS IT IS ALSO DIVISIBLE BY 400.                     
073100     DIVIDE W-D-YY BY 400 GIVING W-LP-Q REMAINDER W-LP-R400.
073200     IF W-LP-R4 = 0 AND (W-LP-R100 NOT = 0 OR W-LP-R400 = 0)
073300         MOVE 29 TO MONTH-DAYS(2)
073400     ELSE
073500         MOVE 28 TO MONTH-DAYS(2).
073600******************************************************************
073700*  END OF PROGRAM HRPE02.                                       *
073800*  NO CALLED SUBPROGRAMS, NO SORT STEP, NO DATABASE I/O - EVERY  *
073900*  TABLE THIS PROGRAM NEEDS IS BUILT IN WORKING-STORAGE AT       *
074000*  COMPILE TIME, WHICH IS WHY THERE IS NO CONTROL CARD OR        *
074100*  PARAMETER FILE TO MAINTAIN FOR A FORECAST RUN.                *
074200******************************************************************
